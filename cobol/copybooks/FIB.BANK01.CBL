000100*****************************************************************         
000110*                     F I B . B A N K 0 1                      *          
000120*                     ------------------                       *          
000130*   SINGLE BANK CONTROL RECORD - TOP-OF-BOOK CAPITAL.  ONE       *        
000140*   RECORD EXISTS FOR THE WHOLE RUN.  BANK-CAPITAL IS THE ONLY   *        
000150*   FIELD THE BATCH DRIVER (FIB.BANK02) MAINTAINS DIRECTLY -     *        
000160*   EVERYTHING ELSE MOVES THROUGH ACCOUNT/ATM TILLS.             *        
000170*****************************************************************         
000180*   AUTHOR.  M. OKONKWO-BELL                                    *         
000190*   DATE WRITTEN.  1987-03-04                                   *         
000200*****************************************************************         
000210*   MAINTENANCE LOG                                             *         
000220*   ---------------                                             *         
000230*   1987-03-04  MOB  ORIGINAL LAYOUT (REQ FIB-0001)              *        
000240*   2004-06-08  DDP  BANK-CAPITAL WIDENED S9(7)V99 TO S9(9)V99 - *        
000250*                    CAPITAL BASE OUTGREW THE OLD PICTURE (3960) *        
000260*****************************************************************         
000270 01  FIB-BANK-RECORD.                                                     
000280     05  BANK-RECORD-CODE               PIC X(3).                         
000290         88  BANK-RECORD-VALID              VALUE 'BNK'.                  
000300     05  BANK-NAME                      PIC X(40).                        
000310     05  BANK-CAPITAL                   PIC S9(9)V99.                     
000320     05  FILLER                         PIC X(20).                        
