000100*****************************************************************         
000110*                     F I B . R A T E 0 1                      *          
000120*                     ------------------                       *          
000130*   EXCHANGE RATE TABLE ENTRY - ONE DIRECTED CURRENCY PAIR.     *         
000140*   SAME-CURRENCY PAIRS ARE NEVER STORED HERE; RATE 1.0 IS      *         
000150*   IMPLIED BY FIB.EXCH01 WHEN RATE-FROM = RATE-TO.             *         
000160*****************************************************************         
000170*   AUTHOR.  R. Q. VILLANUEVA                                   *         
000180*   DATE WRITTEN.  1992-05-19                                   *         
000190*****************************************************************         
000200*   MAINTENANCE LOG                                             *         
000210*   ---------------                                             *         
000220*   1992-05-19  RQV  ORIGINAL LAYOUT (REQ FIB-1006)              *        
000230*   2000-04-17  RQV  ADDED RATE-DISABLED-FLAG - TREASURY WANTED  *        
000240*                    A WAY TO SUSPEND A PAIR WITHOUT DELETING    *        
000250*                    THE SEED ROW (REQ FIB-3105)                 *        
000260*****************************************************************         
000270 01  FIB-RATE-RECORD.                                                     
000280     05  RATE-RECORD-CODE               PIC X(3).                         
000290         88  RATE-RECORD-VALID              VALUE 'RAT'.                  
000300     05  RATE-FROM                      PIC X(3).                         
000310     05  RATE-TO                        PIC X(3).                         
000320     05  RATE-VALUE                     PIC S9V9999.                      
000330     05  RATE-DISABLED-FLAG             PIC X(1).                         
000340         88  RATE-IS-DISABLED               VALUE 'Y'.                    
000350         88  RATE-IS-ENABLED                VALUE 'N'.                    
000360     05  FILLER                         PIC X(10).                        
