000100*****************************************************************         
000110*                     F I B . T X N 0 0 1                      *          
000120*                     ------------------                       *          
000130*   POSTED TRANSACTION RECORD.  WRITTEN BY FIB.ACCT02 EVERY     *         
000140*   TIME A TRANSFER, PURCHASE, OR ATM CASH EVENT IS POSTED, AND *         
000150*   APPENDED TO THE CARD/ATM HISTORY TABLES BY THE CALLING      *         
000160*   CHANNEL PROGRAM (SEE FIB.ATM002, FIB.CARD02).               *         
000170*****************************************************************         
000180*   AUTHOR.  M. OKONKWO-BELL                                    *         
000190*   DATE WRITTEN.  1987-04-02                                   *         
000200*****************************************************************         
000210*   MAINTENANCE LOG                                             *         
000220*   ---------------                                             *         
000230*   1987-04-02  MOB  ORIGINAL LAYOUT (REQ FIB-0014)              *        
000240*   1990-10-11  MOB  TXN-DESCRIPTION WIDENED 60 TO 100 - ATM AND *        
000250*                    PURCHASE MESSAGES WERE TRUNCATING (2245)    *        
000260*   1998-12-14  RQV  Y2K - TXN-DATE CONFIRMED CCYYMMDD, NO       *        
000270*                    CHANGE REQUIRED                             *        
000280*****************************************************************         
000290 01  FIB-TRANSACTION-RECORD.                                              
000300     05  TXN-RECORD-CODE                PIC X(3).                         
000310         88  TXN-RECORD-VALID               VALUE 'TXN'.                  
000320     05  TXN-FROM-ACCT                  PIC X(18).                        
000330     05  TXN-TO-ACCT                    PIC X(18).                        
000340     05  TXN-AMOUNT                     PIC S9(9)V99.                     
000350     05  TXN-CURRENCY                   PIC X(3).                         
000360         88  TXN-CURRENCY-EUR               VALUE 'EUR'.                  
000370         88  TXN-CURRENCY-USD               VALUE 'USD'.                  
000380         88  TXN-CURRENCY-GBP               VALUE 'GBP'.                  
000390     05  TXN-DATE.                                                        
000400         10  TXN-DATE-CC-YY.                                              
000410             15  TXN-DATE-CC            PIC 9(2).                         
000420             15  TXN-DATE-YY            PIC 9(2).                         
000430         10  TXN-DATE-MM                PIC 9(2).                         
000440         10  TXN-DATE-DD                PIC 9(2).                         
000450     05  TXN-DESCRIPTION                PIC X(100).                       
000460     05  FILLER                         PIC X(20).                        
