000100*****************************************************************         
000110*                     F I B . B R C H 0 1                      *          
000120*                     ------------------                       *          
000130*   BRANCH TELLER MASTER - ONE ENTRY PER PHYSICAL BRANCH.  THE  *         
000140*   WEEKLY HOURS TABLE IS SEEDED AT BRANCH CREATION AND IS NOT  *         
000150*   MAINTAINED BY ANY BATCH INSTRUCTION IN THE CURRENT PHASE.   *         
000160*****************************************************************         
000170*   AUTHOR.  D. D. PRZYBYLSKI                                   *         
000180*   DATE WRITTEN.  1990-02-14                                   *         
000190*****************************************************************         
000200*   MAINTENANCE LOG                                             *         
000210*   ---------------                                             *         
000220*   1990-02-14  DDP  ORIGINAL LAYOUT (REQ FIB-0310)              *        
000230*   1996-11-02  DDP  BR-OPEN-HOUR/BR-CLOSE-HOUR CHANGED FROM A   *        
000240*                    SINGLE MON-FRI PAIR TO 7 OCCURS, MON=1      *        
000250*                    THRU SUN=7 (REQ FIB-2201)                   *        
000260*****************************************************************         
000270 01  FIB-BRANCH-RECORD.                                                   
000280     05  BR-RECORD-CODE                 PIC X(3).                         
000290         88  BR-RECORD-VALID                VALUE 'BRN'.                  
000300     05  BR-LOCATION                    PIC X(40).                        
000310     05  BR-BALANCE                     PIC S9(9)V99.                     
000320     05  BR-WEEKDAY-HOURS OCCURS 7 TIMES INDEXED BY BR-DAY-IDX.           
000330         10  BR-OPEN-HOUR               PIC 9(2).                         
000340         10  BR-CLOSE-HOUR              PIC 9(2).                         
000350     05  FILLER                         PIC X(15).                        
