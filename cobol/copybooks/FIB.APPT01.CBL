000100*****************************************************************         
000110*                     F I B . A P P T 0 1                      *          
000120*                     ------------------                       *          
000130*   BRANCH APPOINTMENT RECORD - ONE ENTRY PER BOOKED VISIT.     *         
000140*   APPT-END IS ALWAYS APPT-START + 1 HOUR, SET AT BOOKING TIME *         
000150*   BY FIB.BRCH02 2100-BOOK-APPOINTMENT.                        *         
000160*****************************************************************         
000170*   AUTHOR.  D. D. PRZYBYLSKI                                   *         
000180*   DATE WRITTEN.  1990-03-01                                   *         
000190*****************************************************************         
000200*   MAINTENANCE LOG                                             *         
000210*   ---------------                                             *         
000220*   1990-03-01  DDP  ORIGINAL LAYOUT (REQ FIB-0320)              *        
000230*   1999-01-05  RQV  Y2K - APPT-START/APPT-END CONFIRMED FULL    *        
000240*                    4-DIGIT CENTURY, NO CHANGE REQUIRED         *        
000250*****************************************************************         
000260 01  FIB-APPOINTMENT-RECORD.                                              
000270     05  APPT-RECORD-CODE               PIC X(3).                         
000280         88  APPT-RECORD-VALID              VALUE 'APT'.                  
000290     05  APPT-CUSTOMER-ID               PIC X(10).                        
000300     05  APPT-START-STAMP.                                                
000310         10  APPT-START-DATE.                                             
000320             15  APPT-START-CC-YY.                                        
000330                 20  APPT-START-CC      PIC 9(2).                         
000340                 20  APPT-START-YY      PIC 9(2).                         
000350             15  APPT-START-MM          PIC 9(2).                         
000360             15  APPT-START-DD          PIC 9(2).                         
000370         10  APPT-START-TIME.                                             
000380             15  APPT-START-HH          PIC 9(2).                         
000390             15  APPT-START-MN          PIC 9(2).                         
000400     05  APPT-END-STAMP.                                                  
000410         10  APPT-END-DATE.                                               
000420             15  APPT-END-CC-YY.                                          
000430                 20  APPT-END-CC        PIC 9(2).                         
000440                 20  APPT-END-YY        PIC 9(2).                         
000450             15  APPT-END-MM            PIC 9(2).                         
000460             15  APPT-END-DD            PIC 9(2).                         
000470         10  APPT-END-TIME.                                               
000480             15  APPT-END-HH            PIC 9(2).                         
000490             15  APPT-END-MN            PIC 9(2).                         
000500     05  APPT-BRANCH-LOC                PIC X(40).                        
000510     05  APPT-CANCEL-FLAG               PIC X(1).                         
000520         88  APPT-IS-CANCELLED              VALUE 'Y'.                    
000530         88  APPT-IS-ACTIVE                 VALUE 'N'.                    
000540     05  FILLER                         PIC X(10).                        
