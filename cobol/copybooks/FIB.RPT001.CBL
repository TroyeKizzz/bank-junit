000100*****************************************************************         
000110*                     F I B . R P T 0 0 1                      *          
000120*                     ------------------                       *          
000130*   TRANSACTION-REPORT PRINT LINE.  ONE LINE PER TRANSACTION-   *         
000140*   INPUT INSTRUCTION PROCESSED, PLUS THE END-OF-RUN CONTROL-   *         
000150*   BREAK TOTALS BLOCK (RPT-TOTAL-AREA REDEFINES THE DETAIL      *        
000160*   LINE - THE TWO ARE NEVER BOTH IN USE AT ONCE).               *        
000170*****************************************************************         
000180*   AUTHOR.  R. Q. VILLANUEVA                                   *         
000190*   DATE WRITTEN.  1992-06-30                                   *         
000200*****************************************************************         
000210*   MAINTENANCE LOG                                             *         
000220*   ---------------                                             *         
000230*   1992-06-30  RQV  ORIGINAL LAYOUT (REQ FIB-1100)              *        
000240*   2010-01-11  DDP  ADDED RPT-TOTAL-AREA REDEFINE FOR END-OF-   *        
000250*                    RUN CONTROL TOTALS (REQ FIB-5205)           *        
000260*****************************************************************         
000270 01  FIB-REPORT-LINE.                                                     
000280     05  RPT-SEQUENCE-NO                PIC 9(6).                         
000290     05  FILLER                         PIC X(1).                         
000300     05  RPT-CHANNEL                    PIC X(6).                         
000310     05  FILLER                         PIC X(1).                         
000320     05  RPT-OPERATION                  PIC X(12).                        
000330     05  FILLER                         PIC X(1).                         
000340     05  RPT-KEY-AREA.                                                    
000350         10  RPT-ACCT-CARD-KEY          PIC X(18).                        
000360     05  FILLER                         PIC X(1).                         
000370     05  RPT-AMOUNT                     PIC -(9)9.99.                     
000380     05  FILLER                         PIC X(1).                         
000390     05  RPT-CURRENCY                   PIC X(3).                         
000400     05  FILLER                         PIC X(1).                         
000410     05  RPT-RESULT                     PIC X(4).                         
000420         88  RPT-RESULT-OK                  VALUE 'OK  '.                 
000430         88  RPT-RESULT-REJECTED            VALUE 'REJ '.                 
000440     05  FILLER                         PIC X(1).                         
000450     05  RPT-MESSAGE                    PIC X(60).                        
000460     05  RPT-TOTAL-AREA REDEFINES RPT-KEY-AREA.                           
000470         10  RPT-TOTAL-CURRENCY         PIC X(3).                         
000480         10  RPT-TOTAL-AMOUNT           PIC S9(11)V99.                    
000490         10  RPT-TOTAL-FEES             PIC S9(11)V99.                    
000500         10  RPT-TOTAL-FRAUD-COUNT      PIC 9(6).                         
