000100*****************************************************************         
000110*                     F I B . A T M 0 0 1                      *          
000120*                     ------------------                       *          
000130*   ATM DEVICE MASTER - ONE ENTRY PER CASH MACHINE.  ATM-BALANCE*         
000140*   IS THE TILL'S OWN CASH, HELD IN A SINGLE IMPLIED CURRENCY   *         
000150*   (EUR-EQUIVALENT) REGARDLESS OF THE CARD CURRENCY USED.      *         
000160*****************************************************************         
000170*   AUTHOR.  D. D. PRZYBYLSKI                                   *         
000180*   DATE WRITTEN.  1990-02-14                                   *         
000190*****************************************************************         
000200*   MAINTENANCE LOG                                             *         
000210*   ---------------                                             *         
000220*   1990-02-14  DDP  ORIGINAL LAYOUT (REQ FIB-0300)              *        
000230*   1995-07-19  DDP  ADDED ATM-LAST-MESSAGE FOR DISPLAY-MESSAGE  *        
000240*                    CHANNEL FUNCTION (REQ FIB-1160)             *        
000250*   2001-03-08  RQV  ATM-ACTIVE-FLAG NOW MAINTAINED ONLY VIA     *        
000260*                    FIB.BANK02 2000/2100 CAPITAL PARAGRAPHS     *        
000270*****************************************************************         
000280 01  FIB-ATM-RECORD.                                                      
000290     05  ATM-RECORD-CODE                PIC X(3).                         
000300         88  ATM-RECORD-VALID               VALUE 'ATM'.                  
000310     05  ATM-LOCATION                   PIC X(40).                        
000320     05  ATM-BALANCE                    PIC S9(9)V99.                     
000330     05  ATM-ACTIVE-FLAG                PIC X(1).                         
000340         88  ATM-IS-ACTIVE                  VALUE 'Y'.                    
000350         88  ATM-IS-INACTIVE                VALUE 'N'.                    
000360     05  ATM-DETAIL-AREA-1.                                               
000370         10  ATM-LAST-MESSAGE           PIC X(60).                        
000380         10  FILLER                     PIC X(10).                        
000390     05  ATM-DETAIL-AREA-2 REDEFINES ATM-DETAIL-AREA-1.                   
000400         10  ATM-LAST-SWEEP-AMOUNT      PIC S9(9)V99.                     
000410         10  FILLER                     PIC X(58).                        
000420     05  FILLER                         PIC X(10).                        
