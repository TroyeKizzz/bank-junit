000100*****************************************************************         
000110*                     F I B . C A R D 0 1                      *          
000120*                     ------------------                       *          
000130*   PAYMENT CARD MASTER - ONE ENTRY PER DEBIT OR CREDIT CARD    *         
000140*   ISSUED AGAINST A SINGLE FIB-ACCOUNT-RECORD.                 *         
000150*****************************************************************         
000160*   AUTHOR.  D. D. PRZYBYLSKI                                   *         
000170*   DATE WRITTEN.  1989-06-22                                   *         
000180*****************************************************************         
000190*   MAINTENANCE LOG                                             *         
000200*   ---------------                                             *         
000210*   1989-06-22  DDP  ORIGINAL LAYOUT (REQ FIB-0210)              *        
000220*   1994-01-09  DDP  ADDED CARD-LIMIT FOR ONE-TIME PURCHASE CAP  *        
000230*                    (REQ FIB-0980) - 0 MEANS NO LIMIT SET       *        
000240*   1999-01-05  RQV  Y2K - CARD-EXPIRY CONFIRMED FULL 4-DIGIT    *        
000250*                    CENTURY, NO CHANGE REQUIRED                 *        
000260*****************************************************************         
000270 01  FIB-CARD-RECORD.                                                     
000280     05  CARD-RECORD-CODE               PIC X(3).                         
000290         88  CARD-RECORD-VALID              VALUE 'CRD'.                  
000300     05  CARD-NUMBER                    PIC X(16).                        
000310     05  CARD-TYPE-CDE                  PIC X(6).                         
000320         88  CARD-TYPE-DEBIT                VALUE 'DEBIT '.               
000330         88  CARD-TYPE-CREDIT               VALUE 'CREDIT'.               
000340     05  CARD-CVV                       PIC 9(3).                         
000350     05  CARD-EXPIRY-DATE.                                                
000360         10  CARD-EXPIRY-CC-YY.                                           
000370             15  CARD-EXPIRY-CC         PIC 9(2).                         
000380             15  CARD-EXPIRY-YY         PIC 9(2).                         
000390         10  CARD-EXPIRY-MM             PIC 9(2).                         
000400         10  CARD-EXPIRY-DD             PIC 9(2).                         
000410     05  CARD-OWNER-ID                  PIC X(10).                        
000420     05  CARD-ACCT-NUMBER               PIC X(18).                        
000430     05  CARD-PIN                       PIC X(4).                         
000440     05  CARD-LIMIT-AREA-1.                                               
000450         10  CARD-LIMIT                 PIC S9(9)V99.                     
000460         10  FILLER                     PIC X(6).                         
000470     05  CARD-LIMIT-AREA-2 REDEFINES CARD-LIMIT-AREA-1.                   
000480         10  CARD-LIMIT-DISPLAY         PIC Z(8)9.99.                     
000490         10  FILLER                     PIC X(2).                         
000500     05  FILLER                         PIC X(10).                        
