000100*****************************************************************         
000110*                     F I B . I N V C 0 1                      *          
000120*                     ------------------                       *          
000130*   PEER-TO-PEER INVOICE RECORD.  INV-FROM-ACCT REMAINS BLANK   *         
000140*   UNTIL FIB.INVC02 2100-ACCEPT-INVOICE RECORDS THE PAYER'S    *         
000150*   CHOSEN ACCOUNT.  INV-STATUS IS A STRICT STATE MACHINE -     *         
000160*   SEE FIB.INVC02 FOR THE ALLOWED TRANSITIONS.                 *         
000170*****************************************************************         
000180*   AUTHOR.  R. Q. VILLANUEVA                                   *         
000190*   DATE WRITTEN.  1992-05-19                                   *         
000200*****************************************************************         
000210*   MAINTENANCE LOG                                             *         
000220*   ---------------                                             *         
000230*   1992-05-19  RQV  ORIGINAL LAYOUT (REQ FIB-1005)              *        
000240*   1997-09-23  RQV  ADDED INV-TAX-PCT - TAX SETTLEMENT WAS      *        
000250*                    PREVIOUSLY HARD-CODED AT ZERO (REQ 2790)    *        
000260*****************************************************************         
000270 01  FIB-INVOICE-RECORD.                                                  
000280     05  INV-RECORD-CODE                PIC X(3).                         
000290         88  INV-RECORD-VALID               VALUE 'INV'.                  
000300     05  INV-NUMBER                     PIC X(7).                         
000310     05  INV-FROM-ID                    PIC X(10).                        
000320     05  INV-TO-ID                      PIC X(10).                        
000330     05  INV-FROM-ACCT                  PIC X(18).                        
000340     05  INV-TO-ACCT                    PIC X(18).                        
000350     05  INV-AMOUNT                     PIC S9(9)V99.                     
000360     05  INV-CURRENCY                   PIC X(3).                         
000370         88  INV-CURRENCY-EUR               VALUE 'EUR'.                  
000380         88  INV-CURRENCY-USD               VALUE 'USD'.                  
000390         88  INV-CURRENCY-GBP               VALUE 'GBP'.                  
000400     05  INV-TAX-PCT                    PIC S9V9999.                      
000410     05  INV-STATUS                     PIC X(12).                        
000420         88  INV-STATUS-UNACCEPTED          VALUE 'UNACCEPTED  '.         
000430         88  INV-STATUS-FALLING-DUE         VALUE 'FALLING-DUE '.         
000440         88  INV-STATUS-PAID                VALUE 'PAID        '.         
000450         88  INV-STATUS-REJECTED            VALUE 'REJECTED    '.         
000460     05  FILLER                         PIC X(10).                        
