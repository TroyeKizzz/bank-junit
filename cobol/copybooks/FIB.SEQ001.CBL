000100*****************************************************************         
000110*                     F I B . S E Q 0 0 1                      *          
000120*                     ------------------                       *          
000130*   DETERMINISTIC ID SEQUENCE CONTROL RECORD.  THE ORIGINAL      *        
000140*   ACCOUNT/CARD/INVOICE NUMBERING RELIED ON THE LANGUAGE'S      *        
000150*   RANDOM-NUMBER GENERATOR, WHICH GIVES A DIFFERENT ANSWER      *        
000160*   EVERY RUN - UNUSABLE FOR A REPRODUCIBLE BATCH TOTAL. THIS    *        
000170*   SHOP INSTEAD BUMPS A MONOTONIC COUNTER PER ID CLASS. THE     *        
000180*   COUNTERS ARE HELD IN WORKING-STORAGE, NOT ON A FILE - THEY   *        
000190*   RESET TO ZERO AT THE START OF EVERY BATCH RUN, THE SAME AS   *        
000200*   THEY DID BEFORE (SEE FIB.BANK02 1000-INITIALIZE).            *        
000210*****************************************************************         
000220*   AUTHOR.  D. D. PRZYBYLSKI                                   *         
000230*   DATE WRITTEN.  2009-11-30                                   *         
000240*****************************************************************         
000250*   MAINTENANCE LOG                                             *         
000260*   ---------------                                             *         
000270*   2009-11-30  DDP  ORIGINAL TABLE - REPLACES RANDOM ID         *        
000280*                    GENERATION PER MIGRATION REQ FIB-5100       *        
000290*   2011-06-14  DDP  ADDED SEQ-NEXT-CARD-NBR, SEQ-NEXT-CUST-NBR           
000300*                    FOR FIB.BANK02 2400/2500 FACTORY METHODS             
000310*                    (REQ FIB-5330)                                       
000320*****************************************************************         
000330 01  FIB-SEQUENCE-CONTROL.                                                
000340     05  SEQ-NEXT-ACCT-NBR              PIC 9(8) COMP.                    
000350     05  SEQ-NEXT-INVOICE-NBR           PIC 9(7) COMP.                    
000360     05  SEQ-NEXT-CARD-NBR              PIC 9(9) COMP.                    
000370     05  SEQ-NEXT-CUST-NBR              PIC 9(8) COMP.                    
