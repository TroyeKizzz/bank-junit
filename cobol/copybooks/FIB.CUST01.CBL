000100*****************************************************************         
000110*                     F I B . C U S T 0 1                      *          
000120*                     ------------------                       *          
000130*   CUSTOMER MASTER RECORD.  ONE ENTRY PER RETAIL CUSTOMER.     *         
000140*   OWNED-ACCOUNT LIST AND NOTIFICATION LOG ARE CARRIED IN      *         
000150*   APPEND ORDER (OLDEST FIRST) - SEE FIB.CUST02 2200-NOTIFY.   *         
000160*****************************************************************         
000170*   AUTHOR.  M. OKONKWO-BELL                                    *         
000180*   DATE WRITTEN.  1987-03-18                                   *         
000190*****************************************************************         
000200*   MAINTENANCE LOG                                             *         
000210*   ---------------                                             *         
000220*   1987-03-18  MOB  ORIGINAL LAYOUT (REQ FIB-0013)              *        
000230*   1993-05-02  MOB  CUST-ACCOUNT-NUMS EXPANDED TO 20 OCCURS,    *        
000240*                    WAS 8 - CUSTOMERS OUTGROWING TABLE (3512)   *        
000250*   1998-12-14  RQV  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, *        
000260*                    NO CHANGE REQUIRED                          *        
000270*   2006-09-01  DDP  CUST-MESSAGES EXPANDED TO 40 OCCURS FOR     *        
000280*                    ATM DISPLAY-MESSAGE HISTORY (REQ FIB-4470)  *        
000290*****************************************************************         
000300 01  FIB-CUSTOMER-RECORD.                                                 
000310     05  CUST-RECORD-CODE               PIC X(3).                         
000320         88  CUST-RECORD-VALID              VALUE 'CST'.                  
000330     05  CUST-ID                        PIC X(10).                        
000340     05  CUST-FIRST-NAME                PIC X(30).                        
000350     05  CUST-LAST-NAME                 PIC X(30).                        
000360     05  CUST-EMAIL                     PIC X(60).                        
000370     05  CUST-PHONE                     PIC X(20).                        
000380     05  CUST-ACCOUNT-COUNT             PIC 9(3).                         
000390     05  CUST-ACCOUNT-NUMS OCCURS 1 TO 20 TIMES                           
000400             DEPENDING ON CUST-ACCOUNT-COUNT                              
000410             INDEXED BY CUST-ACCT-IDX.                                    
000420         10  CUST-ACCOUNT-NUM           PIC X(18).                        
000430     05  CUST-MESSAGE-COUNT             PIC 9(4).                         
000440     05  CUST-MESSAGES OCCURS 1 TO 40 TIMES                               
000450             DEPENDING ON CUST-MESSAGE-COUNT                              
000460             INDEXED BY CUST-MSG-IDX.                                     
000470         10  CUST-MESSAGE-TEXT          PIC X(200).                       
000480     05  FILLER                         PIC X(10).                        
