000100*****************************************************************         
000110*                     F I B . T I E R 0 1                      *          
000120*                     ------------------                       *          
000130*   BENEFIT-TIER CONSTANT TABLE - SHARED WORK AREA COPIED INTO  *         
000140*   EVERY PROGRAM THAT PRICES A FEE, A FRAUD THRESHOLD, AN       *        
000150*   INTEREST RATE OR AN APPOINTMENT COST BY CUSTOMER TIER.       *        
000160*   ROW ORDER IS FIXED: 1=SILVER 2=GOLD 3=PLATINUM - DO NOT      *        
000170*   RESEQUENCE, FIB.CUST02 2100-GET-BENEFIT-LEVEL RETURNS THE    *        
000180*   ROW NUMBER DIRECTLY AS WS-TIER-IDX.                          *        
000190*****************************************************************         
000200*   AUTHOR.  R. Q. VILLANUEVA                                   *         
000210*   DATE WRITTEN.  1994-02-01                                   *         
000220*****************************************************************         
000230*   MAINTENANCE LOG                                             *         
000240*   ---------------                                             *         
000250*   1994-02-01  RQV  ORIGINAL TABLE (REQ FIB-1500)               *        
000260*   2007-10-22  DDP  ADDED TIER-APPT-COST-EUR - APPOINTMENT      *        
000270*                    PRICING WAS DUPLICATED IN THREE PROGRAMS,   *        
000280*                    CONSOLIDATED HERE (REQ FIB-4802)            *        
000290*****************************************************************         
000300 01  FIB-TIER-TABLE.                                                      
000310     05  FIB-TIER-ENTRY OCCURS 3 TIMES INDEXED BY TIER-IDX.               
000320         10  TIER-NAME                  PIC X(8).                         
000330         10  TIER-MIN-BALANCE-EUR       PIC S9(9)V99.                     
000340         10  TIER-FEE-PCT               PIC S9V9999.                      
000350         10  TIER-FRAUD-THRESHOLD-EUR   PIC S9(9)V99.                     
000360         10  TIER-INTEREST-PCT          PIC S9V9999.                      
000370         10  TIER-APPT-COST-EUR         PIC S9(9)V99.                     
