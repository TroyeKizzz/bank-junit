000100*****************************************************************         
000110*                     F I B . A C C T 0 1                      *          
000120*                     ------------------                       *          
000130*   ACCOUNT MASTER RECORD - ONE ENTRY PER CUSTOMER-OWNED        *         
000140*   MULTI-CURRENCY LEDGER ACCOUNT.  BALANCE IS ALWAYS HELD IN   *         
000150*   ACCT-CURRENCY; CROSS-CURRENCY WORK IS DONE BY THE EXCHANGE  *         
000160*   RATE ENGINE (FIB.EXCH01), NEVER IN THIS RECORD.             *         
000170*****************************************************************         
000180*   AUTHOR.  M. OKONKWO-BELL                                    *         
000190*   DATE WRITTEN.  1987-03-11                                   *         
000200*****************************************************************         
000210*   MAINTENANCE LOG                                             *         
000220*   ---------------                                             *         
000230*   1987-03-11  MOB  ORIGINAL LAYOUT (REQ FIB-0012)              *        
000240*   1991-08-04  MOB  ADDED ACCT-INTEREST-RATE FOR SIMPLE         *        
000250*                    INTEREST ACCRUAL (REQ FIB-0140)             *        
000260*   1998-11-30  RQV  Y2K - EXPANDED WORK-DATE FIELDS TO CC/YY    *        
000270*                    SPLIT, NO CHANGE TO THIS RECORD ITSELF      *        
000280*   2003-02-19  DDP  ACCT-OPEN-FLAG NOW SET/CLEARED ONLY BY      *        
000290*                    FIB.ACCT02 PARAGRAPHS 2000/2500 (REQ 3391)  *        
000300*****************************************************************         
000310 01  FIB-ACCOUNT-RECORD.                                                  
000320     05  ACCT-RECORD-CODE              PIC X(3).                          
000330         88  ACCT-RECORD-VALID             VALUE 'ACT'.                   
000340     05  ACCT-NUMBER                    PIC X(18).                        
000350     05  ACCT-OWNER-ID                  PIC X(10).                        
000360     05  ACCT-CURRENCY                  PIC X(3).                         
000370         88  ACCT-CURRENCY-EUR              VALUE 'EUR'.                  
000380         88  ACCT-CURRENCY-USD              VALUE 'USD'.                  
000390         88  ACCT-CURRENCY-GBP              VALUE 'GBP'.                  
000400     05  ACCT-BALANCE                   PIC S9(9)V99.                     
000410     05  ACCT-INTEREST-RATE             PIC S9V9999.                      
000420     05  ACCT-OPEN-FLAG                 PIC X(1).                         
000430         88  ACCT-IS-OPEN                   VALUE 'Y'.                    
000440         88  ACCT-IS-CLOSED                 VALUE 'N'.                    
000450     05  ACCT-OPENED-DATE.                                                
000460         10  ACCT-OPENED-CC-YY.                                           
000470             15  ACCT-OPENED-CC         PIC 9(2).                         
000480             15  ACCT-OPENED-YY         PIC 9(2).                         
000490         10  ACCT-OPENED-MM             PIC 9(2).                         
000500         10  ACCT-OPENED-DD             PIC 9(2).                         
000510     05  ACCT-DETAIL-AREA-1.                                              
000520         10  ACCT-LAST-MAINT-DATE       PIC X(8).                         
000530         10  FILLER                     PIC X(20).                        
000540     05  ACCT-DETAIL-AREA-2 REDEFINES ACCT-DETAIL-AREA-1.                 
000550         10  ACCT-CLOSED-DATE           PIC X(8).                         
000560         10  FILLER                     PIC X(20).                        
000570     05  FILLER                         PIC X(15).                        
