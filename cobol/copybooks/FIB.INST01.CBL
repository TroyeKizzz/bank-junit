000100*****************************************************************         
000110*                     F I B . I N S T 0 1                      *          
000120*                     ------------------                       *          
000130*   TRANSACTION-INPUT INSTRUCTION RECORD - ONE LINE PER BATCH   *         
000140*   EVENT FOR FIB.BANK02 TO DRIVE.  THE OPERAND FIELDS ARE      *         
000150*   GENERIC AND OVERLOADED ACROSS CHANNELS - NOT EVERY FIELD    *         
000160*   APPLIES TO EVERY INSTR-OPERATION; SEE FIB.BANK02 3000-      *         
000170*   PROCESS-INSTRUCTION FOR WHICH FIELDS EACH OPERATION READS.  *         
000180*****************************************************************         
000190*   AUTHOR.  M. OKONKWO-BELL                                    *         
000200*   DATE WRITTEN.  1987-04-10                                   *         
000210*****************************************************************         
000220*   MAINTENANCE LOG                                             *         
000230*   ---------------                                             *         
000240*   1987-04-10  MOB  ORIGINAL LAYOUT (REQ FIB-0015)              *        
000250*   1990-03-09  DDP  ADDED INSTR-PIN, INSTR-KEY-2 FOR THE NEW    *        
000260*                    ATM AND CARD CHANNELS (REQ FIB-0980)        *        
000270*   1990-03-12  DDP  ADDED INSTR-TIMESTAMP/INSTR-WEEKDAY FOR THE *        
000280*                    BRANCH CHANNEL - WEEKDAY IS CARRIED HERE,   *        
000290*                    NOT COMPUTED IN COBOL (REQ FIB-1030)        *        
000300*   1992-06-10  RQV  ADDED INSTR-TAX-PCT FOR INVOICE CHANNEL     *        
000310*                    EVENTS (REQ FIB-1090)                       *        
000320*   1998-12-14  RQV  Y2K - INSTR-TIMESTAMP CONFIRMED FULL        *        
000330*                    4-DIGIT CENTURY, NO CHANGE REQUIRED         *        
000340*   2011-06-14  DDP  ADDED INSTR-KEY-3 - ATM AND BRANCH EVENTS   *        
000350*                    NOW CARRY THE ACCOUNT NUMBER SEPARATELY     *        
000360*                    FROM THE MACHINE/CUSTOMER KEY (REQ FIB-5330)*        
000370*   2013-03-04  DDP  DOCUMENTED CARD CHANNEL USE OF THE LAST 8   *        
000380*                    BYTES OF INSTR-KEY-2 FOR THE PAYEE FIRST    *        
000390*                    NAME - THOSE BYTES WERE SITTING SPARE SINCE *        
000400*                    KEY-2(1:10) ONLY HOLDS THE CUSTOMER ID      *        
000410*                    (REQ FIB-6011)                              *        
000420*   2013-04-08  DDP  ADDED INSTR-CHAN-INVOICE FOR THE NEW        *        
000430*                    INVOICE CHANNEL EVENTS (REQ FIB-6053)       *        
000440*****************************************************************         
000450 01  FIB-INSTRUCTION-RECORD.                                              
000460     05  INSTR-RECORD-CODE              PIC X(3).                         
000470         88  INSTR-RECORD-VALID             VALUE 'INS'.                  
000480     05  INSTR-CHANNEL                  PIC X(6).                         
000490         88  INSTR-CHAN-ATM                 VALUE 'ATM   '.               
000500         88  INSTR-CHAN-BRANCH              VALUE 'BRANCH'.               
000510         88  INSTR-CHAN-CARD                VALUE 'CARD  '.               
000520         88  INSTR-CHAN-BANK                VALUE 'BANK  '.               
000530         88  INSTR-CHAN-INVOICE             VALUE 'INVC  '.               
000540     05  INSTR-OPERATION                PIC X(12).                        
000550     05  INSTR-KEY-1                    PIC X(18).                        
000560     05  INSTR-KEY-2                    PIC X(18).                        
000570     05  INSTR-KEY-3                    PIC X(18).                        
000580     05  INSTR-AMOUNT                   PIC S9(9)V99.                     
000590     05  INSTR-CURRENCY                 PIC X(3).                         
000600         88  INSTR-CURRENCY-EUR             VALUE 'EUR'.                  
000610         88  INSTR-CURRENCY-USD             VALUE 'USD'.                  
000620         88  INSTR-CURRENCY-GBP             VALUE 'GBP'.                  
000630     05  INSTR-PIN                      PIC X(4).                         
000640     05  INSTR-TAX-PCT                  PIC S9V9999.                      
000650     05  INSTR-TIMESTAMP.                                                 
000660         10  INSTR-STAMP-DATE.                                            
000670             15  INSTR-STAMP-CC-YY.                                       
000680                 20  INSTR-STAMP-CC     PIC 9(2).                         
000690                 20  INSTR-STAMP-YY     PIC 9(2).                         
000700             15  INSTR-STAMP-MM         PIC 9(2).                         
000710             15  INSTR-STAMP-DD         PIC 9(2).                         
000720         10  INSTR-STAMP-TIME.                                            
000730             15  INSTR-STAMP-HH         PIC 9(2).                         
000740             15  INSTR-STAMP-MN         PIC 9(2).                         
000750     05  INSTR-WEEKDAY                  PIC 9(1).                         
000760     05  INSTR-NOTIFY-TYPE              PIC X(5).                         
000770         88  INSTR-NOTIFY-EMAIL             VALUE 'EMAIL'.                
000780         88  INSTR-NOTIFY-SMS               VALUE 'SMS  '.                
000790     05  FILLER                         PIC X(10).                        
