000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    ATM-CASH-CHANNEL.                                         
000120 AUTHOR.        D. D. PRZYBYLSKI.                                         
000130 INSTALLATION.  FIB RETAIL BANKING - LEDGER SYSTEMS UNIT.                 
000140 DATE-WRITTEN.  1990-03-01.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*****************************************************************         
000180*   MAINTENANCE LOG                                             *         
000190*   ---------------                                             *         
000200*   1990-03-01  DDP  ORIGINAL PROGRAM (REQ FIB-0300) - CASH      *        
000210*                    WITHDRAWAL AND DEPOSIT ONLY                 *        
000220*   1995-07-19  DDP  ADDED 2200-CHECK-BALANCE AND                *        
000230*                    2300-DISPLAY-MESSAGE (REQ FIB-1160)         *        
000240*   2001-03-08  RQV  ADDED 2400-DEACTIVATE-ATM, SWEEPS THE TILL  *        
000250*                    BACK TO ZERO ON DEACTIVATION (REQ FIB-2040) *        
000260*   2008-05-11  DDP  DEPOSIT-CASH NOW REJECTS A NON-POSITIVE     *        
000270*                    AMOUNT BEFORE TOUCHING THE TILL (REQ 4700)  *        
000280*   2013-03-04  DDP  PERFORM OF 2000/2100/2200/2300/2400 NOW              
000290*               CARRIES THRU ...-EXIT - A REJECTED CASH                   
000300*               WITHDRAWAL OR DEPOSIT WAS FALLING THROUGH                 
000310*               INTO THE NEXT PARAGRAPH INSTEAD OF RETURNING              
000320*               TO THE CALLER (REQ FIB-6010)                              
000330*   2013-03-11  DDP  CARD-PURCHASE-AUTH'S CALL LIST PICKED UP A           
000340*                    TRAILING BENEFIT-TIER RETURN - NOT USED HERE,        
000350*                    CARRIED SO THE FOUR PIN-CHECK CALLS STILL            
000360*                    MATCH ITS LINKAGE (REQ FIB-6040)                     
000370*****************************************************************         
000380 ENVIRONMENT DIVISION.                                                    
000390 CONFIGURATION SECTION.                                                   
000400 SPECIAL-NAMES.                                                           
000410     C01 IS TOP-OF-FORM                                                   
000420     CLASS FIB-CURRENCY-CLASS IS "E" THRU "G", "U"                        
000430     UPSI-0 IS FIB-ATM-DEBUG-SW.                                          
000440 INPUT-OUTPUT SECTION.                                                    
000450 FILE-CONTROL.                                                            
000460     SELECT ATM-MASTER ASSIGN TO ATMMAST                                  
000470         ORGANIZATION IS LINE SEQUENTIAL                                  
000480         FILE STATUS IS WS-ATM-FILE-STATUS.                               
000490 DATA DIVISION.                                                           
000500 FILE SECTION.                                                            
000510 FD  ATM-MASTER                                                           
000520     LABEL RECORDS ARE STANDARD.                                          
000530 01  ATM-MASTER-REC.                                                      
000540     COPY FIB.ATM001.                                                     
000550 WORKING-STORAGE SECTION.                                                 
000560 77  WS-ATM-FILE-STATUS             PIC X(2).                             
000570 77  WS-ATM-TABLE-COUNT             PIC 9(4) COMP VALUE 0.                
000580 77  WS-ATM-RETURN-CODE             PIC 9(1) COMP VALUE 0.                
000590     88  WS-ATM-OK                      VALUE 0.                          
000600     88  WS-ATM-REJECTED                VALUE 1.                          
000610 77  WS-ATM-MESSAGE                 PIC X(60) VALUE SPACES.               
000620 77  WS-CARD-RETURN-CODE            PIC 9(1).                             
000630 77  WS-CARD-MESSAGE                PIC X(60).                            
000640 77  WS-PIN-VALID                   PIC X(1).                             
000650 77  WS-CARD-RESULT-TIER            PIC X(8).                             
000660 77  WS-ACCT-RETURN-CODE            PIC 9(1).                             
000670 77  WS-ACCT-MESSAGE                PIC X(60).                            
000680 77  WS-TXN-RETURN-CODE             PIC 9(1).                             
000690 77  WS-TXN-MESSAGE                 PIC X(60).                            
000700 77  WS-CARD-RESULT-CVV             PIC 9(3).                             
000710 77  WS-NOTIFY-TEXT                 PIC X(200) VALUE SPACES.              
000720 77  WS-AMOUNT-EDIT                 PIC -(9)9.99.                         
000730 77  WS-BALANCE-EDIT                PIC -(9)9.99.                         
000740                                                                          
000750 01  WS-ATM-TABLE-AREA.                                                   
000760     05  WS-ATM-ENTRY OCCURS 1 TO 200 TIMES                               
000770             DEPENDING ON WS-ATM-TABLE-COUNT                              
000780             INDEXED BY WS-ATM-IDX.                                       
000790         10  WS-T-ATM-LOCATION           PIC X(40).                       
000800         10  WS-T-ATM-BALANCE            PIC S9(9)V99.                    
000810         10  WS-T-ATM-ACTIVE-FLAG        PIC X(1).                        
000820             88  WS-T-ATM-IS-ACTIVE           VALUE 'Y'.                  
000830         10  WS-T-ATM-LAST-MESSAGE       PIC X(60).                       
000840                                                                          
000850*    WITHDRAW/DEPOSIT WORK AREA - SIGNED WORKING FIGURE VS.               
000860*    EDITED DISPLAY REDEFINE, SAME HABIT AS FIB.CARD01's LIMIT.           
000870 01  WS-CASH-AMOUNT-AREA-1.                                               
000880     05  WS-CASH-AMOUNT-RAW          PIC S9(9)V99.                        
000890 01  WS-CASH-AMOUNT-AREA-2 REDEFINES WS-CASH-AMOUNT-AREA-1.               
000900     05  WS-CASH-AMOUNT-DISPLAY      PIC -(9)9.99.                        
000910                                                                          
000920*    TILL-BALANCE WORK AREA - SEPARATE REDEFINE PAIR SO THE               
000930*    ATM TABLE ROW ITSELF NEVER GETS AN UNEDITED PICTURE.                 
000940 01  WS-TILL-BALANCE-AREA-1.                                              
000950     05  WS-TILL-BALANCE-RAW         PIC S9(9)V99.                        
000960 01  WS-TILL-BALANCE-AREA-2 REDEFINES WS-TILL-BALANCE-AREA-1.             
000970     05  WS-TILL-BALANCE-DISPLAY     PIC -(9)9.99.                        
000980                                                                          
000990 LINKAGE SECTION.                                                         
001000 01  LK-ATM-FUNCTION                PIC X(10).                            
001010     88  LK-FUNC-WITHDRAW-CASH            VALUE 'WDRAW-CASH'.             
001020     88  LK-FUNC-DEPOSIT-CASH             VALUE 'DEP-CASH  '.             
001030     88  LK-FUNC-CHECK-BALANCE            VALUE 'CHK-BAL   '.             
001040     88  LK-FUNC-DISPLAY-MESSAGE          VALUE 'DISP-MSG  '.             
001050     88  LK-FUNC-DEACTIVATE               VALUE 'DEACTIVATE'.             
001060 01  LK-ATM-LOCATION                PIC X(40).                            
001070 01  LK-CARD-NUMBER                 PIC X(16).                            
001080 01  LK-SUPPLIED-PIN                PIC X(4).                             
001090 01  LK-AMOUNT                      PIC S9(9)V99.                         
001100 01  LK-CURRENCY                    PIC X(3).                             
001110 01  LK-ACCT-NUMBER                 PIC X(18).                            
001120 01  LK-RESULT-BALANCE              PIC S9(9)V99.                         
001130 01  LK-RESULT-MESSAGE-TEXT         PIC X(60).                            
001140 01  LK-RETURN-CODE                 PIC 9(1).                             
001150 01  LK-MESSAGE                     PIC X(60).                            
001160                                                                          
001170 PROCEDURE DIVISION USING LK-ATM-FUNCTION LK-ATM-LOCATION                 
001180         LK-CARD-NUMBER LK-SUPPLIED-PIN LK-AMOUNT LK-CURRENCY             
001190         LK-ACCT-NUMBER LK-RESULT-BALANCE LK-RESULT-MESSAGE-TEXT          
001200         LK-RETURN-CODE LK-MESSAGE.                                       
001210                                                                          
001220 0000-ATM-CONTROL.                                                        
001230     IF WS-ATM-TABLE-COUNT = 0                                            
001240         PERFORM 1000-LOAD-ATM-TABLE                                      
001250     END-IF                                                               
001260     MOVE 0 TO WS-ATM-RETURN-CODE                                         
001270     MOVE SPACES TO WS-ATM-MESSAGE                                        
001280     PERFORM 1100-FIND-ATM                                                
001290     IF WS-ATM-IDX = 0                                                    
001300         SET WS-ATM-REJECTED TO TRUE                                      
001310         MOVE 'ATM is not found' TO WS-ATM-MESSAGE                        
001320     ELSE                                                                 
001330         EVALUATE TRUE                                                    
001340             WHEN LK-FUNC-WITHDRAW-CASH                                   
001350                 PERFORM 2000-WITHDRAW-CASH THRU 2000-WITHDRAW-CAS        
001360             WHEN LK-FUNC-DEPOSIT-CASH                                    
001370                 PERFORM 2100-DEPOSIT-CASH THRU 2100-DEPOSIT-CASH-        
001380             WHEN LK-FUNC-CHECK-BALANCE                                   
001390                 PERFORM 2200-CHECK-BALANCE THRU 2200-CHECK-BALANC        
001400             WHEN LK-FUNC-DISPLAY-MESSAGE                                 
001410                 PERFORM 2300-DISPLAY-MESSAGE THRU 2300-DISPLAY-ME        
001420             WHEN LK-FUNC-DEACTIVATE                                      
001430                 PERFORM 2400-DEACTIVATE-ATM THRU 2400-DEACTIVATE-        
001440         END-EVALUATE                                                     
001450     END-IF                                                               
001460     MOVE WS-ATM-RETURN-CODE TO LK-RETURN-CODE                            
001470     MOVE WS-ATM-MESSAGE TO LK-MESSAGE                                    
001480     GOBACK.                                                              
001490                                                                          
001500 1000-LOAD-ATM-TABLE.                                                     
001510     OPEN INPUT ATM-MASTER                                                
001520     IF WS-ATM-FILE-STATUS NOT = '00'                                     
001530         DISPLAY 'FIB.ATM002 - CANNOT OPEN ATMMAST, STATUS='              
001540             WS-ATM-FILE-STATUS                                           
001550         STOP RUN                                                         
001560     END-IF                                                               
001570     PERFORM 1010-LOAD-ATM-RECORD                                         
001580         UNTIL WS-ATM-FILE-STATUS = '10'                                  
001590     CLOSE ATM-MASTER.                                                    
001600                                                                          
001610 1010-LOAD-ATM-RECORD.                                                    
001620     READ ATM-MASTER                                                      
001630         AT END                                                           
001640             MOVE '10' TO WS-ATM-FILE-STATUS                              
001650         NOT AT END                                                       
001660             ADD 1 TO WS-ATM-TABLE-COUNT                                  
001670             SET WS-ATM-IDX TO WS-ATM-TABLE-COUNT                         
001680             MOVE ATM-LOCATION                                            
001690                 TO WS-T-ATM-LOCATION (WS-ATM-IDX)                        
001700             MOVE ATM-BALANCE                                             
001710                 TO WS-T-ATM-BALANCE (WS-ATM-IDX)                         
001720             MOVE ATM-ACTIVE-FLAG                                         
001730                 TO WS-T-ATM-ACTIVE-FLAG (WS-ATM-IDX)                     
001740             MOVE ATM-LAST-MESSAGE                                        
001750                 TO WS-T-ATM-LAST-MESSAGE (WS-ATM-IDX)                    
001760     END-READ.                                                            
001770                                                                          
001780 1100-FIND-ATM.                                                           
001790     SET WS-ATM-IDX TO 0                                                  
001800     SET WS-ATM-IDX TO 1                                                  
001810     SEARCH WS-ATM-ENTRY                                                  
001820         AT END                                                           
001830             SET WS-ATM-IDX TO 0                                          
001840         WHEN WS-T-ATM-LOCATION (WS-ATM-IDX) = LK-ATM-LOCATION            
001850             CONTINUE                                                     
001860     END-SEARCH.                                                          
001870                                                                          
001880*    RULE - WITHDRAW-CASH: REJECT AN INACTIVE MACHINE, A BAD PIN,         
001890*    OR A TILL SHORT OF THE REQUESTED AMOUNT IN THE ATM'S OWN             
001900*    CURRENCY (BEFORE ANY CONVERSION IS DONE ON THE ACCOUNT SIDE).        
001910*    THE ACCOUNT ITSELF IS DEBITED VIA ACCOUNT-LEDGER-POST.               
001920 2000-WITHDRAW-CASH.                                                      
001930     IF NOT WS-T-ATM-IS-ACTIVE (WS-ATM-IDX)                               
001940         SET WS-ATM-REJECTED TO TRUE                                      
001950         MOVE 'ATM is not active' TO WS-ATM-MESSAGE                       
001960         GO TO 2000-WITHDRAW-CASH-EXIT                                    
001970     END-IF                                                               
001980     CALL 'CARD-PURCHASE-AUTH' USING 'VALID-PIN ' LK-CARD-NUMBER          
001990         LK-SUPPLIED-PIN 0 SPACES SPACES SPACES 0 WS-PIN-VALID            
002000         WS-CARD-RESULT-CVV WS-CARD-RETURN-CODE WS-CARD-MESSAGE           
002010        WS-CARD-RESULT-TIER                                               
002020     IF WS-PIN-VALID NOT = 'Y'                                            
002030         SET WS-ATM-REJECTED TO TRUE                                      
002040         MOVE 'invalid PIN' TO WS-ATM-MESSAGE                             
002050         GO TO 2000-WITHDRAW-CASH-EXIT                                    
002060     END-IF                                                               
002070     IF WS-T-ATM-BALANCE (WS-ATM-IDX) < LK-AMOUNT                         
002080         SET WS-ATM-REJECTED TO TRUE                                      
002090         MOVE 'ATM does not have enough cash' TO WS-ATM-MESSAGE           
002100         GO TO 2000-WITHDRAW-CASH-EXIT                                    
002110     END-IF                                                               
002120     CALL 'ACCOUNT-LEDGER-POST' USING 'WITHDRAW  ' SPACES                 
002130         SPACES LK-CURRENCY LK-ACCT-NUMBER SPACES LK-AMOUNT               
002140         SPACES WS-ACCT-RETURN-CODE WS-ACCT-MESSAGE                       
002150     IF WS-ACCT-RETURN-CODE NOT = 0                                       
002160         SET WS-ATM-REJECTED TO TRUE                                      
002170         MOVE WS-ACCT-MESSAGE TO WS-ATM-MESSAGE                           
002180         GO TO 2000-WITHDRAW-CASH-EXIT                                    
002190     END-IF                                                               
002200     SUBTRACT LK-AMOUNT FROM WS-T-ATM-BALANCE (WS-ATM-IDX)                
002210     STRING 'Cash withdrawal from ATM at ' DELIMITED BY SIZE              
002220         LK-ATM-LOCATION DELIMITED BY SIZE                                
002230         INTO WS-NOTIFY-TEXT                                              
002240     MOVE WS-NOTIFY-TEXT TO WS-T-ATM-LAST-MESSAGE (WS-ATM-IDX)            
002250     CALL 'TRANSACTION-RATING' USING 'SEND-DTL  ' LK-ACCT-NUMBER          
002260         LK-ACCT-NUMBER LK-AMOUNT LK-CURRENCY SPACES 0 SPACES 0           
002270         WS-TXN-RETURN-CODE WS-TXN-MESSAGE                                
002280     MOVE WS-T-ATM-BALANCE (WS-ATM-IDX) TO LK-RESULT-BALANCE.             
002290 2000-WITHDRAW-CASH-EXIT.                                                 
002300     EXIT.                                                                
002310                                                                          
002320*    RULE - DEPOSIT-CASH: REJECT AN INACTIVE MACHINE, A BAD PIN,          
002330*    OR A NON-POSITIVE AMOUNT.  THE ACCOUNT IS CREDITED VIA               
002340*    ACCOUNT-LEDGER-POST AND THE TILL GROWS BY THE SAME AMOUNT.           
002350 2100-DEPOSIT-CASH.                                                       
002360     IF NOT WS-T-ATM-IS-ACTIVE (WS-ATM-IDX)                               
002370         SET WS-ATM-REJECTED TO TRUE                                      
002380         MOVE 'ATM is not active' TO WS-ATM-MESSAGE                       
002390         GO TO 2100-DEPOSIT-CASH-EXIT                                     
002400     END-IF                                                               
002410     CALL 'CARD-PURCHASE-AUTH' USING 'VALID-PIN ' LK-CARD-NUMBER          
002420         LK-SUPPLIED-PIN 0 SPACES SPACES SPACES 0 WS-PIN-VALID            
002430         WS-CARD-RESULT-CVV WS-CARD-RETURN-CODE WS-CARD-MESSAGE           
002440        WS-CARD-RESULT-TIER                                               
002450     IF WS-PIN-VALID NOT = 'Y'                                            
002460         SET WS-ATM-REJECTED TO TRUE                                      
002470         MOVE 'invalid PIN' TO WS-ATM-MESSAGE                             
002480         GO TO 2100-DEPOSIT-CASH-EXIT                                     
002490     END-IF                                                               
002500     IF LK-AMOUNT NOT > 0                                                 
002510         SET WS-ATM-REJECTED TO TRUE                                      
002520         MOVE 'amount must be greater than zero'                          
002530             TO WS-ATM-MESSAGE                                            
002540         GO TO 2100-DEPOSIT-CASH-EXIT                                     
002550     END-IF                                                               
002560     CALL 'ACCOUNT-LEDGER-POST' USING 'DEPOSIT   ' SPACES                 
002570         SPACES LK-CURRENCY LK-ACCT-NUMBER SPACES LK-AMOUNT               
002580         SPACES WS-ACCT-RETURN-CODE WS-ACCT-MESSAGE                       
002590     IF WS-ACCT-RETURN-CODE NOT = 0                                       
002600         SET WS-ATM-REJECTED TO TRUE                                      
002610         MOVE WS-ACCT-MESSAGE TO WS-ATM-MESSAGE                           
002620         GO TO 2100-DEPOSIT-CASH-EXIT                                     
002630     END-IF                                                               
002640     ADD LK-AMOUNT TO WS-T-ATM-BALANCE (WS-ATM-IDX)                       
002650     STRING 'Cash deposit to ATM at ' DELIMITED BY SIZE                   
002660         LK-ATM-LOCATION DELIMITED BY SIZE                                
002670         INTO WS-NOTIFY-TEXT                                              
002680     MOVE WS-NOTIFY-TEXT TO WS-T-ATM-LAST-MESSAGE (WS-ATM-IDX)            
002690     CALL 'TRANSACTION-RATING' USING 'SEND-DTL  ' LK-ACCT-NUMBER          
002700         LK-ACCT-NUMBER LK-AMOUNT LK-CURRENCY SPACES 0 SPACES 0           
002710         WS-TXN-RETURN-CODE WS-TXN-MESSAGE                                
002720     MOVE WS-T-ATM-BALANCE (WS-ATM-IDX) TO LK-RESULT-BALANCE.             
002730 2100-DEPOSIT-CASH-EXIT.                                                  
002740     EXIT.                                                                
002750                                                                          
002760*    RULE - CHECK-BALANCE: REJECT AN INACTIVE MACHINE OR A BAD            
002770*    PIN; OTHERWISE FORMAT THE ACCOUNT BALANCE AS A MESSAGE.              
002780 2200-CHECK-BALANCE.                                                      
002790     IF NOT WS-T-ATM-IS-ACTIVE (WS-ATM-IDX)                               
002800         SET WS-ATM-REJECTED TO TRUE                                      
002810         MOVE 'ATM is not active' TO WS-ATM-MESSAGE                       
002820         GO TO 2200-CHECK-BALANCE-EXIT                                    
002830     END-IF                                                               
002840     CALL 'CARD-PURCHASE-AUTH' USING 'VALID-PIN ' LK-CARD-NUMBER          
002850         LK-SUPPLIED-PIN 0 SPACES SPACES SPACES 0 WS-PIN-VALID            
002860         WS-CARD-RESULT-CVV WS-CARD-RETURN-CODE WS-CARD-MESSAGE           
002870        WS-CARD-RESULT-TIER                                               
002880     IF WS-PIN-VALID NOT = 'Y'                                            
002890         SET WS-ATM-REJECTED TO TRUE                                      
002900         MOVE 'invalid PIN' TO WS-ATM-MESSAGE                             
002910         GO TO 2200-CHECK-BALANCE-EXIT                                    
002920     END-IF                                                               
002930     MOVE LK-AMOUNT TO WS-BALANCE-EDIT                                    
002940     STRING 'Your balance is ' DELIMITED BY SIZE                          
002950         WS-BALANCE-EDIT DELIMITED BY SIZE                                
002960         ' ' DELIMITED BY SIZE                                            
002970         LK-CURRENCY DELIMITED BY SIZE                                    
002980         INTO LK-RESULT-MESSAGE-TEXT.                                     
002990 2200-CHECK-BALANCE-EXIT.                                                 
003000     EXIT.                                                                
003010                                                                          
003020*    RULE - DISPLAY-MESSAGE: REJECT AN INACTIVE MACHINE OR A BAD          
003030*    PIN; OTHERWISE SHOW THE MOST RECENT NOTIFICATION LEFT ON             
003040*    THIS MACHINE, OR "No messages" WHEN NONE HAS BEEN SET.               
003050 2300-DISPLAY-MESSAGE.                                                    
003060     IF NOT WS-T-ATM-IS-ACTIVE (WS-ATM-IDX)                               
003070         SET WS-ATM-REJECTED TO TRUE                                      
003080         MOVE 'ATM is not active' TO WS-ATM-MESSAGE                       
003090         GO TO 2300-DISPLAY-MESSAGE-EXIT                                  
003100     END-IF                                                               
003110     CALL 'CARD-PURCHASE-AUTH' USING 'VALID-PIN ' LK-CARD-NUMBER          
003120         LK-SUPPLIED-PIN 0 SPACES SPACES SPACES 0 WS-PIN-VALID            
003130         WS-CARD-RESULT-CVV WS-CARD-RETURN-CODE WS-CARD-MESSAGE           
003140        WS-CARD-RESULT-TIER                                               
003150     IF WS-PIN-VALID NOT = 'Y'                                            
003160         SET WS-ATM-REJECTED TO TRUE                                      
003170         MOVE 'invalid PIN' TO WS-ATM-MESSAGE                             
003180         GO TO 2300-DISPLAY-MESSAGE-EXIT                                  
003190     END-IF                                                               
003200     IF WS-T-ATM-LAST-MESSAGE (WS-ATM-IDX) = SPACES                       
003210         MOVE 'No messages' TO LK-RESULT-MESSAGE-TEXT                     
003220     ELSE                                                                 
003230         MOVE WS-T-ATM-LAST-MESSAGE (WS-ATM-IDX)                          
003240             TO LK-RESULT-MESSAGE-TEXT                                    
003250     END-IF.                                                              
003260 2300-DISPLAY-MESSAGE-EXIT.                                               
003270     EXIT.                                                                
003280                                                                          
003290*    RULE - DEACTIVATE-ATM: REJECT IF ALREADY INACTIVE; OTHERWISE         
003300*    FLIP THE FLAG OFF, ZERO THE TILL, AND RETURN THE SWEPT               
003310*    BALANCE SO THE CALLER CAN CREDIT IT BACK TO BANK CAPITAL.            
003320 2400-DEACTIVATE-ATM.                                                     
003330     IF NOT WS-T-ATM-IS-ACTIVE (WS-ATM-IDX)                               
003340         SET WS-ATM-REJECTED TO TRUE                                      
003350         MOVE 'ATM is already inactive' TO WS-ATM-MESSAGE                 
003360         GO TO 2400-DEACTIVATE-ATM-EXIT                                   
003370     END-IF                                                               
003380     MOVE WS-T-ATM-BALANCE (WS-ATM-IDX) TO LK-RESULT-BALANCE              
003390     MOVE 'N' TO WS-T-ATM-ACTIVE-FLAG (WS-ATM-IDX)                        
003400     MOVE 0 TO WS-T-ATM-BALANCE (WS-ATM-IDX).                             
003410 2400-DEACTIVATE-ATM-EXIT.                                                
003420     EXIT.                                                                
003430                                                                          
