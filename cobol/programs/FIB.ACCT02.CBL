000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    ACCOUNT-LEDGER-POST.                                      
000120 AUTHOR.        M. OKONKWO-BELL.                                          
000130 INSTALLATION.  FIB RETAIL BANKING - LEDGER SYSTEMS UNIT.                 
000140 DATE-WRITTEN.  1987-05-06.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*****************************************************************         
000180*   MAINTENANCE LOG                                             *         
000190*   ---------------                                             *         
000200*   1987-05-06  MOB  ORIGINAL PROGRAM (REQ FIB-0020) - OPEN,              
000210*                    DEPOSIT, WITHDRAW ONLY                      *        
000220*   1989-02-14  MOB  ADDED 2300-TRANSFER, BOTH LEGS ROLLED BACK           
000230*                    TOGETHER ON EITHER LEG'S REJECTION (1102)            
000240*   1991-08-04  MOB  ADDED 2400-ADD-INTEREST TO MATCH NEW                 
000250*                    ACCT-INTEREST-RATE FIELD (REQ FIB-0140)              
000260*   1998-12-14  RQV  Y2K REVIEW - ACCT-OPENED-DATE CONFIRMED              
000270*                    CCYYMMDD, NO CHANGE REQUIRED                         
000280*   2003-02-19  DDP  2500-CLOSE-ACCOUNT NOW THE ONLY PARAGRAPH            
000290*                    ALLOWED TO FLIP ACCT-OPEN-FLAG TO N (3391)           
000300*   2009-11-30  DDP  2000-OPEN-ACCOUNT NOW PULLS THE ACCOUNT              
000310*                    NUMBER FROM FIB.SEQ001 INSTEAD OF THE OLD            
000320*                    RANDOM-DIGIT GENERATOR (REQ FIB-5100)                
000330*   2013-03-04  DDP  PERFORM OF 2100/2200/2300/2400/2500 NOW              
000340*               CARRIES THRU ...-EXIT SO A REJECTED DEPOSIT,              
000350*               WITHDRAWAL, TRANSFER LEG OR INTEREST POST                 
000360*               RETURNS TO 0000-ACCOUNT-CONTROL INSTEAD OF                
000370*               FALLING INTO THE NEXT PARAGRAPH (REQ FIB-6010)            
000380*   2013-03-18  DDP  2000-OPEN-ACCOUNT'S NEW ACCOUNT NUMBER WAS           
000390*                    BUILT AS 'FIB-ACCT-Z' PLUS THE 8-DIGIT               
000400*                    SEQUENCE - NOW 'FI' PLUS THE 8-DIGIT                 
000410*                    SEQUENCE, SPACE-FILLED TO 18 (REQ FIB-6041)          
000420*****************************************************************         
000430 ENVIRONMENT DIVISION.                                                    
000440 CONFIGURATION SECTION.                                                   
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM                                                   
000470     CLASS FIB-CURRENCY-CLASS IS "E" THRU "G", "U"                        
000480     UPSI-0 IS FIB-ACCT-DEBUG-SW.                                         
000490 INPUT-OUTPUT SECTION.                                                    
000500 FILE-CONTROL.                                                            
000510     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMAST                             
000520         ORGANIZATION IS LINE SEQUENTIAL                                  
000530         FILE STATUS IS WS-ACCT-FILE-STATUS.                              
000540 DATA DIVISION.                                                           
000550 FILE SECTION.                                                            
000560 FD  ACCOUNT-MASTER                                                       
000570     LABEL RECORDS ARE STANDARD.                                          
000580 01  ACCOUNT-MASTER-REC.                                                  
000590     COPY FIB.ACCT01.                                                     
000600 WORKING-STORAGE SECTION.                                                 
000610 77  WS-ACCT-FILE-STATUS            PIC X(2).                             
000620 77  WS-ACCT-TABLE-COUNT            PIC 9(4) COMP VALUE 0.                
000630 77  WS-ACCT-SUB                    PIC 9(4) COMP VALUE 0.                
000640 77  WS-ACCT-RETURN-CODE            PIC 9(1) COMP VALUE 0.                
000650     88  WS-ACCT-OK                     VALUE 0.                          
000660     88  WS-ACCT-REJECTED               VALUE 1.                          
000670 77  WS-ACCT-MESSAGE                PIC X(60) VALUE SPACES.               
000680 77  WS-CONVERTED-AMOUNT            PIC S9(9)V99 VALUE 0.                 
000690 77  WS-SAVE-FROM-BALANCE           PIC S9(9)V99 VALUE 0.                 
000700 77  WS-SAVE-TO-BALANCE             PIC S9(9)V99 VALUE 0.                 
000710 77  WS-XFER-FROM-ACCT              PIC X(18) VALUE SPACES.               
000720 77  WS-XFER-TO-ACCT                PIC X(18) VALUE SPACES.               
000730 77  WS-EXCH-RETURN-CODE            PIC 9(1).                             
000740 77  WS-EXCH-MESSAGE                PIC X(60).                            
000750                                                                          
000760 01  WS-ACCOUNT-TABLE-AREA.                                               
000770     05  WS-ACCT-ENTRY OCCURS 1 TO 500 TIMES                              
000780             DEPENDING ON WS-ACCT-TABLE-COUNT                             
000790             INDEXED BY WS-ACCT-IDX.                                      
000800         10  WS-T-ACCT-NUMBER            PIC X(18).                       
000810         10  WS-T-ACCT-OWNER-ID          PIC X(10).                       
000820         10  WS-T-ACCT-CURRENCY          PIC X(3).                        
000830         10  WS-T-ACCT-BALANCE           PIC S9(9)V99.                    
000840         10  WS-T-ACCT-INTEREST-RATE     PIC S9V9999.                     
000850         10  WS-T-ACCT-OPEN-FLAG         PIC X(1).                        
000860             88  WS-T-ACCT-IS-OPEN           VALUE 'Y'.                   
000870             88  WS-T-ACCT-IS-CLOSED         VALUE 'N'.                   
000880         10  WS-T-ACCT-OPENED-DATE       PIC X(8).                        
000890                                                                          
000900*    OPEN-ACCOUNT WORK AREA / REDEFINES PAIR - RAW COMP SEQUENCE          
000910*    NUMBER VS. THE ZONED ACCOUNT-NUMBER PICTURE IT IS EDITED             
000920*    INTO, SAME HABIT AS THE CARD-LIMIT-AREA PAIR IN FIB.CARD01.          
000930 01  WS-NEW-ACCT-AREA-1.                                                  
000940     05  WS-NEW-ACCT-SEQ-COMP           PIC 9(8) COMP.                    
000950 01  WS-NEW-ACCT-AREA-2 REDEFINES WS-NEW-ACCT-AREA-1.                     
000960     05  FILLER                         PIC X(4).                         
000970 01  WS-NEW-ACCT-NUMBER-AREA.                                             
000980     05  WS-NEW-ACCT-PREFIX             PIC X(2) VALUE 'FI'.              
000990     05  WS-NEW-ACCT-SEQ-DISPLAY        PIC 9(8).                         
001000     05  FILLER                         PIC X(8) VALUE SPACES.            
001010                                                                          
001020 LINKAGE SECTION.                                                         
001030 01  LK-ACCT-FUNCTION               PIC X(10).                            
001040     88  LK-FUNC-OPEN                   VALUE 'OPEN      '.               
001050     88  LK-FUNC-DEPOSIT                VALUE 'DEPOSIT   '.               
001060     88  LK-FUNC-WITHDRAW               VALUE 'WITHDRAW  '.               
001070     88  LK-FUNC-TRANSFER               VALUE 'TRANSFER  '.               
001080     88  LK-FUNC-ADD-INTEREST           VALUE 'ADD-INT   '.               
001090     88  LK-FUNC-CLOSE                  VALUE 'CLOSE     '.               
001100     COPY FIB.SEQ001.                                                     
001110 01  LK-OWNER-ID                    PIC X(10).                            
001120 01  LK-CURRENCY                    PIC X(3).                             
001130 01  LK-FROM-ACCT                   PIC X(18).                            
001140 01  LK-TO-ACCT                     PIC X(18).                            
001150 01  LK-AMOUNT                      PIC S9(9)V99.                         
001160 01  LK-NEW-ACCT-NUMBER             PIC X(18).                            
001170 01  LK-RETURN-CODE                 PIC 9(1).                             
001180 01  LK-MESSAGE                     PIC X(60).                            
001190                                                                          
001200 PROCEDURE DIVISION USING LK-ACCT-FUNCTION FIB-SEQUENCE-CONTROL           
001210         LK-OWNER-ID LK-CURRENCY LK-FROM-ACCT LK-TO-ACCT                  
001220         LK-AMOUNT LK-NEW-ACCT-NUMBER LK-RETURN-CODE                      
001230         LK-MESSAGE.                                                      
001240                                                                          
001250 0000-ACCOUNT-CONTROL.                                                    
001260     IF WS-ACCT-TABLE-COUNT = 0                                           
001270         PERFORM 1000-LOAD-ACCOUNT-TABLE                                  
001280     END-IF                                                               
001290     MOVE 0 TO WS-ACCT-RETURN-CODE                                        
001300     MOVE SPACES TO WS-ACCT-MESSAGE                                       
001310     EVALUATE TRUE                                                        
001320         WHEN LK-FUNC-OPEN                                                
001330             PERFORM 2000-OPEN-ACCOUNT                                    
001340         WHEN LK-FUNC-DEPOSIT                                             
001350             PERFORM 2100-DEPOSIT THRU 2100-DEPOSIT-EXIT                  
001360         WHEN LK-FUNC-WITHDRAW                                            
001370             PERFORM 2200-WITHDRAW THRU 2200-WITHDRAW-EXIT                
001380         WHEN LK-FUNC-TRANSFER                                            
001390             PERFORM 2300-TRANSFER THRU 2300-TRANSFER-EXIT                
001400         WHEN LK-FUNC-ADD-INTEREST                                        
001410             PERFORM 2400-ADD-INTEREST THRU 2400-ADD-INTEREST-EXIT        
001420         WHEN LK-FUNC-CLOSE                                               
001430             PERFORM 2500-CLOSE-ACCOUNT THRU 2500-CLOSE-ACCOUNT-EX        
001440     END-EVALUATE                                                         
001450     MOVE WS-ACCT-RETURN-CODE TO LK-RETURN-CODE                           
001460     MOVE WS-ACCT-MESSAGE TO LK-MESSAGE                                   
001470     GOBACK.                                                              
001480                                                                          
001490 1000-LOAD-ACCOUNT-TABLE.                                                 
001500     OPEN INPUT ACCOUNT-MASTER                                            
001510     IF WS-ACCT-FILE-STATUS NOT = '00'                                    
001520         DISPLAY 'FIB.ACCT02 - CANNOT OPEN ACCTMAST, STATUS='             
001530             WS-ACCT-FILE-STATUS                                          
001540         STOP RUN                                                         
001550     END-IF                                                               
001560     PERFORM 1100-LOAD-ACCOUNT-RECORD                                     
001570         UNTIL WS-ACCT-FILE-STATUS = '10'                                 
001580     CLOSE ACCOUNT-MASTER.                                                
001590                                                                          
001600 1100-LOAD-ACCOUNT-RECORD.                                                
001610     READ ACCOUNT-MASTER                                                  
001620         AT END                                                           
001630             MOVE '10' TO WS-ACCT-FILE-STATUS                             
001640         NOT AT END                                                       
001650             ADD 1 TO WS-ACCT-TABLE-COUNT                                 
001660             SET WS-ACCT-IDX TO WS-ACCT-TABLE-COUNT                       
001670             MOVE ACCT-NUMBER TO WS-T-ACCT-NUMBER (WS-ACCT-IDX)           
001680             MOVE ACCT-OWNER-ID                                           
001690                 TO WS-T-ACCT-OWNER-ID (WS-ACCT-IDX)                      
001700             MOVE ACCT-CURRENCY                                           
001710                 TO WS-T-ACCT-CURRENCY (WS-ACCT-IDX)                      
001720             MOVE ACCT-BALANCE TO WS-T-ACCT-BALANCE (WS-ACCT-IDX)         
001730             MOVE ACCT-INTEREST-RATE                                      
001740                 TO WS-T-ACCT-INTEREST-RATE (WS-ACCT-IDX)                 
001750             MOVE ACCT-OPEN-FLAG                                          
001760                 TO WS-T-ACCT-OPEN-FLAG (WS-ACCT-IDX)                     
001770             MOVE ACCT-OPENED-DATE                                        
001780                 TO WS-T-ACCT-OPENED-DATE (WS-ACCT-IDX)                   
001790     END-READ.                                                            
001800                                                                          
001810 1200-FIND-ACCOUNT.                                                       
001820     SET WS-ACCT-IDX TO 1                                                 
001830     SEARCH WS-ACCT-ENTRY                                                 
001840         AT END                                                           
001850             SET WS-ACCT-IDX TO 0                                         
001860         WHEN WS-T-ACCT-NUMBER (WS-ACCT-IDX) = LK-FROM-ACCT               
001870             CONTINUE                                                     
001880     END-SEARCH.                                                          
001890                                                                          
001900*    RULE - OPEN-ACCOUNT: BALANCE/RATE START AT ZERO, FLAG OPEN,          
001910*    ACCOUNT NUMBER COMES FROM THE SEQUENCE COUNTER, NOT A                
001920*    RANDOM-NUMBER CALL (SEE FIB.SEQ001).                                 
001930 2000-OPEN-ACCOUNT.                                                       
001940     ADD 1 TO SEQ-NEXT-ACCT-NBR                                           
001950     MOVE SEQ-NEXT-ACCT-NBR TO WS-NEW-ACCT-SEQ-DISPLAY                    
001960     MOVE WS-NEW-ACCT-NUMBER-AREA TO LK-NEW-ACCT-NUMBER                   
001970     ADD 1 TO WS-ACCT-TABLE-COUNT                                         
001980     SET WS-ACCT-IDX TO WS-ACCT-TABLE-COUNT                               
001990     MOVE LK-NEW-ACCT-NUMBER TO WS-T-ACCT-NUMBER (WS-ACCT-IDX)            
002000     MOVE LK-OWNER-ID TO WS-T-ACCT-OWNER-ID (WS-ACCT-IDX)                 
002010     MOVE LK-CURRENCY TO WS-T-ACCT-CURRENCY (WS-ACCT-IDX)                 
002020     MOVE 0 TO WS-T-ACCT-BALANCE (WS-ACCT-IDX)                            
002030     MOVE 0 TO WS-T-ACCT-INTEREST-RATE (WS-ACCT-IDX)                      
002040     SET WS-T-ACCT-IS-OPEN (WS-ACCT-IDX) TO TRUE                          
002050     MOVE SPACES TO WS-T-ACCT-OPENED-DATE (WS-ACCT-IDX).                  
002060                                                                          
002070*    RULE - DEPOSIT: REJECT NEGATIVE AMOUNT OR CLOSED ACCOUNT,            
002080*    ELSE CONVERT INTO ACCOUNT CURRENCY AND POST.                         
002090 2100-DEPOSIT.                                                            
002100     PERFORM 1200-FIND-ACCOUNT                                            
002110     IF WS-ACCT-IDX = 0                                                   
002120         SET WS-ACCT-REJECTED TO TRUE                                     
002130         MOVE 'account is not found' TO WS-ACCT-MESSAGE                   
002140         GO TO 2100-DEPOSIT-EXIT                                          
002150     END-IF                                                               
002160     IF LK-AMOUNT < 0                                                     
002170         SET WS-ACCT-REJECTED TO TRUE                                     
002180         MOVE 'amount must not be negative' TO WS-ACCT-MESSAGE            
002190         GO TO 2100-DEPOSIT-EXIT                                          
002200     END-IF                                                               
002210     IF WS-T-ACCT-IS-CLOSED (WS-ACCT-IDX)                                 
002220         SET WS-ACCT-REJECTED TO TRUE                                     
002230         MOVE 'account is closed' TO WS-ACCT-MESSAGE                      
002240         GO TO 2100-DEPOSIT-EXIT                                          
002250     END-IF                                                               
002260     CALL 'EXCHANGE-RATE-ENGINE' USING 'CONVERT   '                       
002270         LK-CURRENCY WS-T-ACCT-CURRENCY (WS-ACCT-IDX) LK-AMOUNT           
002280         ZEROS WS-CONVERTED-AMOUNT WS-EXCH-RETURN-CODE                    
002290         WS-EXCH-MESSAGE                                                  
002300     IF WS-EXCH-RETURN-CODE NOT = 0                                       
002310         SET WS-ACCT-REJECTED TO TRUE                                     
002320         MOVE WS-EXCH-MESSAGE TO WS-ACCT-MESSAGE                          
002330         GO TO 2100-DEPOSIT-EXIT                                          
002340     END-IF                                                               
002350     ADD WS-CONVERTED-AMOUNT                                              
002360         TO WS-T-ACCT-BALANCE (WS-ACCT-IDX).                              
002370 2100-DEPOSIT-EXIT.                                                       
002380     EXIT.                                                                
002390                                                                          
002400*    RULE - WITHDRAW: CONVERT FIRST, THEN COMPARE TO BALANCE IN           
002410*    ACCOUNT CURRENCY.                                                    
002420 2200-WITHDRAW.                                                           
002430     PERFORM 1200-FIND-ACCOUNT                                            
002440     IF WS-ACCT-IDX = 0                                                   
002450         SET WS-ACCT-REJECTED TO TRUE                                     
002460         MOVE 'account is not found' TO WS-ACCT-MESSAGE                   
002470         GO TO 2200-WITHDRAW-EXIT                                         
002480     END-IF                                                               
002490     IF LK-AMOUNT < 0                                                     
002500         SET WS-ACCT-REJECTED TO TRUE                                     
002510         MOVE 'amount must not be negative' TO WS-ACCT-MESSAGE            
002520         GO TO 2200-WITHDRAW-EXIT                                         
002530     END-IF                                                               
002540     IF WS-T-ACCT-IS-CLOSED (WS-ACCT-IDX)                                 
002550         SET WS-ACCT-REJECTED TO TRUE                                     
002560         MOVE 'account is closed' TO WS-ACCT-MESSAGE                      
002570         GO TO 2200-WITHDRAW-EXIT                                         
002580     END-IF                                                               
002590     CALL 'EXCHANGE-RATE-ENGINE' USING 'CONVERT   '                       
002600         LK-CURRENCY WS-T-ACCT-CURRENCY (WS-ACCT-IDX) LK-AMOUNT           
002610         ZEROS WS-CONVERTED-AMOUNT WS-EXCH-RETURN-CODE                    
002620         WS-EXCH-MESSAGE                                                  
002630     IF WS-EXCH-RETURN-CODE NOT = 0                                       
002640         SET WS-ACCT-REJECTED TO TRUE                                     
002650         MOVE WS-EXCH-MESSAGE TO WS-ACCT-MESSAGE                          
002660         GO TO 2200-WITHDRAW-EXIT                                         
002670     END-IF                                                               
002680     IF WS-CONVERTED-AMOUNT > WS-T-ACCT-BALANCE (WS-ACCT-IDX)             
002690         SET WS-ACCT-REJECTED TO TRUE                                     
002700         MOVE 'amount is greater than the balance'                        
002710             TO WS-ACCT-MESSAGE                                           
002720         GO TO 2200-WITHDRAW-EXIT                                         
002730     END-IF                                                               
002740     SUBTRACT WS-CONVERTED-AMOUNT                                         
002750         FROM WS-T-ACCT-BALANCE (WS-ACCT-IDX).                            
002760 2200-WITHDRAW-EXIT.                                                      
002770     EXIT.                                                                
002780                                                                          
002790*    RULE - TRANSFER: WITHDRAW FROM-LEG, DEPOSIT SAME NUMERIC             
002800*    AMOUNT (STILL IN FROM'S CURRENCY) TO-LEG.  EITHER LEG'S              
002810*    REJECTION RESTORES BOTH BALANCES AND RE-RAISES.                      
002820 2300-TRANSFER.                                                           
002830     MOVE LK-FROM-ACCT TO WS-XFER-FROM-ACCT                               
002840     MOVE LK-TO-ACCT TO WS-XFER-TO-ACCT                                   
002850     PERFORM 1200-FIND-ACCOUNT                                            
002860     IF WS-ACCT-IDX = 0                                                   
002870         SET WS-ACCT-REJECTED TO TRUE                                     
002880         MOVE 'account is not found' TO WS-ACCT-MESSAGE                   
002890         GO TO 2300-TRANSFER-EXIT                                         
002900     END-IF                                                               
002910     MOVE WS-T-ACCT-BALANCE (WS-ACCT-IDX) TO WS-SAVE-FROM-BALANCE         
002920     PERFORM 2200-WITHDRAW THRU 2200-WITHDRAW-EXIT                        
002930     IF WS-ACCT-REJECTED                                                  
002940         GO TO 2300-TRANSFER-EXIT                                         
002950     END-IF                                                               
002960     MOVE WS-XFER-TO-ACCT TO LK-FROM-ACCT                                 
002970     PERFORM 1200-FIND-ACCOUNT                                            
002980     IF WS-ACCT-IDX = 0                                                   
002990         SET WS-ACCT-REJECTED TO TRUE                                     
003000         MOVE 'destination account is not found'                          
003010             TO WS-ACCT-MESSAGE                                           
003020         PERFORM 2310-RESTORE-FROM-LEG                                    
003030         GO TO 2300-TRANSFER-EXIT                                         
003040     END-IF                                                               
003050     MOVE WS-T-ACCT-BALANCE (WS-ACCT-IDX) TO WS-SAVE-TO-BALANCE           
003060     PERFORM 2100-DEPOSIT THRU 2100-DEPOSIT-EXIT                          
003070     IF WS-ACCT-REJECTED                                                  
003080         MOVE WS-SAVE-TO-BALANCE                                          
003090             TO WS-T-ACCT-BALANCE (WS-ACCT-IDX)                           
003100         PERFORM 2310-RESTORE-FROM-LEG                                    
003110     END-IF.                                                              
003120 2300-TRANSFER-EXIT.                                                      
003130     EXIT.                                                                
003140                                                                          
003150 2310-RESTORE-FROM-LEG.                                                   
003160     MOVE WS-XFER-FROM-ACCT TO LK-FROM-ACCT                               
003170     PERFORM 1200-FIND-ACCOUNT                                            
003180     IF WS-ACCT-IDX NOT = 0                                               
003190         MOVE WS-SAVE-FROM-BALANCE                                        
003200             TO WS-T-ACCT-BALANCE (WS-ACCT-IDX)                           
003210     END-IF.                                                              
003220                                                                          
003230*    RULE - ADD-INTEREST: SIMPLE, ONE PERIOD, NO COMPOUNDING.             
003240 2400-ADD-INTEREST.                                                       
003250     PERFORM 1200-FIND-ACCOUNT                                            
003260     IF WS-ACCT-IDX = 0                                                   
003270         SET WS-ACCT-REJECTED TO TRUE                                     
003280         MOVE 'account is not found' TO WS-ACCT-MESSAGE                   
003290         GO TO 2400-ADD-INTEREST-EXIT                                     
003300     END-IF                                                               
003310     IF WS-T-ACCT-IS-CLOSED (WS-ACCT-IDX)                                 
003320         SET WS-ACCT-REJECTED TO TRUE                                     
003330         MOVE 'account is closed' TO WS-ACCT-MESSAGE                      
003340         GO TO 2400-ADD-INTEREST-EXIT                                     
003350     END-IF                                                               
003360     COMPUTE WS-T-ACCT-BALANCE (WS-ACCT-IDX) ROUNDED =                    
003370         WS-T-ACCT-BALANCE (WS-ACCT-IDX) +                                
003380         (WS-T-ACCT-BALANCE (WS-ACCT-IDX) *                               
003390          WS-T-ACCT-INTEREST-RATE (WS-ACCT-IDX)).                         
003400 2400-ADD-INTEREST-EXIT.                                                  
003410     EXIT.                                                                
003420                                                                          
003430*    RULE - CLOSE: REJECT IF POSITIVE BALANCE OR ALREADY CLOSED.          
003440 2500-CLOSE-ACCOUNT.                                                      
003450     PERFORM 1200-FIND-ACCOUNT                                            
003460     IF WS-ACCT-IDX = 0                                                   
003470         SET WS-ACCT-REJECTED TO TRUE                                     
003480         MOVE 'account is not found' TO WS-ACCT-MESSAGE                   
003490         GO TO 2500-CLOSE-ACCOUNT-EXIT                                    
003500     END-IF                                                               
003510     IF WS-T-ACCT-IS-CLOSED (WS-ACCT-IDX)                                 
003520         SET WS-ACCT-REJECTED TO TRUE                                     
003530         MOVE 'account is already closed' TO WS-ACCT-MESSAGE              
003540         GO TO 2500-CLOSE-ACCOUNT-EXIT                                    
003550     END-IF                                                               
003560     IF WS-T-ACCT-BALANCE (WS-ACCT-IDX) > 0                               
003570         SET WS-ACCT-REJECTED TO TRUE                                     
003580         MOVE 'account has a positive balance'                            
003590             TO WS-ACCT-MESSAGE                                           
003600         GO TO 2500-CLOSE-ACCOUNT-EXIT                                    
003610     END-IF                                                               
003620     SET WS-T-ACCT-IS-CLOSED (WS-ACCT-IDX) TO TRUE.                       
003630 2500-CLOSE-ACCOUNT-EXIT.                                                 
003640     EXIT.                                                                
003650                                                                          
