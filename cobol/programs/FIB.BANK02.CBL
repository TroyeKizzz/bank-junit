000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    BANK-DAILY-BATCH-DRIVER.                                  
000120 AUTHOR.        D. D. PRZYBYLSKI.                                         
000130 INSTALLATION.  FIB RETAIL BANKING - LEDGER SYSTEMS UNIT.                 
000140 DATE-WRITTEN.  1990-04-02.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*****************************************************************         
000180*   MAINTENANCE LOG                                             *         
000190*   ---------------                                             *         
000200*   1990-04-02  DDP  ORIGINAL PROGRAM (REQ FIB-0400) - DRIVES    *        
000210*                    ATM AND CARD CHANNEL INSTRUCTIONS ONLY      *        
000220*   1990-04-19  DDP  ADDED 2000/2100 ADD-ATM, REMOVE-ATM AGAINST *        
000230*                    THE NEW BANK-CAPITAL FIELD (REQ FIB-0410)   *        
000240*   1990-06-11  DDP  ADDED BRANCH CHANNEL DISPATCH TO 3000       *        
000250*                    (REQ FIB-0430)                              *        
000260*   1992-07-02  RQV  ADDED INVOICE CHANNEL DISPATCH TO 3000      *        
000270*                    (REQ FIB-1105)                              *        
000280*   1998-12-14  RQV  Y2K REVIEW - WS-RUN-DATE CONFIRMED CCYYMMDD,*        
000290*                    NO CHANGE REQUIRED                          *        
000300*   2003-02-19  DDP  ADDED 2200-CLOSE-ACCOUNT-DELIST AND         *        
000310*                    2300-REMOVE-CUSTOMER FOR CUSTOMER           *        
000320*                    OFFBOARDING (REQ FIB-3390)                  *        
000330*   2009-11-30  DDP  1000-INITIALIZE NOW ZEROES FIB.SEQ001 AT    *        
000340*                    THE TOP OF EVERY RUN (REQ FIB-5100)         *        
000350*   2011-06-14  DDP  ADDED 2400-ADD-CUSTOMER, 2500-OPEN-ACCOUNT, *        
000360*                    2600-ADD-CARD FACTORY METHODS AND 2700-     *        
000370*                    REMOVE-CARD (REQ FIB-5330)                  *        
000380*   2011-06-20  DDP  5000-END-OF-RUN-TOTALS NOW BREAKS OUT       *        
000390*                    FEE AND FRAUD-COUNT TOTALS SEPARATELY FROM  *        
000400*                    THE PER-CURRENCY AMOUNT TOTAL (REQ FIB-5335)*        
000410*   2013-03-04  DDP  CARD CHANNEL NOW CARRIES THE PAYEE FIRST    *        
000420*                    NAME OUT OF THE SPARE 8 BYTES OF KEY-2 INTO *        
000430*                    CARD-PURCHASE-AUTH - WAS HARD-CODED TO      *        
000440*                    SPACES SO THE POSTED DESCRIPTION NEVER HAD  *        
000450*                    A NAME ON IT (REQ FIB-6011)                 *        
000460*   2013-03-26  DDP  END-OF-RUN TOTALS NOW WRITE A CLOSING TILL  *        
000470*                    LINE FOR EVERY ATM AND EVERY BRANCH; ADDED  *        
000480*                    THE BRANCH-MASTER TABLE LOAD SO BRANCH      *        
000490*                    TILLS ARE TRACKED THE SAME WAY ATM TILLS    *        
000500*                    ALREADY WERE (REQ FIB-6052)                 *        
000510*   2013-04-08  DDP  THE 1992-07-02 INVOICE DISPATCH ENTRY ABOVE *        
000520*                    WAS NEVER ACTUALLY WIRED UP - 3000 NOW      *        
000530*                    CARRIES AN INVOICE-MASTER TABLE, THE NEW    *        
000540*                    2800-ADD-INVOICE FACTORY AND REAL           *        
000550*                    ACCEPT/REJECT/PAY BRANCHES AGAINST          *        
000560*                    INVOICE-LIFECYCLE (REQ FIB-6053)            *        
000570*   2013-04-15  DDP  ADDED 3050-RATE-INSTRUCTION - CARD          *        
000580*                    PURCHASES AND ATM/BRANCH CASH MOVEMENTS ARE *        
000590*                    NOW RATED THROUGH TRANSACTION-RATING SO     *        
000600*                    WS-CT-FEES AND WS-TOTAL-FRAUD-COUNT STOP    *        
000610*                    PRINTING ZERO ON EVERY RUN (REQ FIB-6054)   *        
000620*   2013-04-22  DDP  ADDED 3200-ACCRUE-DAILY-INTEREST - EVERY    *        
000630*                    LISTED ACCOUNT IS NOW POSTED THROUGH        *        
000640*                    ACCOUNT-LEDGER-POST'S ADD-INT FUNCTION      *        
000650*                    ONCE PER RUN, AFTER THE LAST INSTRUCTION    *        
000660*                    AND BEFORE THE CLOSING TOTALS (REQ FIB-6055)*        
000670*****************************************************************         
000680 ENVIRONMENT DIVISION.                                                    
000690 CONFIGURATION SECTION.                                                   
000700 SPECIAL-NAMES.                                                           
000710     C01 IS TOP-OF-FORM                                                   
000720     CLASS FIB-CURRENCY-CLASS IS "E" THRU "G", "U"                        
000730     UPSI-0 IS FIB-BANK-DEBUG-SW.                                         
000740 INPUT-OUTPUT SECTION.                                                    
000750 FILE-CONTROL.                                                            
000760     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMAST                            
000770         ORGANIZATION IS LINE SEQUENTIAL                                  
000780         FILE STATUS IS WS-CUST-FILE-STATUS.                              
000790     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMAST                             
000800         ORGANIZATION IS LINE SEQUENTIAL                                  
000810         FILE STATUS IS WS-ACCT-FILE-STATUS.                              
000820     SELECT CARD-MASTER ASSIGN TO CARDMAST                                
000830         ORGANIZATION IS LINE SEQUENTIAL                                  
000840         FILE STATUS IS WS-CARD-FILE-STATUS.                              
000850     SELECT ATM-MASTER ASSIGN TO ATMMAST                                  
000860         ORGANIZATION IS LINE SEQUENTIAL                                  
000870         FILE STATUS IS WS-ATM-FILE-STATUS.                               
000880     SELECT BRANCH-MASTER ASSIGN TO BRCHMAST                              
000890         ORGANIZATION IS LINE SEQUENTIAL                                  
000900         FILE STATUS IS WS-BR-FILE-STATUS.                                
000910     SELECT INVOICE-MASTER ASSIGN TO INVCMAST                             
000920         ORGANIZATION IS LINE SEQUENTIAL                                  
000930         FILE STATUS IS WS-INVC-FILE-STATUS.                              
000940     SELECT BANK-MASTER ASSIGN TO BANKMAST                                
000950         ORGANIZATION IS LINE SEQUENTIAL                                  
000960         FILE STATUS IS WS-BANK-FILE-STATUS.                              
000970     SELECT TRANSACTION-INPUT ASSIGN TO TXNIN                             
000980         ORGANIZATION IS LINE SEQUENTIAL                                  
000990         FILE STATUS IS WS-INSTR-FILE-STATUS.                             
001000     SELECT TRANSACTION-REPORT ASSIGN TO TXNRPT                           
001010         ORGANIZATION IS LINE SEQUENTIAL                                  
001020         FILE STATUS IS WS-RPT-FILE-STATUS.                               
001030 DATA DIVISION.                                                           
001040 FILE SECTION.                                                            
001050 FD  CUSTOMER-MASTER                                                      
001060     LABEL RECORDS ARE STANDARD.                                          
001070     COPY FIB.CUST01.                                                     
001080 FD  ACCOUNT-MASTER                                                       
001090     LABEL RECORDS ARE STANDARD.                                          
001100     COPY FIB.ACCT01.                                                     
001110 FD  CARD-MASTER                                                          
001120     LABEL RECORDS ARE STANDARD.                                          
001130     COPY FIB.CARD01.                                                     
001140 FD  ATM-MASTER                                                           
001150     LABEL RECORDS ARE STANDARD.                                          
001160     COPY FIB.ATM001.                                                     
001170 FD  BRANCH-MASTER                                                        
001180     LABEL RECORDS ARE STANDARD.                                          
001190     COPY FIB.BRCH01.                                                     
001200 FD  INVOICE-MASTER                                                       
001210     LABEL RECORDS ARE STANDARD.                                          
001220     COPY FIB.INVC01.                                                     
001230 FD  BANK-MASTER                                                          
001240     LABEL RECORDS ARE STANDARD.                                          
001250     COPY FIB.BANK01.                                                     
001260 FD  TRANSACTION-INPUT                                                    
001270     LABEL RECORDS ARE STANDARD.                                          
001280     COPY FIB.INST01.                                                     
001290 FD  TRANSACTION-REPORT                                                   
001300     LABEL RECORDS ARE STANDARD.                                          
001310     COPY FIB.RPT001.                                                     
001320 WORKING-STORAGE SECTION.                                                 
001330 77  WS-CUST-FILE-STATUS            PIC X(2).                             
001340 77  WS-ACCT-FILE-STATUS            PIC X(2).                             
001350 77  WS-CARD-FILE-STATUS            PIC X(2).                             
001360 77  WS-ATM-FILE-STATUS             PIC X(2).                             
001370 77  WS-BR-FILE-STATUS              PIC X(2).                             
001380 77  WS-BANK-FILE-STATUS            PIC X(2).                             
001390 77  WS-INSTR-FILE-STATUS           PIC X(2).                             
001400 77  WS-RPT-FILE-STATUS             PIC X(2).                             
001410 77  WS-EOF-INSTR-SW                PIC X(1) VALUE 'N'.                   
001420     88  WS-EOF-INSTR                    VALUE 'Y'.                       
001430 77  WS-CUST-TABLE-COUNT            PIC 9(4) COMP VALUE 0.                
001440 77  WS-ACCT-TABLE-COUNT            PIC 9(4) COMP VALUE 0.                
001450 77  WS-CARD-TABLE-COUNT            PIC 9(4) COMP VALUE 0.                
001460 77  WS-ATM-TABLE-COUNT             PIC 9(4) COMP VALUE 0.                
001470 77  WS-BR-TABLE-COUNT              PIC 9(4) COMP VALUE 0.                
001480 77  WS-BANK-RETURN-CODE            PIC 9(1) COMP VALUE 0.                
001490     88  WS-BANK-OK                     VALUE 0.                          
001500     88  WS-BANK-REJECTED               VALUE 1.                          
001510 77  WS-BANK-MESSAGE                PIC X(60) VALUE SPACES.               
001520 77  WS-EXCH-RETURN-CODE            PIC 9(1).                             
001530 77  WS-EXCH-MESSAGE                PIC X(60).                            
001540 77  WS-ACCT-RETURN-CODE            PIC 9(1).                             
001550 77  WS-ACCT-MESSAGE                PIC X(60).                            
001560 77  WS-CUST-RETURN-CODE            PIC 9(1).                             
001570 77  WS-CUST-MESSAGE                PIC X(60).                            
001580 77  WS-INVC-RETURN-CODE            PIC 9(1).                             
001590 77  WS-INVC-MESSAGE                PIC X(60).                            
001600 77  WS-ATM-RETURN-CODE             PIC 9(1).                             
001610 77  WS-ATM-MESSAGE                 PIC X(60).                            
001620 77  WS-BRCH-RETURN-CODE            PIC 9(1).                             
001630 77  WS-BRCH-MESSAGE                PIC X(60).                            
001640 77  WS-TXN-RETURN-CODE             PIC 9(1).                             
001650 77  WS-TXN-MESSAGE                 PIC X(60).                            
001660 77  WS-RESULT-BALANCE              PIC S9(9)V99.                         
001670 77  WS-RESULT-TIER                 PIC X(10).                            
001680 77  WS-RESULT-AMOUNT               PIC S9(9)V99.                         
001690 77  WS-RESULT-COST                 PIC S9(9)V99.                         
001700 77  WS-RESULT-MESSAGE-TEXT         PIC X(60).                            
001710 77  WS-RESULT-OPEN-FLAG            PIC X(1).                             
001720 77  WS-RESULT-CARD-VALID           PIC X(1).                             
001730 77  WS-RESULT-CARD-CVV             PIC 9(3).                             
001740 77  WS-RESULT-CARD-TIER            PIC X(8).                             
001750 77  WS-ATM-LOCATION-PARM           PIC X(40).                            
001760 77  WS-BRANCH-LOCATION-PARM        PIC X(40).                            
001770 77  WS-CARD-NUMBER-PARM            PIC X(16).                            
001780 77  WS-ACCT-NUMBER-PARM            PIC X(18).                            
001790 77  WS-OWNER-ID-PARM               PIC X(10).                            
001800 77  WS-CUSTOMER-ID-PARM            PIC X(10).                            
001810 77  WS-PAYEE-FIRST-NAME-PARM       PIC X(30).                            
001820 77  WS-INVC-FROM-ID-PARM           PIC X(10).                            
001830 77  WS-INVC-TO-ID-PARM             PIC X(10).                            
001840 77  WS-NEW-ACCT-NUMBER-RESULT      PIC X(18).                            
001850*    ADDED FOR THE INVOICE CHANNEL AND FEE/FRAUD RATING WIRING            
001860*    BELOW (REQ FIB-6053, REQ FIB-6054).                                  
001870 77  WS-NEW-INVOICE-NUMBER-RESULT   PIC X(7).                             
001880 77  WS-INVC-STATUS-PARM            PIC X(12).                            
001890 77  WS-INVC-FILE-STATUS            PIC X(2).                             
001900 77  WS-INVC-TABLE-COUNT            PIC 9(4) COMP VALUE 0.                
001910 77  WS-RATE-FROM-ACCT              PIC X(18).                            
001920 77  WS-RATE-RESULT-FEE             PIC S9(9)V99.                         
001930 77  WS-RATE-FRAUD-FLAG             PIC X(1).                             
001940 77  WS-RATE-INTEREST-RATE          PIC S9V9999.                          
001950                                                                          
001960 01  FIB-SEQUENCE-CONTROL.                                                
001970     COPY FIB.SEQ001.                                                     
001980                                                                          
001990 01  WS-CUSTOMER-TABLE-AREA.                                              
002000     05  WS-CUST-ENTRY OCCURS 1 TO 2000 TIMES                             
002010             DEPENDING ON WS-CUST-TABLE-COUNT                             
002020             INDEXED BY WS-CUST-IDX.                                      
002030         10  WS-T-CUST-ID                PIC X(10).                       
002040         10  WS-T-CUST-FIRST-NAME        PIC X(30).                       
002050         10  WS-T-CUST-LAST-NAME         PIC X(30).                       
002060         10  WS-T-CUST-DELISTED-FLAG     PIC X(1).                        
002070             88  WS-T-CUST-IS-DELISTED       VALUE 'Y'.                   
002080             88  WS-T-CUST-IS-LISTED         VALUE 'N'.                   
002090                                                                          
002100 01  WS-ACCOUNT-TABLE-AREA.                                               
002110     05  WS-ACCT-ENTRY OCCURS 1 TO 2000 TIMES                             
002120             DEPENDING ON WS-ACCT-TABLE-COUNT                             
002130             INDEXED BY WS-ACCT-IDX.                                      
002140         10  WS-T-ACCT-NUMBER            PIC X(18).                       
002150         10  WS-T-ACCT-OWNER-ID          PIC X(10).                       
002160         10  WS-T-ACCT-CURRENCY          PIC X(3).                        
002170         10  WS-T-ACCT-DELISTED-FLAG     PIC X(1).                        
002180             88  WS-T-ACCT-IS-DELISTED       VALUE 'Y'.                   
002190             88  WS-T-ACCT-IS-LISTED         VALUE 'N'.                   
002200                                                                          
002210 01  WS-CARD-TABLE-AREA.                                                  
002220     05  WS-CARD-ENTRY OCCURS 1 TO 2000 TIMES                             
002230             DEPENDING ON WS-CARD-TABLE-COUNT                             
002240             INDEXED BY WS-CARD-IDX.                                      
002250         10  WS-T-CARD-NUMBER            PIC X(16).                       
002260         10  WS-T-CARD-ACCT-NUMBER       PIC X(18).                       
002270         10  WS-T-CARD-DELISTED-FLAG     PIC X(1).                        
002280             88  WS-T-CARD-IS-DELISTED       VALUE 'Y'.                   
002290             88  WS-T-CARD-IS-LISTED         VALUE 'N'.                   
002300                                                                          
002310 01  WS-ATM-TABLE-AREA.                                                   
002320     05  WS-ATM-ENTRY OCCURS 1 TO 200 TIMES                               
002330             DEPENDING ON WS-ATM-TABLE-COUNT                              
002340             INDEXED BY WS-ATM-IDX.                                       
002350         10  WS-T-ATM-LOCATION          PIC X(40).                        
002360         10  WS-T-ATM-BALANCE           PIC S9(9)V99.                     
002370         10  WS-T-ATM-ACTIVE-FLAG       PIC X(1).                         
002380             88  WS-T-ATM-IS-ACTIVE          VALUE 'Y'.                   
002390             88  WS-T-ATM-IS-INACTIVE        VALUE 'N'.                   
002400                                                                          
002410*    BRANCH TILL TABLE (REQ FIB-6052) - ONE ROW PER BRANCH SEEN           
002420*    ON BRANCH-MASTER, LOADED AT START THE SAME WAY THE ATM               
002430*    TABLE ABOVE IS, SO 5000-END-OF-RUN-TOTALS CAN CLOSE OUT              
002440*    EVERY BRANCH TILL ALONGSIDE EVERY ATM TILL.                          
002450 01  WS-BRANCH-TABLE-AREA.                                                
002460     05  WS-BR-ENTRY OCCURS 1 TO 100 TIMES                                
002470             DEPENDING ON WS-BR-TABLE-COUNT                               
002480             INDEXED BY WS-BR-IDX.                                        
002490         10  WS-T-BR-LOCATION           PIC X(40).                        
002500         10  WS-T-BR-BALANCE            PIC S9(9)V99.                     
002510*    INVOICE TABLE (REQ FIB-6053) - ONE ROW PER INVOICE SEEN ON           
002520*    INVOICE-MASTER, LOADED AT START THE SAME WAY THE BRANCH              
002530*    TABLE ABOVE IS, THEN GROWN AT RUNTIME BY 2800-ADD-INVOICE            
002540*    WHEN A NEW INVOICE ARRIVES ON A BANK-CHANNEL INSTRUCTION.            
002550 01  WS-INVOICE-TABLE-AREA.                                               
002560     05  WS-INV-ENTRY OCCURS 1 TO 2000 TIMES                              
002570             DEPENDING ON WS-INVC-TABLE-COUNT                             
002580             INDEXED BY WS-INVC-IDX.                                      
002590         10  WS-T-INV-NUMBER            PIC X(7).                         
002600         10  WS-T-INV-FROM-ID           PIC X(10).                        
002610         10  WS-T-INV-TO-ID             PIC X(10).                        
002620         10  WS-T-INV-FROM-ACCT         PIC X(18).                        
002630         10  WS-T-INV-TO-ACCT           PIC X(18).                        
002640         10  WS-T-INV-AMOUNT            PIC S9(9)V99.                     
002650         10  WS-T-INV-CURRENCY          PIC X(3).                         
002660         10  WS-T-INV-TAX-PCT           PIC S9V9999.                      
002670         10  WS-T-INV-STATUS            PIC X(12).                        
002680             88  WS-T-INV-IS-UNACCEPTED     VALUE 'UNACCEPTED  '.         
002690             88  WS-T-INV-IS-FALLING-DUE    VALUE 'FALLING-DUE '.         
002700             88  WS-T-INV-IS-PAID           VALUE 'PAID        '.         
002710             88  WS-T-INV-IS-REJECTED       VALUE 'REJECTED    '.         
002720                                                                          
002730*    BANK-CAPITAL WORK AREA / REDEFINES PAIR - RAW SIGNED FIGURE          
002740*    VS. THE EDITED PICTURE, SAME HABIT AS FIB.CARD01's LIMIT             
002750*    AREA - USED WHEN WRITING THE END-OF-RUN TOTALS LINE.                 
002760 01  WS-CAPITAL-AREA-1.                                                   
002770     05  WS-BANK-CAPITAL             PIC S9(9)V99.                        
002780 01  WS-CAPITAL-AREA-2 REDEFINES WS-CAPITAL-AREA-1.                       
002790     05  WS-BANK-CAPITAL-DISPLAY     PIC -(9)9.99.                        
002800                                                                          
002810*    NEW-CUSTOMER-ID / NEW-CARD-NUMBER WORK AREAS - RAW COMP              
002820*    SEQUENCE NUMBER VS. THE ZONED PICTURE IT IS EDITED INTO,             
002830*    SAME HABIT AS THE NEW-ACCOUNT-NUMBER PAIR IN FIB.ACCT02.             
002840 01  WS-NEW-CUST-AREA-1.                                                  
002850     05  WS-NEW-CUST-SEQ-COMP        PIC 9(8) COMP.                       
002860 01  WS-NEW-CUST-AREA-2 REDEFINES WS-NEW-CUST-AREA-1.                     
002870     05  FILLER                      PIC X(4).                            
002880 01  WS-NEW-CUST-ID-AREA.                                                 
002890     05  WS-NEW-CUST-PREFIX          PIC X(2) VALUE 'CU'.                 
002900     05  WS-NEW-CUST-SEQ-DISPLAY     PIC 9(8).                            
002910                                                                          
002920 01  WS-NEW-CARD-AREA-1.                                                  
002930     05  WS-NEW-CARD-SEQ-COMP        PIC 9(9) COMP.                       
002940 01  WS-NEW-CARD-AREA-2 REDEFINES WS-NEW-CARD-AREA-1.                     
002950     05  FILLER                      PIC X(5).                            
002960 01  WS-NEW-CARD-NUMBER-AREA.                                             
002970     05  WS-NEW-CARD-PREFIX          PIC X(4) VALUE '4000'.               
002980     05  WS-NEW-CARD-SEQ-DISPLAY     PIC 9(12).                           
002990                                                                          
003000*    CONTROL-BREAK TOTALS TABLE - ONE ROW PER CURRENCY SEEN ON            
003010*    AN OK TRANSACTION.  SMALL FIXED TABLE, NOT AN OCCURS                 
003020*    DEPENDING ON - ONLY THREE CURRENCIES ARE EVER TRADED.                
003030 01  WS-CURRENCY-TOTALS-TABLE.                                            
003040     05  WS-CURR-TOTAL-ENTRY OCCURS 3 TIMES INDEXED BY WS-CT-IDX.         
003050         10  WS-CT-CURRENCY          PIC X(3).                            
003060         10  WS-CT-AMOUNT            PIC S9(11)V99 VALUE 0.               
003070         10  WS-CT-FEES              PIC S9(11)V99 VALUE 0.               
003080 77  WS-TOTAL-FRAUD-COUNT           PIC 9(6) COMP VALUE 0.                
003090 77  WS-RPT-SEQUENCE-NO             PIC 9(6) COMP VALUE 0.                
003100                                                                          
003110 PROCEDURE DIVISION.                                                      
003120 0000-MAIN-LINE.                                                          
003130     PERFORM 1000-INITIALIZE                                              
003140     PERFORM 3000-PROCESS-INSTRUCTION UNTIL WS-EOF-INSTR                  
003150     PERFORM 3200-ACCRUE-DAILY-INTEREST                                   
003160     PERFORM 5000-END-OF-RUN-TOTALS                                       
003170     CLOSE CUSTOMER-MASTER ACCOUNT-MASTER CARD-MASTER ATM-MASTER          
003180         BRANCH-MASTER INVOICE-MASTER BANK-MASTER                         
003190         TRANSACTION-INPUT TRANSACTION-REPORT                             
003200     STOP RUN.                                                            
003210                                                                          
003220*    RUN-START HOUSEKEEPING - SEQUENCE COUNTERS RESET TO ZERO             
003230*    (FIB-5100), THEN EVERY MASTER FILE LOADED INTO ITS OWN               
003240*    IN-MEMORY TABLE, THEN THE FIRST TRANSACTION-INPUT LINE IS            
003250*    PRIMED FOR THE MAIN-LINE PERFORM UNTIL LOOP.                         
003260 1000-INITIALIZE.                                                         
003270     MOVE 0 TO SEQ-NEXT-ACCT-NBR                                          
003280     MOVE 0 TO SEQ-NEXT-INVOICE-NBR                                       
003290     MOVE 0 TO SEQ-NEXT-CARD-NBR                                          
003300     MOVE 0 TO SEQ-NEXT-CUST-NBR                                          
003310     OPEN INPUT CUSTOMER-MASTER                                           
003320     OPEN INPUT ACCOUNT-MASTER                                            
003330     OPEN INPUT CARD-MASTER                                               
003340     OPEN INPUT ATM-MASTER                                                
003350     OPEN INPUT BRANCH-MASTER                                             
003360     OPEN INPUT INVOICE-MASTER                                            
003370     OPEN INPUT BANK-MASTER                                               
003380     OPEN INPUT TRANSACTION-INPUT                                         
003390     OPEN OUTPUT TRANSACTION-REPORT                                       
003400     PERFORM 1010-LOAD-CUSTOMER-TABLE                                     
003410     PERFORM 1020-LOAD-ACCOUNT-TABLE                                      
003420     PERFORM 1030-LOAD-CARD-TABLE                                         
003430     PERFORM 1040-LOAD-ATM-TABLE                                          
003440     PERFORM 1050-LOAD-BANK-RECORD                                        
003450     PERFORM 1060-LOAD-BRANCH-TABLE                                       
003460     PERFORM 1070-LOAD-INVOICE-TABLE                                      
003470     MOVE 'EUR' TO WS-CT-CURRENCY (1)                                     
003480     MOVE 'USD' TO WS-CT-CURRENCY (2)                                     
003490     MOVE 'GBP' TO WS-CT-CURRENCY (3)                                     
003500     PERFORM 3100-READ-NEXT-INSTRUCTION.                                  
003510 1000-INITIALIZE-EXIT.                                                    
003520     EXIT.                                                                
003530                                                                          
003540 1010-LOAD-CUSTOMER-TABLE.                                                
003550     PERFORM 1011-LOAD-CUSTOMER-RECORD                                    
003560         UNTIL WS-CUST-FILE-STATUS = '10'.                                
003570 1010-LOAD-CUSTOMER-TABLE-EXIT.                                           
003580     EXIT.                                                                
003590                                                                          
003600 1011-LOAD-CUSTOMER-RECORD.                                               
003610     READ CUSTOMER-MASTER                                                 
003620         AT END                                                           
003630             MOVE '10' TO WS-CUST-FILE-STATUS                             
003640         NOT AT END                                                       
003650             ADD 1 TO WS-CUST-TABLE-COUNT                                 
003660             MOVE CUST-ID TO WS-T-CUST-ID (WS-CUST-TABLE-COUNT)           
003670             MOVE CUST-FIRST-NAME TO WS-T-CUST-FIRST-NAME                 
003680                 (WS-CUST-TABLE-COUNT)                                    
003690             MOVE CUST-LAST-NAME TO WS-T-CUST-LAST-NAME                   
003700                 (WS-CUST-TABLE-COUNT)                                    
003710             SET WS-T-CUST-IS-LISTED (WS-CUST-TABLE-COUNT) TO TRUE        
003720     END-READ.                                                            
003730 1011-LOAD-CUSTOMER-RECORD-EXIT.                                          
003740     EXIT.                                                                
003750                                                                          
003760 1020-LOAD-ACCOUNT-TABLE.                                                 
003770     PERFORM 1021-LOAD-ACCOUNT-RECORD                                     
003780         UNTIL WS-ACCT-FILE-STATUS = '10'.                                
003790 1020-LOAD-ACCOUNT-TABLE-EXIT.                                            
003800     EXIT.                                                                
003810                                                                          
003820 1021-LOAD-ACCOUNT-RECORD.                                                
003830     READ ACCOUNT-MASTER                                                  
003840         AT END                                                           
003850             MOVE '10' TO WS-ACCT-FILE-STATUS                             
003860         NOT AT END                                                       
003870             ADD 1 TO WS-ACCT-TABLE-COUNT                                 
003880             MOVE ACCT-NUMBER TO WS-T-ACCT-NUMBER                         
003890                 (WS-ACCT-TABLE-COUNT)                                    
003900             MOVE ACCT-OWNER-ID TO WS-T-ACCT-OWNER-ID                     
003910                 (WS-ACCT-TABLE-COUNT)                                    
003920             MOVE ACCT-CURRENCY TO WS-T-ACCT-CURRENCY                     
003930                 (WS-ACCT-TABLE-COUNT)                                    
003940             SET WS-T-ACCT-IS-LISTED (WS-ACCT-TABLE-COUNT) TO TRUE        
003950     END-READ.                                                            
003960 1021-LOAD-ACCOUNT-RECORD-EXIT.                                           
003970     EXIT.                                                                
003980                                                                          
003990 1030-LOAD-CARD-TABLE.                                                    
004000     PERFORM 1031-LOAD-CARD-RECORD                                        
004010         UNTIL WS-CARD-FILE-STATUS = '10'.                                
004020 1030-LOAD-CARD-TABLE-EXIT.                                               
004030     EXIT.                                                                
004040                                                                          
004050 1031-LOAD-CARD-RECORD.                                                   
004060     READ CARD-MASTER                                                     
004070         AT END                                                           
004080             MOVE '10' TO WS-CARD-FILE-STATUS                             
004090         NOT AT END                                                       
004100             ADD 1 TO WS-CARD-TABLE-COUNT                                 
004110             MOVE CARD-NUMBER TO WS-T-CARD-NUMBER                         
004120                 (WS-CARD-TABLE-COUNT)                                    
004130             MOVE CARD-ACCT-NUMBER TO WS-T-CARD-ACCT-NUMBER               
004140                 (WS-CARD-TABLE-COUNT)                                    
004150             SET WS-T-CARD-IS-LISTED (WS-CARD-TABLE-COUNT) TO TRUE        
004160     END-READ.                                                            
004170 1031-LOAD-CARD-RECORD-EXIT.                                              
004180     EXIT.                                                                
004190                                                                          
004200 1040-LOAD-ATM-TABLE.                                                     
004210     PERFORM 1041-LOAD-ATM-RECORD                                         
004220         UNTIL WS-ATM-FILE-STATUS = '10'.                                 
004230 1040-LOAD-ATM-TABLE-EXIT.                                                
004240     EXIT.                                                                
004250                                                                          
004260 1041-LOAD-ATM-RECORD.                                                    
004270     READ ATM-MASTER                                                      
004280         AT END                                                           
004290             MOVE '10' TO WS-ATM-FILE-STATUS                              
004300         NOT AT END                                                       
004310             ADD 1 TO WS-ATM-TABLE-COUNT                                  
004320             MOVE ATM-LOCATION TO WS-T-ATM-LOCATION                       
004330                 (WS-ATM-TABLE-COUNT)                                     
004340             MOVE ATM-BALANCE TO WS-T-ATM-BALANCE                         
004350                 (WS-ATM-TABLE-COUNT)                                     
004360             MOVE ATM-ACTIVE-FLAG TO WS-T-ATM-ACTIVE-FLAG                 
004370                 (WS-ATM-TABLE-COUNT)                                     
004380     END-READ.                                                            
004390 1041-LOAD-ATM-RECORD-EXIT.                                               
004400     EXIT.                                                                
004410                                                                          
004420 1050-LOAD-BANK-RECORD.                                                   
004430     READ BANK-MASTER                                                     
004440         AT END MOVE 0 TO WS-BANK-CAPITAL                                 
004450         NOT AT END MOVE BANK-CAPITAL TO WS-BANK-CAPITAL                  
004460     END-READ.                                                            
004470 1050-LOAD-BANK-RECORD-EXIT.                                              
004480     EXIT.                                                                
004490*    LOADS THE BRANCH TILL TABLE THE SAME WAY 1040-LOAD-ATM-              
004500*    TABLE LOADS THE ATM TILL TABLE ABOVE (REQ FIB-6052).                 
004510 1060-LOAD-BRANCH-TABLE.                                                  
004520     PERFORM 1061-LOAD-BRANCH-RECORD                                      
004530         UNTIL WS-BR-FILE-STATUS = '10'.                                  
004540 1060-LOAD-BRANCH-TABLE-EXIT.                                             
004550     EXIT.                                                                
004560                                                                          
004570 1061-LOAD-BRANCH-RECORD.                                                 
004580     READ BRANCH-MASTER                                                   
004590         AT END                                                           
004600             MOVE '10' TO WS-BR-FILE-STATUS                               
004610         NOT AT END                                                       
004620             ADD 1 TO WS-BR-TABLE-COUNT                                   
004630             MOVE BR-LOCATION TO WS-T-BR-LOCATION                         
004640                 (WS-BR-TABLE-COUNT)                                      
004650             MOVE BR-BALANCE TO WS-T-BR-BALANCE                           
004660                 (WS-BR-TABLE-COUNT)                                      
004670     END-READ.                                                            
004680 1061-LOAD-BRANCH-RECORD-EXIT.                                            
004690     EXIT.                                                                
004700*    LOADS THE INVOICE TABLE THE SAME WAY 1060-LOAD-BRANCH-TABLE          
004710*    LOADS THE BRANCH TILL TABLE ABOVE (REQ FIB-6053).                    
004720 1070-LOAD-INVOICE-TABLE.                                                 
004730     PERFORM 1071-LOAD-INVOICE-RECORD                                     
004740         UNTIL WS-INVC-FILE-STATUS = '10'.                                
004750 1070-LOAD-INVOICE-TABLE-EXIT.                                            
004760     EXIT.                                                                
004770                                                                          
004780 1071-LOAD-INVOICE-RECORD.                                                
004790     READ INVOICE-MASTER                                                  
004800         AT END                                                           
004810             MOVE '10' TO WS-INVC-FILE-STATUS                             
004820         NOT AT END                                                       
004830             ADD 1 TO WS-INVC-TABLE-COUNT                                 
004840             MOVE INV-NUMBER TO WS-T-INV-NUMBER                           
004850                 (WS-INVC-TABLE-COUNT)                                    
004860             MOVE INV-FROM-ID TO WS-T-INV-FROM-ID                         
004870                 (WS-INVC-TABLE-COUNT)                                    
004880             MOVE INV-TO-ID TO WS-T-INV-TO-ID                             
004890                 (WS-INVC-TABLE-COUNT)                                    
004900             MOVE INV-FROM-ACCT TO WS-T-INV-FROM-ACCT                     
004910                 (WS-INVC-TABLE-COUNT)                                    
004920             MOVE INV-TO-ACCT TO WS-T-INV-TO-ACCT                         
004930                 (WS-INVC-TABLE-COUNT)                                    
004940             MOVE INV-AMOUNT TO WS-T-INV-AMOUNT                           
004950                 (WS-INVC-TABLE-COUNT)                                    
004960             MOVE INV-CURRENCY TO WS-T-INV-CURRENCY                       
004970                 (WS-INVC-TABLE-COUNT)                                    
004980             MOVE INV-TAX-PCT TO WS-T-INV-TAX-PCT                         
004990                 (WS-INVC-TABLE-COUNT)                                    
005000             MOVE INV-STATUS TO WS-T-INV-STATUS                           
005010                 (WS-INVC-TABLE-COUNT)                                    
005020     END-READ.                                                            
005030 1071-LOAD-INVOICE-RECORD-EXIT.                                           
005040     EXIT.                                                                
005050                                                                          
005060                                                                          
005070*    RULE - ADD-ATM: REJECT IF THE FUNDING AMOUNT EXCEEDS THE             
005080*    BANK'S CURRENT CAPITAL ("NOT ENOUGH CAPITAL"); ELSE APPEND           
005090*    A NEW ACTIVE ATM ROW FUNDED WITH THAT AMOUNT AND DEBIT               
005100*    CAPITAL BY THE SAME AMOUNT.                                          
005110 2000-ADD-ATM.                                                            
005120     MOVE 0 TO WS-BANK-RETURN-CODE                                        
005130     MOVE SPACES TO WS-BANK-MESSAGE                                       
005140     IF INSTR-AMOUNT > WS-BANK-CAPITAL                                    
005150         MOVE 1 TO WS-BANK-RETURN-CODE                                    
005160         MOVE 'Not enough capital.' TO WS-BANK-MESSAGE                    
005170     ELSE                                                                 
005180         SUBTRACT INSTR-AMOUNT FROM WS-BANK-CAPITAL                       
005190         ADD 1 TO WS-ATM-TABLE-COUNT                                      
005200         MOVE INSTR-KEY-1 TO WS-T-ATM-LOCATION                            
005210             (WS-ATM-TABLE-COUNT)                                         
005220         MOVE INSTR-AMOUNT TO WS-T-ATM-BALANCE                            
005230             (WS-ATM-TABLE-COUNT)                                         
005240         SET WS-T-ATM-IS-ACTIVE (WS-ATM-TABLE-COUNT) TO TRUE              
005250     END-IF.                                                              
005260 2000-ADD-ATM-EXIT.                                                       
005270     EXIT.                                                                
005280                                                                          
005290*    RULE - REMOVE-ATM: LOOK UP THE ATM BY LOCATION, DEACTIVATE           
005300*    IT AND SWEEP ITS TILL BALANCE BACK INTO BANK-CAPITAL.                
005310 2100-REMOVE-ATM.                                                         
005320     MOVE 0 TO WS-BANK-RETURN-CODE                                        
005330     MOVE SPACES TO WS-BANK-MESSAGE                                       
005340     SET WS-ATM-IDX TO 1                                                  
005350     SEARCH WS-ATM-ENTRY                                                  
005360         AT END                                                           
005370             MOVE 1 TO WS-BANK-RETURN-CODE                                
005380             MOVE 'ATM is not found.' TO WS-BANK-MESSAGE                  
005390         WHEN WS-T-ATM-LOCATION (WS-ATM-IDX) = INSTR-KEY-1                
005400             ADD WS-T-ATM-BALANCE (WS-ATM-IDX) TO WS-BANK-CAPITAL         
005410             MOVE 0 TO WS-T-ATM-BALANCE (WS-ATM-IDX)                      
005420             SET WS-T-ATM-IS-INACTIVE (WS-ATM-IDX) TO TRUE                
005430     END-SEARCH.                                                          
005440 2100-REMOVE-ATM-EXIT.                                                    
005450     EXIT.                                                                
005460                                                                          
005470*    RULE - CLOSE-ACCOUNT-DELIST(ACCOUNT): A COARSER OPERATION            
005480*    THAN ACCOUNT.CLOSE - IT DOES NOT ENFORCE THE ZERO-BALANCE            
005490*    RULE, IT JUST DROPS EVERY CARD LINKED TO THE ACCOUNT AND             
005500*    THEN THE ACCOUNT ITSELF FROM THE BANK'S OWN LISTS.                   
005510 2200-CLOSE-ACCOUNT-DELIST.                                               
005520     MOVE 0 TO WS-BANK-RETURN-CODE                                        
005530     MOVE SPACES TO WS-BANK-MESSAGE                                       
005540     SET WS-ACCT-IDX TO 1                                                 
005550     SEARCH WS-ACCT-ENTRY                                                 
005560         AT END                                                           
005570             MOVE 1 TO WS-BANK-RETURN-CODE                                
005580             MOVE 'Account is not found.' TO WS-BANK-MESSAGE              
005590         WHEN WS-T-ACCT-NUMBER (WS-ACCT-IDX) = INSTR-KEY-1                
005600             PERFORM 2210-REMOVE-CARDS-FOR-ACCOUNT                        
005610             SET WS-T-ACCT-IS-DELISTED (WS-ACCT-IDX) TO TRUE              
005620     END-SEARCH.                                                          
005630 2200-CLOSE-ACCOUNT-DELIST-EXIT.                                          
005640     EXIT.                                                                
005650                                                                          
005660 2210-REMOVE-CARDS-FOR-ACCOUNT.                                           
005670     PERFORM 2211-DELIST-ONE-CARD-IF-OWNED                                
005680         VARYING WS-CARD-IDX FROM 1 BY 1                                  
005690         UNTIL WS-CARD-IDX > WS-CARD-TABLE-COUNT.                         
005700 2210-REMOVE-CARDS-FOR-ACCOUNT-EXIT.                                      
005710     EXIT.                                                                
005720                                                                          
005730 2211-DELIST-ONE-CARD-IF-OWNED.                                           
005740     IF WS-T-CARD-ACCT-NUMBER (WS-CARD-IDX) =                             
005750             WS-T-ACCT-NUMBER (WS-ACCT-IDX)                               
005760         SET WS-T-CARD-IS-DELISTED (WS-CARD-IDX) TO TRUE                  
005770     END-IF.                                                              
005780 2211-DELIST-ONE-CARD-IF-OWNED-EXIT.                                      
005790     EXIT.                                                                
005800                                                                          
005810*    RULE - REMOVE-CUSTOMER(CUSTOMER): CLOSE-ACCOUNT-DELIST EVERY         
005820*    ACCOUNT OWNED BY THE CUSTOMER, THEN DROP THE CUSTOMER FROM           
005830*    THE BANK'S OWN CUSTOMER LIST.                                        
005840 2300-REMOVE-CUSTOMER.                                                    
005850     MOVE 0 TO WS-BANK-RETURN-CODE                                        
005860     MOVE SPACES TO WS-BANK-MESSAGE                                       
005870     SET WS-CUST-IDX TO 1                                                 
005880     SEARCH WS-CUST-ENTRY                                                 
005890         AT END                                                           
005900             MOVE 1 TO WS-BANK-RETURN-CODE                                
005910             MOVE 'Customer is not found.' TO WS-BANK-MESSAGE             
005920         WHEN WS-T-CUST-ID (WS-CUST-IDX) = INSTR-KEY-1                    
005930             PERFORM 2301-REMOVE-ACCOUNTS-FOR-CUSTOMER                    
005940                 VARYING WS-ACCT-IDX FROM 1 BY 1                          
005950                 UNTIL WS-ACCT-IDX > WS-ACCT-TABLE-COUNT                  
005960             SET WS-T-CUST-IS-DELISTED (WS-CUST-IDX) TO TRUE              
005970     END-SEARCH.                                                          
005980 2300-REMOVE-CUSTOMER-EXIT.                                               
005990     EXIT.                                                                
006000                                                                          
006010 2301-REMOVE-ACCOUNTS-FOR-CUSTOMER.                                       
006020     IF WS-T-ACCT-OWNER-ID (WS-ACCT-IDX) =                                
006030             WS-T-CUST-ID (WS-CUST-IDX)                                   
006040         PERFORM 2210-REMOVE-CARDS-FOR-ACCOUNT                            
006050         SET WS-T-ACCT-IS-DELISTED (WS-ACCT-IDX) TO TRUE                  
006060     END-IF.                                                              
006070 2301-REMOVE-ACCOUNTS-FOR-CUSTOMER-EXIT.                                  
006080     EXIT.                                                                
006090                                                                          
006100*    RULE - ADD-CUSTOMER: SIMPLE APPEND-AND-RETURN FACTORY - THE          
006110*    NEW CUSTOMER-ID IS PULLED FROM FIB.SEQ001, NOT RANDOM.               
006120 2400-ADD-CUSTOMER.                                                       
006130     MOVE 0 TO WS-BANK-RETURN-CODE                                        
006140     MOVE SPACES TO WS-BANK-MESSAGE                                       
006150     ADD 1 TO SEQ-NEXT-CUST-NBR                                           
006160     MOVE SEQ-NEXT-CUST-NBR TO WS-NEW-CUST-SEQ-DISPLAY                    
006170     ADD 1 TO WS-CUST-TABLE-COUNT                                         
006180     MOVE WS-NEW-CUST-ID-AREA TO WS-T-CUST-ID                             
006190         (WS-CUST-TABLE-COUNT)                                            
006200     MOVE INSTR-KEY-1 TO WS-T-CUST-FIRST-NAME                             
006210         (WS-CUST-TABLE-COUNT)                                            
006220     MOVE INSTR-KEY-2 TO WS-T-CUST-LAST-NAME (WS-CUST-TABLE-COUNT)        
006230     SET WS-T-CUST-IS-LISTED (WS-CUST-TABLE-COUNT) TO TRUE                
006240     MOVE WS-NEW-CUST-ID-AREA TO WS-BANK-MESSAGE.                         
006250 2400-ADD-CUSTOMER-EXIT.                                                  
006260     EXIT.                                                                
006270                                                                          
006280*    RULE - OPEN-ACCOUNT: REJECTS AN UNKNOWN CUSTOMER, ELSE               
006290*    CALLS ACCOUNT-LEDGER-POST 2000-OPEN-ACCOUNT FOR THE REAL             
006300*    SEQUENCE-NUMBERED ACCOUNT AND ADDS IT TO THE BANK'S OWN              
006310*    ACCOUNT LIST TOO SO CLOSE-ACCOUNT-DELIST CAN FIND IT LATER.          
006320 2500-OPEN-ACCOUNT.                                                       
006330     MOVE 0 TO WS-BANK-RETURN-CODE                                        
006340     MOVE SPACES TO WS-BANK-MESSAGE                                       
006350     MOVE INSTR-KEY-1 TO WS-OWNER-ID-PARM                                 
006360     MOVE SPACES TO WS-NEW-ACCT-NUMBER-RESULT                             
006370     SET WS-CUST-IDX TO 1                                                 
006380     SEARCH WS-CUST-ENTRY                                                 
006390         AT END                                                           
006400             MOVE 1 TO WS-BANK-RETURN-CODE                                
006410             MOVE 'Customer is not found.' TO WS-BANK-MESSAGE             
006420         WHEN WS-T-CUST-ID (WS-CUST-IDX) = INSTR-KEY-1                    
006430             CALL 'ACCOUNT-LEDGER-POST' USING 'OPEN      '                
006440                 FIB-SEQUENCE-CONTROL WS-OWNER-ID-PARM                    
006450                 INSTR-CURRENCY SPACES SPACES ZEROS                       
006460                 WS-NEW-ACCT-NUMBER-RESULT                                
006470                 WS-ACCT-RETURN-CODE WS-ACCT-MESSAGE                      
006480             IF WS-ACCT-RETURN-CODE NOT = 0                               
006490                 MOVE 1 TO WS-BANK-RETURN-CODE                            
006500                 MOVE WS-ACCT-MESSAGE TO WS-BANK-MESSAGE                  
006510             ELSE                                                         
006520                 ADD 1 TO WS-ACCT-TABLE-COUNT                             
006530                 MOVE WS-NEW-ACCT-NUMBER-RESULT TO                        
006540                     WS-T-ACCT-NUMBER (WS-ACCT-TABLE-COUNT)               
006550                 MOVE INSTR-KEY-1 TO                                      
006560                     WS-T-ACCT-OWNER-ID (WS-ACCT-TABLE-COUNT)             
006570                 MOVE INSTR-CURRENCY TO                                   
006580                     WS-T-ACCT-CURRENCY (WS-ACCT-TABLE-COUNT)             
006590                 SET WS-T-ACCT-IS-LISTED (WS-ACCT-TABLE-COUNT)            
006600                     TO TRUE                                              
006610                 MOVE WS-NEW-ACCT-NUMBER-RESULT TO WS-BANK-MESSAGE        
006620             END-IF                                                       
006630     END-SEARCH.                                                          
006640 2500-OPEN-ACCOUNT-EXIT.                                                  
006650     EXIT.                                                                
006660                                                                          
006670*    RULE - ADD-CARD: SIMPLE APPEND-AND-RETURN FACTORY - CARD             
006680*    NUMBER PULLED FROM FIB.SEQ001, NOT RANDOM; CVV DERIVED FROM          
006690*    THE LOW-ORDER THREE DIGITS OF THAT SAME SEQUENCE NUMBER SO           
006700*    IT IS ALSO REPRODUCIBLE RUN TO RUN.                                  
006710 2600-ADD-CARD.                                                           
006720     MOVE 0 TO WS-BANK-RETURN-CODE                                        
006730     MOVE SPACES TO WS-BANK-MESSAGE                                       
006740     ADD 1 TO SEQ-NEXT-CARD-NBR                                           
006750     MOVE SEQ-NEXT-CARD-NBR TO WS-NEW-CARD-SEQ-DISPLAY                    
006760     ADD 1 TO WS-CARD-TABLE-COUNT                                         
006770     MOVE WS-NEW-CARD-NUMBER-AREA TO                                      
006780         WS-T-CARD-NUMBER (WS-CARD-TABLE-COUNT)                           
006790     MOVE INSTR-KEY-1 TO WS-T-CARD-ACCT-NUMBER                            
006800         (WS-CARD-TABLE-COUNT)                                            
006810     SET WS-T-CARD-IS-LISTED (WS-CARD-TABLE-COUNT) TO TRUE                
006820     MOVE WS-NEW-CARD-NUMBER-AREA TO WS-BANK-MESSAGE.                     
006830 2600-ADD-CARD-EXIT.                                                      
006840     EXIT.                                                                
006850                                                                          
006860*    RULE - REMOVE-CARD(CARD): DELIST A SINGLE CARD.                      
006870 2700-REMOVE-CARD.                                                        
006880     MOVE 0 TO WS-BANK-RETURN-CODE                                        
006890     MOVE SPACES TO WS-BANK-MESSAGE                                       
006900     SET WS-CARD-IDX TO 1                                                 
006910     SEARCH WS-CARD-ENTRY                                                 
006920         AT END                                                           
006930             MOVE 1 TO WS-BANK-RETURN-CODE                                
006940             MOVE 'Card is not found.' TO WS-BANK-MESSAGE                 
006950         WHEN WS-T-CARD-NUMBER (WS-CARD-IDX) = INSTR-KEY-1                
006960             SET WS-T-CARD-IS-DELISTED (WS-CARD-IDX) TO TRUE              
006970     END-SEARCH.                                                          
006980 2700-REMOVE-CARD-EXIT.                                                   
006990     EXIT.                                                                
007000                                                                          
007010*    RULE - ADD-INVC(BANK): FACTORY FOR A NEW INVOICE - THE               
007020*    OWNER IDS ARE NOT ON THE INSTRUCTION RECORD, SO BOTH ENDS            
007030*    ARE LOOKED UP BY ACCOUNT NUMBER OUT OF OUR OWN ACCOUNT               
007040*    TABLE BEFORE INVOICE-LIFECYCLE 2000-NEW-INVOICE IS CALLED            
007050*    FOR THE REAL SEQUENCE-NUMBERED INVOICE (REQ FIB-6053).               
007060 2800-ADD-INVOICE.                                                        
007070     MOVE 0 TO WS-BANK-RETURN-CODE                                        
007080     MOVE SPACES TO WS-BANK-MESSAGE                                       
007090     MOVE SPACES TO WS-INVC-FROM-ID-PARM                                  
007100     MOVE SPACES TO WS-INVC-TO-ID-PARM                                    
007110     SET WS-ACCT-IDX TO 1                                                 
007120     SEARCH WS-ACCT-ENTRY                                                 
007130         AT END                                                           
007140             MOVE 1 TO WS-BANK-RETURN-CODE                                
007150             MOVE 'Payer account is not found.' TO WS-BANK-MESSAGE        
007160         WHEN WS-T-ACCT-NUMBER (WS-ACCT-IDX) = INSTR-KEY-1                
007170             MOVE WS-T-ACCT-OWNER-ID (WS-ACCT-IDX) TO                     
007180                 WS-INVC-FROM-ID-PARM                                     
007190     END-SEARCH                                                           
007200     IF WS-BANK-OK                                                        
007210         SET WS-ACCT-IDX TO 1                                             
007220         SEARCH WS-ACCT-ENTRY                                             
007230             AT END                                                       
007240                 MOVE 1 TO WS-BANK-RETURN-CODE                            
007250                 MOVE 'Payee account is not found.' TO                    
007260                     WS-BANK-MESSAGE                                      
007270             WHEN WS-T-ACCT-NUMBER (WS-ACCT-IDX) = INSTR-KEY-2            
007280                 MOVE WS-T-ACCT-OWNER-ID (WS-ACCT-IDX) TO                 
007290                     WS-INVC-TO-ID-PARM                                   
007300         END-SEARCH                                                       
007310     END-IF                                                               
007320     IF WS-BANK-OK                                                        
007330         MOVE SPACES TO WS-INVC-STATUS-PARM                               
007340         MOVE SPACES TO WS-NEW-INVOICE-NUMBER-RESULT                      
007350         CALL 'INVOICE-LIFECYCLE' USING 'NEW-INVC  '                      
007360             FIB-SEQUENCE-CONTROL WS-INVC-FROM-ID-PARM                    
007370             WS-INVC-TO-ID-PARM INSTR-KEY-1 INSTR-KEY-2                   
007380             INSTR-AMOUNT INSTR-CURRENCY INSTR-TAX-PCT                    
007390             WS-INVC-STATUS-PARM WS-NEW-INVOICE-NUMBER-RESULT             
007400             WS-RESULT-AMOUNT WS-INVC-RETURN-CODE                         
007410             WS-INVC-MESSAGE                                              
007420         IF WS-INVC-RETURN-CODE NOT = 0                                   
007430             MOVE 1 TO WS-BANK-RETURN-CODE                                
007440             MOVE WS-INVC-MESSAGE TO WS-BANK-MESSAGE                      
007450         ELSE                                                             
007460             ADD 1 TO WS-INVC-TABLE-COUNT                                 
007470             MOVE WS-NEW-INVOICE-NUMBER-RESULT TO                         
007480                 WS-T-INV-NUMBER (WS-INVC-TABLE-COUNT)                    
007490             MOVE WS-INVC-FROM-ID-PARM TO                                 
007500                 WS-T-INV-FROM-ID (WS-INVC-TABLE-COUNT)                   
007510             MOVE WS-INVC-TO-ID-PARM TO                                   
007520                 WS-T-INV-TO-ID (WS-INVC-TABLE-COUNT)                     
007530             MOVE INSTR-KEY-1 TO                                          
007540                 WS-T-INV-FROM-ACCT (WS-INVC-TABLE-COUNT)                 
007550             MOVE INSTR-KEY-2 TO                                          
007560                 WS-T-INV-TO-ACCT (WS-INVC-TABLE-COUNT)                   
007570             MOVE INSTR-AMOUNT TO                                         
007580                 WS-T-INV-AMOUNT (WS-INVC-TABLE-COUNT)                    
007590             MOVE INSTR-CURRENCY TO                                       
007600                 WS-T-INV-CURRENCY (WS-INVC-TABLE-COUNT)                  
007610             MOVE INSTR-TAX-PCT TO                                        
007620                 WS-T-INV-TAX-PCT (WS-INVC-TABLE-COUNT)                   
007630             MOVE WS-INVC-STATUS-PARM TO                                  
007640                 WS-T-INV-STATUS (WS-INVC-TABLE-COUNT)                    
007650             MOVE WS-NEW-INVOICE-NUMBER-RESULT TO WS-BANK-MESSAGE         
007660         END-IF                                                           
007670     END-IF.                                                              
007680 2800-ADD-INVOICE-EXIT.                                                   
007690     EXIT.                                                                
007700                                                                          
007710*    RULE - ACCEPT-INV(INVOICE): PAYEE-SIDE ACKNOWLEDGEMENT -             
007720*    NO MONEY MOVES, INVOICE-LIFECYCLE JUST WALKS THE INVOICE             
007730*    FROM UNACCEPTED TO FALLING-DUE (REQ FIB-6053).                       
007740 2900-ACCEPT-INVOICE.                                                     
007750     MOVE 0 TO WS-BANK-RETURN-CODE                                        
007760     MOVE SPACES TO WS-BANK-MESSAGE                                       
007770     PERFORM 2930-FIND-INVOICE                                            
007780     IF WS-BANK-OK                                                        
007790         MOVE WS-T-INV-STATUS (WS-INVC-IDX) TO WS-INVC-STATUS-PARM        
007800         CALL 'INVOICE-LIFECYCLE' USING 'ACCEPT    '                      
007810             FIB-SEQUENCE-CONTROL WS-T-INV-FROM-ID (WS-INVC-IDX)          
007820             WS-T-INV-TO-ID (WS-INVC-IDX)                                 
007830             WS-T-INV-FROM-ACCT (WS-INVC-IDX)                             
007840             WS-T-INV-TO-ACCT (WS-INVC-IDX)                               
007850             WS-T-INV-AMOUNT (WS-INVC-IDX)                                
007860             WS-T-INV-CURRENCY (WS-INVC-IDX)                              
007870             WS-T-INV-TAX-PCT (WS-INVC-IDX)                               
007880             WS-INVC-STATUS-PARM WS-NEW-INVOICE-NUMBER-RESULT             
007890             WS-RESULT-AMOUNT WS-INVC-RETURN-CODE                         
007900             WS-INVC-MESSAGE                                              
007910         IF WS-INVC-RETURN-CODE NOT = 0                                   
007920             MOVE 1 TO WS-BANK-RETURN-CODE                                
007930             MOVE WS-INVC-MESSAGE TO WS-BANK-MESSAGE                      
007940         ELSE                                                             
007950             MOVE WS-INVC-STATUS-PARM TO                                  
007960                 WS-T-INV-STATUS (WS-INVC-IDX)                            
007970         END-IF                                                           
007980     END-IF.                                                              
007990 2900-ACCEPT-INVOICE-EXIT.                                                
008000     EXIT.                                                                
008010                                                                          
008020*    RULE - REJECT-INV(INVOICE): EITHER SIDE MAY DECLINE AN               
008030*    INVOICE THAT HAS NOT ALREADY BEEN PAID OR REJECTED                   
008040*    (REQ FIB-6053).                                                      
008050 2910-REJECT-INVOICE.                                                     
008060     MOVE 0 TO WS-BANK-RETURN-CODE                                        
008070     MOVE SPACES TO WS-BANK-MESSAGE                                       
008080     PERFORM 2930-FIND-INVOICE                                            
008090     IF WS-BANK-OK                                                        
008100         MOVE WS-T-INV-STATUS (WS-INVC-IDX) TO WS-INVC-STATUS-PARM        
008110         CALL 'INVOICE-LIFECYCLE' USING 'REJECT    '                      
008120             FIB-SEQUENCE-CONTROL WS-T-INV-FROM-ID (WS-INVC-IDX)          
008130             WS-T-INV-TO-ID (WS-INVC-IDX)                                 
008140             WS-T-INV-FROM-ACCT (WS-INVC-IDX)                             
008150             WS-T-INV-TO-ACCT (WS-INVC-IDX)                               
008160             WS-T-INV-AMOUNT (WS-INVC-IDX)                                
008170             WS-T-INV-CURRENCY (WS-INVC-IDX)                              
008180             WS-T-INV-TAX-PCT (WS-INVC-IDX)                               
008190             WS-INVC-STATUS-PARM WS-NEW-INVOICE-NUMBER-RESULT             
008200             WS-RESULT-AMOUNT WS-INVC-RETURN-CODE                         
008210             WS-INVC-MESSAGE                                              
008220         IF WS-INVC-RETURN-CODE NOT = 0                                   
008230             MOVE 1 TO WS-BANK-RETURN-CODE                                
008240             MOVE WS-INVC-MESSAGE TO WS-BANK-MESSAGE                      
008250         ELSE                                                             
008260             MOVE WS-INVC-STATUS-PARM TO                                  
008270                 WS-T-INV-STATUS (WS-INVC-IDX)                            
008280         END-IF                                                           
008290     END-IF.                                                              
008300 2910-REJECT-INVOICE-EXIT.                                                
008310     EXIT.                                                                
008320                                                                          
008330*    RULE - PAY-INV(INVOICE): REJECTS UNLESS THE INVOICE IS               
008340*    FALLING-DUE, ELSE INVOICE-LIFECYCLE 2400-PAY-INVOICE MOVES           
008350*    THE MONEY VIA ITS OWN ACCOUNT-LEDGER-POST TRANSFER CALL -            
008360*    INVISIBLE TO US OTHERWISE, SO THE REPORT LINE'S AMOUNT AND           
008370*    CURRENCY ARE OVERLAID FROM THE INVOICE TABLE ON SUCCESS SO           
008380*    4000-WRITE-REPORT-LINE PRINTS THE PAYMENT, NOT WHATEVER WAS          
008390*    LEFT OVER IN INSTR-AMOUNT (REQ FIB-6053).                            
008400 2920-PAY-INVOICE.                                                        
008410     MOVE 0 TO WS-BANK-RETURN-CODE                                        
008420     MOVE SPACES TO WS-BANK-MESSAGE                                       
008430     PERFORM 2930-FIND-INVOICE                                            
008440     IF WS-BANK-OK                                                        
008450         MOVE WS-T-INV-STATUS (WS-INVC-IDX) TO WS-INVC-STATUS-PARM        
008460         CALL 'INVOICE-LIFECYCLE' USING 'PAY       '                      
008470             FIB-SEQUENCE-CONTROL WS-T-INV-FROM-ID (WS-INVC-IDX)          
008480             WS-T-INV-TO-ID (WS-INVC-IDX)                                 
008490             WS-T-INV-FROM-ACCT (WS-INVC-IDX)                             
008500             WS-T-INV-TO-ACCT (WS-INVC-IDX)                               
008510             WS-T-INV-AMOUNT (WS-INVC-IDX)                                
008520             WS-T-INV-CURRENCY (WS-INVC-IDX)                              
008530             WS-T-INV-TAX-PCT (WS-INVC-IDX)                               
008540             WS-INVC-STATUS-PARM WS-NEW-INVOICE-NUMBER-RESULT             
008550             WS-RESULT-AMOUNT WS-INVC-RETURN-CODE                         
008560             WS-INVC-MESSAGE                                              
008570         IF WS-INVC-RETURN-CODE NOT = 0                                   
008580             MOVE 1 TO WS-BANK-RETURN-CODE                                
008590             MOVE WS-INVC-MESSAGE TO WS-BANK-MESSAGE                      
008600         ELSE                                                             
008610             MOVE WS-INVC-STATUS-PARM TO                                  
008620                 WS-T-INV-STATUS (WS-INVC-IDX)                            
008630             MOVE WS-T-INV-AMOUNT (WS-INVC-IDX) TO INSTR-AMOUNT           
008640             MOVE WS-T-INV-CURRENCY (WS-INVC-IDX) TO                      
008650                 INSTR-CURRENCY                                           
008660         END-IF                                                           
008670     END-IF.                                                              
008680 2920-PAY-INVOICE-EXIT.                                                   
008690     EXIT.                                                                
008700                                                                          
008710*    SHARED LOOKUP FOR 2900/2910/2920 ABOVE - FINDS THE INVOICE           
008720*    ROW BY NUMBER (CARRIED ON INSTR-KEY-1) IN WS-INVOICE-TABLE-          
008730*    AREA (REQ FIB-6053).                                                 
008740 2930-FIND-INVOICE.                                                       
008750     SET WS-INVC-IDX TO 1                                                 
008760     SEARCH WS-INV-ENTRY                                                  
008770         AT END                                                           
008780             MOVE 1 TO WS-BANK-RETURN-CODE                                
008790             MOVE 'Invoice is not found.' TO WS-BANK-MESSAGE              
008800         WHEN WS-T-INV-NUMBER (WS-INVC-IDX) = INSTR-KEY-1                 
008810             CONTINUE                                                     
008820     END-SEARCH.                                                          
008830 2930-FIND-INVOICE-EXIT.                                                  
008840     EXIT.                                                                
008850                                                                          
008860*    ONE TRANSACTION-INPUT LINE IN, ONE TRANSACTION-REPORT LINE           
008870*    OUT - DISPATCH ON CHANNEL FIRST, THEN OPERATION, CALLING             
008880*    THE CHANNEL PROGRAM OR RUNNING THE BANK-LOCAL PARAGRAPH              
008890*    ABOVE, THEN WRITE THE DETAIL LINE AND READ THE NEXT ONE.             
008900 3000-PROCESS-INSTRUCTION.                                                
008910     EVALUATE TRUE                                                        
008920         WHEN INSTR-CHAN-BANK                                             
008930             EVALUATE INSTR-OPERATION                                     
008940                 WHEN 'ADD-ATM     '                                      
008950                     PERFORM 2000-ADD-ATM                                 
008960                 WHEN 'REMOVE-ATM  '                                      
008970                     PERFORM 2100-REMOVE-ATM                              
008980                 WHEN 'CLOSE-ACCT  '                                      
008990                     PERFORM 2200-CLOSE-ACCOUNT-DELIST                    
009000                 WHEN 'REMOVE-CUST '                                      
009010                     PERFORM 2300-REMOVE-CUSTOMER                         
009020                 WHEN 'ADD-CUST    '                                      
009030                     PERFORM 2400-ADD-CUSTOMER                            
009040                 WHEN 'OPEN-ACCT   '                                      
009050                     PERFORM 2500-OPEN-ACCOUNT                            
009060                 WHEN 'ADD-CARD    '                                      
009070                     PERFORM 2600-ADD-CARD                                
009080                 WHEN 'REMOVE-CARD '                                      
009090                     PERFORM 2700-REMOVE-CARD                             
009100                 WHEN 'ADD-INVC    '                                      
009110                     PERFORM 2800-ADD-INVOICE                             
009120             END-EVALUATE                                                 
009130         WHEN INSTR-CHAN-ATM                                              
009140             MOVE INSTR-KEY-1 TO WS-ATM-LOCATION-PARM                     
009150             MOVE INSTR-KEY-2 TO WS-CARD-NUMBER-PARM                      
009160             MOVE INSTR-KEY-3 TO WS-ACCT-NUMBER-PARM                      
009170             CALL 'ATM-CASH-CHANNEL' USING INSTR-OPERATION                
009180                 WS-ATM-LOCATION-PARM WS-CARD-NUMBER-PARM                 
009190                 INSTR-PIN INSTR-AMOUNT INSTR-CURRENCY                    
009200                 WS-ACCT-NUMBER-PARM WS-RESULT-BALANCE                    
009210                 WS-RESULT-MESSAGE-TEXT WS-BANK-RETURN-CODE               
009220                 WS-BANK-MESSAGE                                          
009230         WHEN INSTR-CHAN-CARD                                             
009240             MOVE INSTR-KEY-1 TO WS-CARD-NUMBER-PARM                      
009250             MOVE INSTR-KEY-2 (1:10) TO WS-CUSTOMER-ID-PARM               
009260             MOVE INSTR-KEY-2 (11:8) TO WS-PAYEE-FIRST-NAME-PARM          
009270             CALL 'CARD-PURCHASE-AUTH' USING INSTR-OPERATION              
009280                 WS-CARD-NUMBER-PARM INSTR-PIN INSTR-AMOUNT               
009290                 INSTR-CURRENCY WS-CUSTOMER-ID-PARM                       
009300                 WS-PAYEE-FIRST-NAME-PARM                                 
009310                 INSTR-AMOUNT WS-RESULT-CARD-VALID                        
009320                 WS-RESULT-CARD-CVV WS-BANK-RETURN-CODE                   
009330                 WS-BANK-MESSAGE WS-RESULT-CARD-TIER                      
009340         WHEN INSTR-CHAN-BRANCH                                           
009350             MOVE INSTR-KEY-1 TO WS-BRANCH-LOCATION-PARM                  
009360             MOVE INSTR-KEY-2 (1:10) TO WS-CUSTOMER-ID-PARM               
009370             MOVE INSTR-KEY-3 TO WS-ACCT-NUMBER-PARM                      
009380             CALL 'BRANCH-TELLER-CHANNEL' USING INSTR-OPERATION           
009390                 WS-BRANCH-LOCATION-PARM WS-CUSTOMER-ID-PARM              
009400                 INSTR-TIMESTAMP INSTR-WEEKDAY WS-ACCT-NUMBER-PARM        
009410                 INSTR-AMOUNT INSTR-CURRENCY WS-RESULT-OPEN-FLAG          
009420                 WS-RESULT-COST                                           
009430                 WS-BANK-RETURN-CODE WS-BANK-MESSAGE                      
009440         WHEN INSTR-CHAN-INVOICE                                          
009450             EVALUATE INSTR-OPERATION                                     
009460                 WHEN 'ACCEPT-INV  '                                      
009470                     PERFORM 2900-ACCEPT-INVOICE                          
009480                 WHEN 'REJECT-INV  '                                      
009490                     PERFORM 2910-REJECT-INVOICE                          
009500                 WHEN 'PAY-INV     '                                      
009510                     PERFORM 2920-PAY-INVOICE                             
009520             END-EVALUATE                                                 
009530     END-EVALUATE                                                         
009540     PERFORM 3050-RATE-INSTRUCTION                                        
009550     PERFORM 4000-WRITE-REPORT-LINE                                       
009560     PERFORM 3100-READ-NEXT-INSTRUCTION.                                  
009570 3000-PROCESS-INSTRUCTION-EXIT.                                           
009580     EXIT.                                                                
009590                                                                          
009600*    RATES CARD PURCHASES AND ATM/BRANCH CASH MOVEMENTS THROUGH           
009610*    TRANSACTION-RATING SO WS-CT-FEES/WS-TOTAL-FRAUD-COUNT STOP           
009620*    PRINTING ZERO ON EVERY RUN - EVENTS OUTSIDE THIS LIST, AND           
009630*    ANY INSTRUCTION THAT WAS ALREADY REJECTED ABOVE, ARE NOT             
009640*    CHARGEABLE (REQ FIB-6054).                                           
009650 3050-RATE-INSTRUCTION.                                                   
009660     IF WS-BANK-OK                                                        
009670         MOVE SPACES TO WS-RATE-FROM-ACCT                                 
009680         EVALUATE TRUE                                                    
009690             WHEN INSTR-CHAN-CARD AND                                     
009700                     INSTR-OPERATION = 'PURCHASE    '                     
009710                 PERFORM 3051-FIND-CARD-ACCOUNT                           
009720             WHEN INSTR-CHAN-ATM AND                                      
009730                     INSTR-OPERATION = 'WDRAW-CASH  '                     
009740                 MOVE WS-ACCT-NUMBER-PARM TO WS-RATE-FROM-ACCT            
009750             WHEN INSTR-CHAN-ATM AND                                      
009760                     INSTR-OPERATION = 'DEP-CASH    '                     
009770                 MOVE WS-ACCT-NUMBER-PARM TO WS-RATE-FROM-ACCT            
009780             WHEN INSTR-CHAN-BRANCH AND                                   
009790                     INSTR-OPERATION = 'BR-WDRAW    '                     
009800                 MOVE WS-ACCT-NUMBER-PARM TO WS-RATE-FROM-ACCT            
009810             WHEN INSTR-CHAN-BRANCH AND                                   
009820                     INSTR-OPERATION = 'BR-DEPOSIT  '                     
009830                 MOVE WS-ACCT-NUMBER-PARM TO WS-RATE-FROM-ACCT            
009840         END-EVALUATE                                                     
009850         IF WS-RATE-FROM-ACCT NOT = SPACES                                
009860             PERFORM 3055-CALC-FEE-AND-FRAUD                              
009870         END-IF                                                           
009880     END-IF.                                                              
009890 3050-RATE-INSTRUCTION-EXIT.                                              
009900     EXIT.                                                                
009910                                                                          
009920*    LOOKS UP THE ACCOUNT BEHIND INSTR-KEY-1'S CARD NUMBER SO A           
009930*    CARD PURCHASE CAN BE RATED THE SAME WAY AN ATM/BRANCH CASH           
009940*    MOVEMENT IS - QUIETLY LEAVES WS-RATE-FROM-ACCT AT SPACES             
009950*    IF THE CARD IS SOMEHOW NOT ON FILE (REQ FIB-6054).                   
009960 3051-FIND-CARD-ACCOUNT.                                                  
009970     SET WS-CARD-IDX TO 1                                                 
009980     SEARCH WS-CARD-ENTRY                                                 
009990         AT END CONTINUE                                                  
010000         WHEN WS-T-CARD-NUMBER (WS-CARD-IDX) = INSTR-KEY-1                
010010             MOVE WS-T-CARD-ACCT-NUMBER (WS-CARD-IDX) TO                  
010020                 WS-RATE-FROM-ACCT                                        
010030     END-SEARCH.                                                          
010040 3051-FIND-CARD-ACCOUNT-EXIT.                                             
010050     EXIT.                                                                
010060                                                                          
010070*    ONE CALC-FEE AND ONE CHK-FRAUD CALL TO TRANSACTION-RATING            
010080*    PER CHARGEABLE EVENT, ROLLING THE RESULTS INTO THE SAME              
010090*    RUNNING CURRENCY TOTALS 4000-WRITE-REPORT-LINE ALREADY               
010100*    MAINTAINS FOR THE TRADED-AMOUNT COLUMN (REQ FIB-6054).               
010110 3055-CALC-FEE-AND-FRAUD.                                                 
010120     CALL 'TRANSACTION-RATING' USING 'CALC-FEE  '                         
010130         WS-RATE-FROM-ACCT SPACES INSTR-AMOUNT INSTR-CURRENCY             
010140         SPACES WS-RATE-RESULT-FEE WS-RATE-FRAUD-FLAG                     
010150         WS-RATE-INTEREST-RATE WS-TXN-RETURN-CODE WS-TXN-MESSAGE          
010160     IF WS-TXN-RETURN-CODE = 0                                            
010170         SET WS-CT-IDX TO 1                                               
010180         SEARCH WS-CURR-TOTAL-ENTRY                                       
010190             AT END CONTINUE                                              
010200             WHEN WS-CT-CURRENCY (WS-CT-IDX) = INSTR-CURRENCY             
010210                 ADD WS-RATE-RESULT-FEE TO WS-CT-FEES (WS-CT-IDX)         
010220         END-SEARCH                                                       
010230     END-IF                                                               
010240     CALL 'TRANSACTION-RATING' USING 'CHK-FRAUD '                         
010250         WS-RATE-FROM-ACCT SPACES INSTR-AMOUNT INSTR-CURRENCY             
010260         SPACES WS-RATE-RESULT-FEE WS-RATE-FRAUD-FLAG                     
010270         WS-RATE-INTEREST-RATE WS-TXN-RETURN-CODE WS-TXN-MESSAGE          
010280     IF WS-TXN-RETURN-CODE = 0 AND WS-RATE-FRAUD-FLAG = 'Y'               
010290         ADD 1 TO WS-TOTAL-FRAUD-COUNT                                    
010300     END-IF.                                                              
010310 3055-CALC-FEE-AND-FRAUD-EXIT.                                            
010320     EXIT.                                                                
010330                                                                          
010340 3100-READ-NEXT-INSTRUCTION.                                              
010350     READ TRANSACTION-INPUT                                               
010360         AT END SET WS-EOF-INSTR TO TRUE                                  
010370     END-READ.                                                            
010380 3100-READ-NEXT-INSTRUCTION-EXIT.                                         
010390     EXIT.                                                                
010400                                                                          
010410*    END-OF-RUN SIMPLE-INTEREST ACCRUAL - RUNS ONCE PER ACCOUNT           
010420*    STILL LISTED ON WS-ACCOUNT-TABLE-AREA, AFTER THE LAST                
010430*    INSTRUCTION AND BEFORE THE CLOSING TOTALS, CALLING                   
010440*    ACCOUNT-LEDGER-POST 2400-ADD-INTEREST FOR EACH ONE                   
010450*    (REQ FIB-6055).                                                      
010460 3200-ACCRUE-DAILY-INTEREST.                                              
010470     PERFORM 3210-ACCRUE-ONE-ACCOUNT                                      
010480         VARYING WS-ACCT-IDX FROM 1 BY 1                                  
010490         UNTIL WS-ACCT-IDX > WS-ACCT-TABLE-COUNT.                         
010500 3200-ACCRUE-DAILY-INTEREST-EXIT.                                         
010510     EXIT.                                                                
010520                                                                          
010530 3210-ACCRUE-ONE-ACCOUNT.                                                 
010540     IF WS-T-ACCT-IS-LISTED (WS-ACCT-IDX)                                 
010550         CALL 'ACCOUNT-LEDGER-POST' USING 'ADD-INT   '                    
010560             FIB-SEQUENCE-CONTROL WS-T-ACCT-OWNER-ID (WS-ACCT-IDX)        
010570             WS-T-ACCT-CURRENCY (WS-ACCT-IDX)                             
010580             WS-T-ACCT-NUMBER (WS-ACCT-IDX) SPACES ZEROS                  
010590             WS-NEW-ACCT-NUMBER-RESULT                                    
010600             WS-ACCT-RETURN-CODE WS-ACCT-MESSAGE                          
010610     END-IF.                                                              
010620 3210-ACCRUE-ONE-ACCOUNT-EXIT.                                            
010630     EXIT.                                                                
010640                                                                          
010650*    WRITES ONE DETAIL LINE PER INSTRUCTION AND ROLLS AN OK               
010660*    AMOUNT INTO THE MATCHING CURRENCY'S RUNNING TOTAL FOR                
010670*    5000-END-OF-RUN-TOTALS BELOW.                                        
010680 4000-WRITE-REPORT-LINE.                                                  
010690     ADD 1 TO WS-RPT-SEQUENCE-NO                                          
010700     MOVE WS-RPT-SEQUENCE-NO TO RPT-SEQUENCE-NO                           
010710     MOVE INSTR-CHANNEL TO RPT-CHANNEL                                    
010720     MOVE INSTR-OPERATION TO RPT-OPERATION                                
010730     MOVE INSTR-KEY-1 TO RPT-ACCT-CARD-KEY                                
010740     MOVE INSTR-AMOUNT TO RPT-AMOUNT                                      
010750     MOVE INSTR-CURRENCY TO RPT-CURRENCY                                  
010760     MOVE WS-BANK-MESSAGE TO RPT-MESSAGE                                  
010770     IF WS-BANK-RETURN-CODE = 0                                           
010780         SET RPT-RESULT-OK TO TRUE                                        
010790         SET WS-CT-IDX TO 1                                               
010800         SEARCH WS-CURR-TOTAL-ENTRY                                       
010810             AT END CONTINUE                                              
010820             WHEN WS-CT-CURRENCY (WS-CT-IDX) = INSTR-CURRENCY             
010830                 ADD INSTR-AMOUNT TO WS-CT-AMOUNT (WS-CT-IDX)             
010840         END-SEARCH                                                       
010850     ELSE                                                                 
010860         SET RPT-RESULT-REJECTED TO TRUE                                  
010870     END-IF                                                               
010880     WRITE FIB-REPORT-LINE.                                               
010890 4000-WRITE-REPORT-LINE-EXIT.                                             
010900     EXIT.                                                                
010910                                                                          
010920*    END-OF-RUN CONTROL-BREAK TOTALS - ONE LINE PER CURRENCY              
010930*    TRADED, PLUS THE CLOSING BANK-CAPITAL. FEE AND FRAUD-COUNT           
010940*    TOTALS ARE NOT RE-DERIVED HERE - THEY WERE ALREADY ROLLED            
010950*    INTO WS-CT-FEES/WS-TOTAL-FRAUD-COUNT BY 3050-RATE-                   
010960*    INSTRUCTION AS EACH CHARGEABLE EVENT WAS PROCESSED, SO WE            
010970*    JUST CARRY THOSE RUNNING TOTALS ONTO THE MATCHING CURRENCY           
010980*    ROW HERE (REQ FIB-6054).                                             
010990 5000-END-OF-RUN-TOTALS.                                                  
011000     PERFORM 5010-WRITE-CURRENCY-TOTAL-LINE                               
011010         VARYING WS-CT-IDX FROM 1 BY 1 UNTIL WS-CT-IDX > 3                
011020     PERFORM 5020-WRITE-ATM-TILL-LINE                                     
011030         VARYING WS-ATM-IDX FROM 1 BY 1                                   
011040         UNTIL WS-ATM-IDX > WS-ATM-TABLE-COUNT                            
011050     PERFORM 5030-WRITE-BRANCH-TILL-LINE                                  
011060         VARYING WS-BR-IDX FROM 1 BY 1                                    
011070         UNTIL WS-BR-IDX > WS-BR-TABLE-COUNT                              
011080     ADD 1 TO WS-RPT-SEQUENCE-NO                                          
011090     MOVE WS-RPT-SEQUENCE-NO TO RPT-SEQUENCE-NO                           
011100     MOVE 'BANK  ' TO RPT-CHANNEL                                         
011110     MOVE 'CLOSE-CAP   ' TO RPT-OPERATION                                 
011120     SET RPT-RESULT-OK TO TRUE                                            
011130     MOVE WS-BANK-CAPITAL TO RPT-AMOUNT                                   
011140     MOVE 'EUR' TO RPT-CURRENCY                                           
011150     MOVE 'Closing bank capital.' TO RPT-MESSAGE                          
011160     WRITE FIB-REPORT-LINE.                                               
011170 5000-END-OF-RUN-TOTALS-EXIT.                                             
011180     EXIT.                                                                
011190                                                                          
011200 5010-WRITE-CURRENCY-TOTAL-LINE.                                          
011210     ADD 1 TO WS-RPT-SEQUENCE-NO                                          
011220     MOVE WS-RPT-SEQUENCE-NO TO RPT-SEQUENCE-NO                           
011230     MOVE 'BANK  ' TO RPT-CHANNEL                                         
011240     MOVE 'TOTALS      ' TO RPT-OPERATION                                 
011250     SET RPT-RESULT-OK TO TRUE                                            
011260     MOVE WS-CT-CURRENCY (WS-CT-IDX) TO RPT-TOTAL-CURRENCY                
011270     MOVE WS-CT-AMOUNT (WS-CT-IDX) TO RPT-TOTAL-AMOUNT                    
011280     MOVE WS-CT-FEES (WS-CT-IDX) TO RPT-TOTAL-FEES                        
011290     MOVE WS-TOTAL-FRAUD-COUNT TO RPT-TOTAL-FRAUD-COUNT                   
011300     MOVE SPACES TO RPT-MESSAGE                                           
011310     WRITE FIB-REPORT-LINE.                                               
011320 5010-WRITE-CURRENCY-TOTAL-LINE-EXIT.                                     
011330     EXIT.                                                                
011340*    CLOSING TILL LINE FOR ONE ATM (REQ FIB-6052) - RUNS ONCE             
011350*    PER ROW OF THE ATM TABLE LOADED AT 1040-LOAD-ATM-TABLE AND           
011360*    UPDATED BY 2000-ADD-ATM/2100-REMOVE-ATM ABOVE.                       
011370 5020-WRITE-ATM-TILL-LINE.                                                
011380     ADD 1 TO WS-RPT-SEQUENCE-NO                                          
011390     MOVE WS-RPT-SEQUENCE-NO TO RPT-SEQUENCE-NO                           
011400     MOVE 'BANK  ' TO RPT-CHANNEL                                         
011410     MOVE 'ATM-CLOSE   ' TO RPT-OPERATION                                 
011420     SET RPT-RESULT-OK TO TRUE                                            
011430     MOVE WS-T-ATM-LOCATION (WS-ATM-IDX) (1:18) TO                        
011440         RPT-ACCT-CARD-KEY                                                
011450     MOVE WS-T-ATM-BALANCE (WS-ATM-IDX) TO RPT-AMOUNT                     
011460     MOVE 'EUR' TO RPT-CURRENCY                                           
011470     MOVE 'Closing ATM till balance.' TO RPT-MESSAGE                      
011480     WRITE FIB-REPORT-LINE.                                               
011490 5020-WRITE-ATM-TILL-LINE-EXIT.                                           
011500     EXIT.                                                                
011510                                                                          
011520*    CLOSING TILL LINE FOR ONE BRANCH (REQ FIB-6052) - SAME               
011530*    HABIT AS 5020-WRITE-ATM-TILL-LINE ABOVE, DRIVEN OFF THE              
011540*    BRANCH TABLE LOADED AT 1060-LOAD-BRANCH-TABLE.                       
011550 5030-WRITE-BRANCH-TILL-LINE.                                             
011560     ADD 1 TO WS-RPT-SEQUENCE-NO                                          
011570     MOVE WS-RPT-SEQUENCE-NO TO RPT-SEQUENCE-NO                           
011580     MOVE 'BANK  ' TO RPT-CHANNEL                                         
011590     MOVE 'BR-CLOSE    ' TO RPT-OPERATION                                 
011600     SET RPT-RESULT-OK TO TRUE                                            
011610     MOVE WS-T-BR-LOCATION (WS-BR-IDX) (1:18) TO                          
011620         RPT-ACCT-CARD-KEY                                                
011630     MOVE WS-T-BR-BALANCE (WS-BR-IDX) TO RPT-AMOUNT                       
011640     MOVE 'EUR' TO RPT-CURRENCY                                           
011650     MOVE 'Closing branch till balance.' TO RPT-MESSAGE                   
011660     WRITE FIB-REPORT-LINE.                                               
011670 5030-WRITE-BRANCH-TILL-LINE-EXIT.                                        
011680     EXIT.                                                                
011690                                                                          
