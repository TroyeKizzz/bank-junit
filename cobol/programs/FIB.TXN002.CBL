000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    TRANSACTION-RATING.                                       
000120 AUTHOR.        M. OKONKWO-BELL.                                          
000130 INSTALLATION.  FIB RETAIL BANKING - LEDGER SYSTEMS UNIT.                 
000140 DATE-WRITTEN.  1987-09-15.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*****************************************************************         
000180*   MAINTENANCE LOG                                             *         
000190*   ---------------                                             *         
000200*   1987-09-15  MOB  ORIGINAL PROGRAM (REQ FIB-0040) - FEE AND   *        
000210*                    FRAUD-THRESHOLD LOOKUP ONLY                 *        
000220*   1994-02-08  RQV  ADDED 2200-GET-INTEREST-RATE AGAINST NEW    *        
000230*                    FIB.TIER01 TABLE (REQ FIB-1501)             *        
000240*   1998-12-14  RQV  Y2K REVIEW - TXN-DATE CONFIRMED CCYYMMDD,   *        
000250*                    NO CHANGE REQUIRED                          *        
000260*   2005-04-20  DDP  ALL THREE TIER LOOKUPS RE-EVALUATE THE      *        
000270*                    SENDER'S BENEFIT LEVEL AT CALL TIME - IT IS *        
000280*                    NEVER CACHED ON THE TRANSACTION (REQ 4110)  *        
000290*   2012-08-02  DDP  ADDED 2300-REPEAT-TRANSACTION AND           *        
000300*                    2400-SEND-DETAILS FOR THE CUSTOMER PORTAL   *        
000310*                    "REPEAT PAYMENT" FEATURE (REQ FIB-5820)     *        
000320*   2013-03-04  DDP  PERFORM OF 2000/2100/2200 NOW CARRIES                
000330*               THRU ...-EXIT - A REJECTED FEE, FRAUD OR                  
000340*               RATE LOOKUP WAS FALLING THROUGH INTO THE                  
000350*               NEXT PARAGRAPH INSTEAD OF RETURNING TO THE                
000360*               CALLER (REQ FIB-6010)                                     
000370*****************************************************************         
000380 ENVIRONMENT DIVISION.                                                    
000390 CONFIGURATION SECTION.                                                   
000400 SPECIAL-NAMES.                                                           
000410     C01 IS TOP-OF-FORM                                                   
000420     CLASS FIB-CURRENCY-CLASS IS "E" THRU "G", "U"                        
000430     UPSI-0 IS FIB-TXN-DEBUG-SW.                                          
000440 INPUT-OUTPUT SECTION.                                                    
000450 FILE-CONTROL.                                                            
000460     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMAST                             
000470         ORGANIZATION IS LINE SEQUENTIAL                                  
000480         FILE STATUS IS WS-ACCT-FILE-STATUS.                              
000490 DATA DIVISION.                                                           
000500 FILE SECTION.                                                            
000510 FD  ACCOUNT-MASTER                                                       
000520     LABEL RECORDS ARE STANDARD.                                          
000530 01  ACCOUNT-MASTER-REC.                                                  
000540     COPY FIB.ACCT01.                                                     
000550 WORKING-STORAGE SECTION.                                                 
000560 77  WS-ACCT-FILE-STATUS            PIC X(2).                             
000570 77  WS-ACCT-TABLE-COUNT            PIC 9(4) COMP VALUE 0.                
000580 77  WS-TXN-RETURN-CODE             PIC 9(1) COMP VALUE 0.                
000590     88  WS-TXN-OK                      VALUE 0.                          
000600     88  WS-TXN-REJECTED                VALUE 1.                          
000610 77  WS-TXN-MESSAGE                 PIC X(60) VALUE SPACES.               
000620 77  WS-CUST-RETURN-CODE            PIC 9(1).                             
000630 77  WS-CUST-MESSAGE                PIC X(60).                            
000640 77  WS-BENEFIT-TIER                PIC X(8).                             
000650 77  WS-DUMMY-BALANCE               PIC S9(11)V99.                        
000660 77  WS-ACCT-RETURN-CODE            PIC 9(1).                             
000670 77  WS-ACCT-MESSAGE                PIC X(60).                            
000680 77  WS-NOTIFY-TEXT                 PIC X(200) VALUE SPACES.              
000690 77  WS-AMOUNT-EDIT                 PIC -(9)9.99.                         
000700                                                                          
000710 01  WS-ACCOUNT-TABLE-AREA.                                               
000720     05  WS-ACCT-ENTRY OCCURS 1 TO 500 TIMES                              
000730             DEPENDING ON WS-ACCT-TABLE-COUNT                             
000740             INDEXED BY WS-ACCT-IDX.                                      
000750         10  WS-T-ACCT-NUMBER            PIC X(18).                       
000760         10  WS-T-ACCT-OWNER-ID          PIC X(10).                       
000770                                                                          
000780*    FEE-RATE WORK AREA / REDEFINES PAIR - RAW SIGNED RATE VS.            
000790*    EDITED PERCENT DISPLAY, SAME HABIT AS FIB.CARD01's LIMIT.            
000800 01  WS-FEE-RATE-AREA-1.                                                  
000810     05  WS-FEE-RATE-RAW             PIC S9V9999.                         
000820 01  WS-FEE-RATE-AREA-2 REDEFINES WS-FEE-RATE-AREA-1.                     
000830     05  FILLER                      PIC X(1).                            
000840     05  WS-FEE-RATE-DIGIT           PIC 9(2).                            
000850     05  FILLER                      PIC X(2).                            
000860                                                                          
000870 LINKAGE SECTION.                                                         
000880 01  LK-TXN-FUNCTION                PIC X(10).                            
000890     88  LK-FUNC-CALC-FEE                VALUE 'CALC-FEE  '.              
000900     88  LK-FUNC-CHECK-FRAUD              VALUE 'CHK-FRAUD '.             
000910     88  LK-FUNC-GET-INT-RATE             VALUE 'GET-INTRT '.             
000920     88  LK-FUNC-REPEAT                   VALUE 'REPEAT    '.             
000930     88  LK-FUNC-SEND-DETAILS             VALUE 'SEND-DTL  '.             
000940 01  LK-FROM-ACCT                   PIC X(18).                            
000950 01  LK-TO-ACCT                     PIC X(18).                            
000960 01  LK-AMOUNT                      PIC S9(9)V99.                         
000970 01  LK-CURRENCY                    PIC X(3).                             
000980 01  LK-NOTIFY-TYPE                 PIC X(6).                             
000990 01  LK-RESULT-FEE                  PIC S9(9)V99.                         
001000 01  LK-RESULT-FRAUD-FLAG           PIC X(1).                             
001010 01  LK-RESULT-INTEREST-RATE        PIC S9V9999.                          
001020 01  LK-RETURN-CODE                 PIC 9(1).                             
001030 01  LK-MESSAGE                     PIC X(60).                            
001040                                                                          
001050 PROCEDURE DIVISION USING LK-TXN-FUNCTION LK-FROM-ACCT                    
001060         LK-TO-ACCT LK-AMOUNT LK-CURRENCY LK-NOTIFY-TYPE                  
001070         LK-RESULT-FEE LK-RESULT-FRAUD-FLAG                               
001080         LK-RESULT-INTEREST-RATE LK-RETURN-CODE LK-MESSAGE.               
001090                                                                          
001100 0000-TXN-CONTROL.                                                        
001110     IF WS-ACCT-TABLE-COUNT = 0                                           
001120         PERFORM 1000-LOAD-ACCOUNT-TABLE                                  
001130     END-IF                                                               
001140     MOVE 0 TO WS-TXN-RETURN-CODE                                         
001150     MOVE SPACES TO WS-TXN-MESSAGE                                        
001160     EVALUATE TRUE                                                        
001170         WHEN LK-FUNC-CALC-FEE                                            
001180             PERFORM 2000-CALCULATE-FEE THRU 2000-CALCULATE-FEE-EX        
001190         WHEN LK-FUNC-CHECK-FRAUD                                         
001200             PERFORM 2100-CHECK-FRAUD-STATUS THRU 2100-CHECK-FRAUD        
001210         WHEN LK-FUNC-GET-INT-RATE                                        
001220             PERFORM 2200-GET-INTEREST-RATE THRU 2200-GET-INTEREST        
001230         WHEN LK-FUNC-REPEAT                                              
001240             PERFORM 2300-REPEAT-TRANSACTION                              
001250         WHEN LK-FUNC-SEND-DETAILS                                        
001260             PERFORM 2400-SEND-DETAILS                                    
001270     END-EVALUATE                                                         
001280     MOVE WS-TXN-RETURN-CODE TO LK-RETURN-CODE                            
001290     MOVE WS-TXN-MESSAGE TO LK-MESSAGE                                    
001300     GOBACK.                                                              
001310                                                                          
001320 1000-LOAD-ACCOUNT-TABLE.                                                 
001330     OPEN INPUT ACCOUNT-MASTER                                            
001340     IF WS-ACCT-FILE-STATUS NOT = '00'                                    
001350         DISPLAY 'FIB.TXN002 - CANNOT OPEN ACCTMAST, STATUS='             
001360             WS-ACCT-FILE-STATUS                                          
001370         STOP RUN                                                         
001380     END-IF                                                               
001390     PERFORM 1010-LOAD-ACCOUNT-RECORD                                     
001400         UNTIL WS-ACCT-FILE-STATUS = '10'                                 
001410     CLOSE ACCOUNT-MASTER.                                                
001420                                                                          
001430 1010-LOAD-ACCOUNT-RECORD.                                                
001440     READ ACCOUNT-MASTER                                                  
001450         AT END                                                           
001460             MOVE '10' TO WS-ACCT-FILE-STATUS                             
001470         NOT AT END                                                       
001480             ADD 1 TO WS-ACCT-TABLE-COUNT                                 
001490             SET WS-ACCT-IDX TO WS-ACCT-TABLE-COUNT                       
001500             MOVE ACCT-NUMBER TO WS-T-ACCT-NUMBER (WS-ACCT-IDX)           
001510             MOVE ACCT-OWNER-ID                                           
001520                 TO WS-T-ACCT-OWNER-ID (WS-ACCT-IDX)                      
001530     END-READ.                                                            
001540                                                                          
001550 1100-GET-SENDER-TIER.                                                    
001560     MOVE SPACES TO WS-BENEFIT-TIER                                       
001570     SET WS-ACCT-IDX TO 1                                                 
001580     SEARCH WS-ACCT-ENTRY                                                 
001590         AT END                                                           
001600             SET WS-TXN-REJECTED TO TRUE                                  
001610             MOVE 'sending account is not found'                          
001620                 TO WS-TXN-MESSAGE                                        
001630         WHEN WS-T-ACCT-NUMBER (WS-ACCT-IDX) = LK-FROM-ACCT               
001640             CALL 'CUSTOMER-BENEFIT-CLASS' USING 'GET-BENFIT'             
001650                 WS-T-ACCT-OWNER-ID (WS-ACCT-IDX) SPACES SPACES           
001660                 SPACES WS-DUMMY-BALANCE WS-BENEFIT-TIER                  
001670                 WS-CUST-RETURN-CODE WS-CUST-MESSAGE                      
001680             IF WS-CUST-RETURN-CODE NOT = 0                               
001690                 SET WS-TXN-REJECTED TO TRUE                              
001700                 MOVE WS-CUST-MESSAGE TO WS-TXN-MESSAGE                   
001710             END-IF                                                       
001720     END-SEARCH.                                                          
001730                                                                          
001740*    RULE - CALCULATE-FEE: SILVER 2%, GOLD 1%, PLATINUM 0%.               
001750 2000-CALCULATE-FEE.                                                      
001760     PERFORM 1100-GET-SENDER-TIER                                         
001770     IF WS-TXN-REJECTED                                                   
001780         GO TO 2000-CALCULATE-FEE-EXIT                                    
001790     END-IF                                                               
001800     EVALUATE WS-BENEFIT-TIER                                             
001810         WHEN 'SILVER  '                                                  
001820             MOVE .02 TO WS-FEE-RATE-RAW                                  
001830         WHEN 'GOLD    '                                                  
001840             MOVE .01 TO WS-FEE-RATE-RAW                                  
001850         WHEN 'PLATINUM'                                                  
001860             MOVE 0 TO WS-FEE-RATE-RAW                                    
001870     END-EVALUATE                                                         
001880     COMPUTE LK-RESULT-FEE ROUNDED = LK-AMOUNT * WS-FEE-RATE-RAW.         
001890 2000-CALCULATE-FEE-EXIT.                                                 
001900     EXIT.                                                                
001910                                                                          
001920*    RULE - CHECK-FRAUD-STATUS: STRICT ">" AGAINST THE SENDER'S           
001930*    TIER THRESHOLD - SILVER 700, GOLD 7000, PLATINUM 30000.              
001940 2100-CHECK-FRAUD-STATUS.                                                 
001950     MOVE 'N' TO LK-RESULT-FRAUD-FLAG                                     
001960     PERFORM 1100-GET-SENDER-TIER                                         
001970     IF WS-TXN-REJECTED                                                   
001980         GO TO 2100-CHECK-FRAUD-STATUS-EXIT                               
001990     END-IF                                                               
002000     EVALUATE WS-BENEFIT-TIER                                             
002010         WHEN 'SILVER  '                                                  
002020             IF LK-AMOUNT > 700                                           
002030                 MOVE 'Y' TO LK-RESULT-FRAUD-FLAG                         
002040             END-IF                                                       
002050         WHEN 'GOLD    '                                                  
002060             IF LK-AMOUNT > 7000                                          
002070                 MOVE 'Y' TO LK-RESULT-FRAUD-FLAG                         
002080             END-IF                                                       
002090         WHEN 'PLATINUM'                                                  
002100             IF LK-AMOUNT > 30000                                         
002110                 MOVE 'Y' TO LK-RESULT-FRAUD-FLAG                         
002120             END-IF                                                       
002130     END-EVALUATE.                                                        
002140 2100-CHECK-FRAUD-STATUS-EXIT.                                            
002150     EXIT.                                                                
002160                                                                          
002170*    RULE - GET-INTEREST-RATE: SILVER 15%, GOLD 10%, PLATINUM 5%;         
002180*    ANY OTHER TIER NAME IS A HARD ERROR - SHOULD NEVER OCCUR.            
002190 2200-GET-INTEREST-RATE.                                                  
002200     PERFORM 1100-GET-SENDER-TIER                                         
002210     IF WS-TXN-REJECTED                                                   
002220         GO TO 2200-GET-INTEREST-RATE-EXIT                                
002230     END-IF                                                               
002240     EVALUATE WS-BENEFIT-TIER                                             
002250         WHEN 'SILVER  '                                                  
002260             MOVE .15 TO LK-RESULT-INTEREST-RATE                          
002270         WHEN 'GOLD    '                                                  
002280             MOVE .10 TO LK-RESULT-INTEREST-RATE                          
002290         WHEN 'PLATINUM'                                                  
002300             MOVE .05 TO LK-RESULT-INTEREST-RATE                          
002310         WHEN OTHER                                                       
002320             DISPLAY 'FIB.TXN002 - UNKNOWN BENEFIT TIER '                 
002330                 WS-BENEFIT-TIER ' - ABEND'                               
002340             STOP RUN                                                     
002350     END-EVALUATE.                                                        
002360 2200-GET-INTEREST-RATE-EXIT.                                             
002370     EXIT.                                                                
002380                                                                          
002390*    RULE - REPEAT: RE-POST THE SAME FROM/TO/AMOUNT AS A FRESH            
002400*    TRANSFER; ANY FAILURE SURFACES AS A GENERIC RUNTIME ERROR.           
002410 2300-REPEAT-TRANSACTION.                                                 
002420     CALL 'ACCOUNT-LEDGER-POST' USING 'TRANSFER  ' SPACES                 
002430         SPACES LK-CURRENCY LK-FROM-ACCT LK-TO-ACCT LK-AMOUNT             
002440         SPACES WS-ACCT-RETURN-CODE WS-ACCT-MESSAGE                       
002450     IF WS-ACCT-RETURN-CODE NOT = 0                                       
002460         SET WS-TXN-REJECTED TO TRUE                                      
002470         MOVE 'runtime error repeating transaction'                       
002480             TO WS-TXN-MESSAGE                                            
002490     END-IF.                                                              
002500 2300-REPEAT-TRANSACTION-EXIT.                                            
002510     EXIT.                                                                
002520                                                                          
002530*    RULE - SEND-DETAILS: NOTIFY THE SENDER; A NOTIFY REJECTION           
002540*    IS WRAPPED AS A GENERIC RUNTIME ERROR, NOT RE-RAISED AS-IS.          
002550 2400-SEND-DETAILS.                                                       
002560     MOVE LK-AMOUNT TO WS-AMOUNT-EDIT                                     
002570     STRING 'Money transfer from ' DELIMITED BY SIZE                      
002580         LK-FROM-ACCT DELIMITED BY SIZE                                   
002590         ' to ' DELIMITED BY SIZE                                         
002600         LK-TO-ACCT DELIMITED BY SIZE                                     
002610         ', in total ' DELIMITED BY SIZE                                  
002620         WS-AMOUNT-EDIT DELIMITED BY SIZE                                 
002630         ' ' DELIMITED BY SIZE                                            
002640         LK-CURRENCY DELIMITED BY SIZE                                    
002650         '.' DELIMITED BY SIZE                                            
002660         INTO WS-NOTIFY-TEXT                                              
002670     SET WS-ACCT-IDX TO 1                                                 
002680     SEARCH WS-ACCT-ENTRY                                                 
002690         AT END                                                           
002700             SET WS-TXN-REJECTED TO TRUE                                  
002710             MOVE 'runtime error sending details'                         
002720                 TO WS-TXN-MESSAGE                                        
002730         WHEN WS-T-ACCT-NUMBER (WS-ACCT-IDX) = LK-FROM-ACCT               
002740             CALL 'CUSTOMER-BENEFIT-CLASS' USING 'NOTIFY    '             
002750                 WS-T-ACCT-OWNER-ID (WS-ACCT-IDX) SPACES                  
002760                 LK-NOTIFY-TYPE WS-NOTIFY-TEXT WS-DUMMY-BALANCE           
002770                 WS-BENEFIT-TIER WS-CUST-RETURN-CODE                      
002780                 WS-CUST-MESSAGE                                          
002790             IF WS-CUST-RETURN-CODE NOT = 0                               
002800                 SET WS-TXN-REJECTED TO TRUE                              
002810                 MOVE 'runtime error sending details'                     
002820                     TO WS-TXN-MESSAGE                                    
002830             END-IF                                                       
002840     END-SEARCH.                                                          
002850 2400-SEND-DETAILS-EXIT.                                                  
002860     EXIT.                                                                
002870                                                                          
