000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CARD-PURCHASE-AUTH.                                       
000120 AUTHOR.        D. D. PRZYBYLSKI.                                         
000130 INSTALLATION.  FIB RETAIL BANKING - LEDGER SYSTEMS UNIT.                 
000140 DATE-WRITTEN.  1989-07-10.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*****************************************************************         
000180*   MAINTENANCE LOG                                             *         
000190*   ---------------                                             *         
000200*   1989-07-10  DDP  ORIGINAL PROGRAM (REQ FIB-0220) - VALIDATE  *        
000210*                    PIN, SET/UNSET LIMIT ONLY                   *        
000220*   1994-01-09  DDP  ADDED 2100-PROCESS-PURCHASE AGAINST NEW     *        
000230*                    CARD-LIMIT FIELD (REQ FIB-0980)             *        
000240*   1999-01-05  RQV  Y2K REVIEW - CARD-EXPIRY CONFIRMED FULL     *        
000250*                    4-DIGIT CENTURY, NO CHANGE REQUIRED         *        
000260*   2011-06-14  DDP  2400-GET-CVV ADDED - TELLER PIN-RESET       *        
000270*                    SCREEN NEEDED READ-BACK ACCESS (REQ 5510)   *        
000280*   2013-03-04  DDP  PERFORM OF 2000/2100/2200/2300/2400 NOW              
000290*               CARRIES THRU ...-EXIT - A BAD PIN OR A                    
000300*               REJECTED PURCHASE WAS FALLING THROUGH INTO                
000310*               THE NEXT PARAGRAPH INSTEAD OF RETURNING TO                
000320*               THE CALLER (REQ FIB-6010)                                 
000330*   2013-03-11  DDP  ADDED 2500-GET-BENEFIT-LEVEL - A STRAIGHT            
000340*                    PASSTHROUGH TO FIB.CUST02'S OWN BENEFIT-LEVEL        
000350*                    CLASSIFICATION FOR THE CARD'S OWNER, FOR THE         
000360*                    NEW CARD SERVICES SCREEN (REQ FIB-6040)              
000370*   2013-03-25  DDP  ADDED THE NEW-LIMIT RAW/DISPLAY REDEFINES            
000380*               PAIR SO A REJECTED SET-LIMIT CAN NAME THE BAD             
000390*               VALUE IN ITS MESSAGE (REQ FIB-6051)                       
000400*****************************************************************         
000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SPECIAL-NAMES.                                                           
000440     C01 IS TOP-OF-FORM                                                   
000450     CLASS FIB-CURRENCY-CLASS IS "E" THRU "G", "U"                        
000460     UPSI-0 IS FIB-CARD-DEBUG-SW.                                         
000470 INPUT-OUTPUT SECTION.                                                    
000480 FILE-CONTROL.                                                            
000490     SELECT CARD-MASTER ASSIGN TO CARDMAST                                
000500         ORGANIZATION IS LINE SEQUENTIAL                                  
000510         FILE STATUS IS WS-CARD-FILE-STATUS.                              
000520     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMAST                            
000530         ORGANIZATION IS LINE SEQUENTIAL                                  
000540         FILE STATUS IS WS-CUST-FILE-STATUS.                              
000550 DATA DIVISION.                                                           
000560 FILE SECTION.                                                            
000570 FD  CARD-MASTER                                                          
000580     LABEL RECORDS ARE STANDARD.                                          
000590 01  CARD-MASTER-REC.                                                     
000600     COPY FIB.CARD01.                                                     
000610 FD  CUSTOMER-MASTER                                                      
000620     LABEL RECORDS ARE STANDARD.                                          
000630 01  CUSTOMER-MASTER-REC.                                                 
000640     COPY FIB.CUST01.                                                     
000650 WORKING-STORAGE SECTION.                                                 
000660 77  WS-CARD-FILE-STATUS            PIC X(2).                             
000670 77  WS-CARD-TABLE-COUNT            PIC 9(4) COMP VALUE 0.                
000680 77  WS-CARD-RETURN-CODE            PIC 9(1) COMP VALUE 0.                
000690     88  WS-CARD-OK                     VALUE 0.                          
000700     88  WS-CARD-REJECTED               VALUE 1.                          
000710 77  WS-CARD-MESSAGE                PIC X(60) VALUE SPACES.               
000720 77  WS-PIN-VALID-SW                PIC X(1) VALUE 'N'.                   
000730     88  WS-PIN-IS-VALID                    VALUE 'Y'.                    
000740 77  WS-ACCT-RETURN-CODE            PIC 9(1).                             
000750 77  WS-ACCT-MESSAGE                PIC X(60).                            
000760 77  WS-PAYEE-FIRST-ACCT            PIC X(18).                            
000770 77  WS-DESCRIPTION-TEXT            PIC X(100) VALUE SPACES.              
000780 77  WS-CUST-FILE-STATUS            PIC X(2).                             
000790 77  WS-CUST-TABLE-COUNT            PIC 9(4) COMP VALUE 0.                
000800 77  WS-BENE-RETURN-CODE            PIC 9(1).                             
000810 77  WS-BENE-MESSAGE                PIC X(60).                            
000820 77  WS-BENE-DUMMY-BALANCE          PIC S9(11)V99.                        
000830                                                                          
000840 01  WS-CARD-TABLE-AREA.                                                  
000850     05  WS-CARD-ENTRY OCCURS 1 TO 500 TIMES                              
000860             DEPENDING ON WS-CARD-TABLE-COUNT                             
000870             INDEXED BY WS-CARD-IDX.                                      
000880         10  WS-T-CARD-NUMBER            PIC X(16).                       
000890         10  WS-T-CARD-CVV               PIC 9(3).                        
000900         10  WS-T-CARD-OWNER-ID          PIC X(10).                       
000910         10  WS-T-CARD-ACCT-NUMBER       PIC X(18).                       
000920         10  WS-T-CARD-PIN               PIC X(4).                        
000930         10  WS-T-CARD-LIMIT-AREA-1.                                      
000940             15  WS-T-CARD-LIMIT         PIC S9(9)V99.                    
000950         10  WS-T-CARD-LIMIT-AREA-2 REDEFINES                             
000960                 WS-T-CARD-LIMIT-AREA-1.                                  
000970             15  WS-T-CARD-LIMIT-DISPLAY PIC Z(8)9.99.                    
000980                                                                          
000990 01  WS-CUSTOMER-LOOKUP-AREA.                                             
001000     05  WS-CUST-LKUP-ENTRY OCCURS 1 TO 500 TIMES                         
001010             DEPENDING ON WS-CUST-TABLE-COUNT                             
001020             INDEXED BY WS-CUST-IDX.                                      
001030         10  WS-T-CUST-LKUP-ID           PIC X(10).                       
001040         10  WS-T-CUST-LKUP-FIRST-ACCT   PIC X(18).                       
001050                                                                          
001060*    NEW-LIMIT WORK AREA / REDEFINES PAIR - RAW SIGNED FIGURE VS.         
001070*    THE EDITED PICTURE USED WHEN A REJECTED SET-LIMIT NEEDS THE          
001080*    BAD VALUE IN ITS MESSAGE, SAME HABIT AS THE CARD-LIMIT-AREA          
001090*    PAIR ABOVE.                                                          
001100 01  WS-NEW-LIMIT-AREA-1.                                                 
001110     05  WS-NEW-LIMIT-RAW            PIC S9(9)V99.                        
001120 01  WS-NEW-LIMIT-AREA-2 REDEFINES WS-NEW-LIMIT-AREA-1.                   
001130     05  WS-NEW-LIMIT-DISPLAY        PIC -(8)9.99.                        
001140                                                                          
001150 LINKAGE SECTION.                                                         
001160 01  LK-CARD-FUNCTION               PIC X(10).                            
001170     88  LK-FUNC-VALIDATE-PIN            VALUE 'VALID-PIN '.              
001180     88  LK-FUNC-PROCESS-PURCHASE        VALUE 'PURCHASE  '.              
001190     88  LK-FUNC-SET-LIMIT                VALUE 'SET-LIMIT '.             
001200     88  LK-FUNC-UNSET-LIMIT              VALUE 'UNSET-LMT '.             
001210     88  LK-FUNC-GET-CVV                  VALUE 'GET-CVV   '.             
001220     88  LK-FUNC-GET-BENEFIT              VALUE 'GET-BENFIT'.             
001230 01  LK-CARD-NUMBER                 PIC X(16).                            
001240 01  LK-SUPPLIED-PIN                PIC X(4).                             
001250 01  LK-AMOUNT                      PIC S9(9)V99.                         
001260 01  LK-CURRENCY                    PIC X(3).                             
001270 01  LK-PAYEE-CUSTOMER-ID           PIC X(10).                            
001280 01  LK-PAYEE-FIRST-NAME            PIC X(30).                            
001290 01  LK-NEW-LIMIT                   PIC S9(9)V99.                         
001300 01  LK-RESULT-VALID                PIC X(1).                             
001310 01  LK-RESULT-CVV                  PIC 9(3).                             
001320 01  LK-RETURN-CODE                 PIC 9(1).                             
001330 01  LK-MESSAGE                     PIC X(60).                            
001340 01  LK-RESULT-TIER                 PIC X(8).                             
001350                                                                          
001360 PROCEDURE DIVISION USING LK-CARD-FUNCTION LK-CARD-NUMBER                 
001370         LK-SUPPLIED-PIN LK-AMOUNT LK-CURRENCY                            
001380         LK-PAYEE-CUSTOMER-ID LK-PAYEE-FIRST-NAME LK-NEW-LIMIT            
001390         LK-RESULT-VALID LK-RESULT-CVV LK-RETURN-CODE                     
001400         LK-MESSAGE LK-RESULT-TIER.                                       
001410                                                                          
001420 0000-CARD-CONTROL.                                                       
001430     IF WS-CARD-TABLE-COUNT = 0                                           
001440         PERFORM 1000-LOAD-CARD-TABLE                                     
001450         PERFORM 1100-LOAD-CUSTOMER-LOOKUP                                
001460     END-IF                                                               
001470     MOVE 0 TO WS-CARD-RETURN-CODE                                        
001480     MOVE SPACES TO WS-CARD-MESSAGE                                       
001490     EVALUATE TRUE                                                        
001500         WHEN LK-FUNC-VALIDATE-PIN                                        
001510             PERFORM 2000-VALIDATE-PIN THRU 2000-VALIDATE-PIN-EXIT        
001520         WHEN LK-FUNC-PROCESS-PURCHASE                                    
001530             PERFORM 2100-PROCESS-PURCHASE THRU 2100-PROCESS-PURCH        
001540         WHEN LK-FUNC-SET-LIMIT                                           
001550             PERFORM 2200-SET-LIMIT THRU 2200-SET-LIMIT-EXIT              
001560         WHEN LK-FUNC-UNSET-LIMIT                                         
001570             PERFORM 2300-UNSET-LIMIT THRU 2300-UNSET-LIMIT-EXIT          
001580         WHEN LK-FUNC-GET-CVV                                             
001590             PERFORM 2400-GET-CVV THRU 2400-GET-CVV-EXIT                  
001600         WHEN LK-FUNC-GET-BENEFIT                                         
001610             PERFORM 2500-GET-BENEFIT-LEVEL THRU 2500-GET-BENEFIT-        
001620     END-EVALUATE                                                         
001630     MOVE WS-CARD-RETURN-CODE TO LK-RETURN-CODE                           
001640     MOVE WS-CARD-MESSAGE TO LK-MESSAGE                                   
001650     GOBACK.                                                              
001660                                                                          
001670 1000-LOAD-CARD-TABLE.                                                    
001680     OPEN INPUT CARD-MASTER                                               
001690     IF WS-CARD-FILE-STATUS NOT = '00'                                    
001700         DISPLAY 'FIB.CARD02 - CANNOT OPEN CARDMAST, STATUS='             
001710             WS-CARD-FILE-STATUS                                          
001720         STOP RUN                                                         
001730     END-IF                                                               
001740     PERFORM 1010-LOAD-CARD-RECORD                                        
001750         UNTIL WS-CARD-FILE-STATUS = '10'                                 
001760     CLOSE CARD-MASTER.                                                   
001770                                                                          
001780 1010-LOAD-CARD-RECORD.                                                   
001790     READ CARD-MASTER                                                     
001800         AT END                                                           
001810             MOVE '10' TO WS-CARD-FILE-STATUS                             
001820         NOT AT END                                                       
001830             ADD 1 TO WS-CARD-TABLE-COUNT                                 
001840             SET WS-CARD-IDX TO WS-CARD-TABLE-COUNT                       
001850             MOVE CARD-NUMBER TO WS-T-CARD-NUMBER (WS-CARD-IDX)           
001860             MOVE CARD-CVV TO WS-T-CARD-CVV (WS-CARD-IDX)                 
001870             MOVE CARD-OWNER-ID                                           
001880                 TO WS-T-CARD-OWNER-ID (WS-CARD-IDX)                      
001890             MOVE CARD-ACCT-NUMBER                                        
001900                 TO WS-T-CARD-ACCT-NUMBER (WS-CARD-IDX)                   
001910             MOVE CARD-PIN TO WS-T-CARD-PIN (WS-CARD-IDX)                 
001920             MOVE CARD-LIMIT TO WS-T-CARD-LIMIT (WS-CARD-IDX)             
001930     END-READ.                                                            
001940                                                                          
001950                                                                          
001960 1100-LOAD-CUSTOMER-LOOKUP.                                               
001970     OPEN INPUT CUSTOMER-MASTER                                           
001980     IF WS-CUST-FILE-STATUS NOT = '00'                                    
001990         DISPLAY 'FIB.CARD02 - CANNOT OPEN CUSTMAST, STATUS='             
002000             WS-CUST-FILE-STATUS                                          
002010         STOP RUN                                                         
002020     END-IF                                                               
002030     PERFORM 1110-LOAD-CUSTOMER-RECORD                                    
002040         UNTIL WS-CUST-FILE-STATUS = '10'                                 
002050     CLOSE CUSTOMER-MASTER.                                               
002060                                                                          
002070 1110-LOAD-CUSTOMER-RECORD.                                               
002080     READ CUSTOMER-MASTER                                                 
002090         AT END                                                           
002100             MOVE '10' TO WS-CUST-FILE-STATUS                             
002110         NOT AT END                                                       
002120             ADD 1 TO WS-CUST-TABLE-COUNT                                 
002130             SET WS-CUST-IDX TO WS-CUST-TABLE-COUNT                       
002140             MOVE CUST-ID TO WS-T-CUST-LKUP-ID (WS-CUST-IDX)              
002150             MOVE CUST-ACCOUNT-NUM (1)                                    
002160                 TO WS-T-CUST-LKUP-FIRST-ACCT (WS-CUST-IDX)               
002170     END-READ.                                                            
002180                                                                          
002190 1150-FIND-PAYEE-FIRST-ACCOUNT.                                           
002200     MOVE SPACES TO WS-PAYEE-FIRST-ACCT                                   
002210     SET WS-CUST-IDX TO 1                                                 
002220     SEARCH WS-CUST-LKUP-ENTRY                                            
002230         AT END                                                           
002240             CONTINUE                                                     
002250         WHEN WS-T-CUST-LKUP-ID (WS-CUST-IDX) =                           
002260                 LK-PAYEE-CUSTOMER-ID                                     
002270             MOVE WS-T-CUST-LKUP-FIRST-ACCT (WS-CUST-IDX)                 
002280                 TO WS-PAYEE-FIRST-ACCT                                   
002290     END-SEARCH.                                                          
002300                                                                          
002310 1200-FIND-CARD.                                                          
002320     SET WS-CARD-IDX TO 1                                                 
002330     SEARCH WS-CARD-ENTRY                                                 
002340         AT END                                                           
002350             SET WS-CARD-IDX TO 0                                         
002360         WHEN WS-T-CARD-NUMBER (WS-CARD-IDX) = LK-CARD-NUMBER             
002370             CONTINUE                                                     
002380     END-SEARCH.                                                          
002390                                                                          
002400*    RULE - VALIDATE-PIN: FALSE IF EITHER PIN IS UNSET/BLANK,             
002410*    ELSE STRAIGHT EQUALITY.                                              
002420 2000-VALIDATE-PIN.                                                       
002430     MOVE 'N' TO WS-PIN-VALID-SW                                          
002440     MOVE 'N' TO LK-RESULT-VALID                                          
002450     PERFORM 1200-FIND-CARD                                               
002460     IF WS-CARD-IDX = 0                                                   
002470         SET WS-CARD-REJECTED TO TRUE                                     
002480         MOVE 'card is not found' TO WS-CARD-MESSAGE                      
002490         GO TO 2000-VALIDATE-PIN-EXIT                                     
002500     END-IF                                                               
002510     IF WS-T-CARD-PIN (WS-CARD-IDX) = SPACES                              
002520         OR LK-SUPPLIED-PIN = SPACES                                      
002530         GO TO 2000-VALIDATE-PIN-EXIT                                     
002540     END-IF                                                               
002550     IF WS-T-CARD-PIN (WS-CARD-IDX) = LK-SUPPLIED-PIN                     
002560         SET WS-PIN-IS-VALID TO TRUE                                      
002570         MOVE 'Y' TO LK-RESULT-VALID                                      
002580     END-IF.                                                              
002590 2000-VALIDATE-PIN-EXIT.                                                  
002600     EXIT.                                                                
002610                                                                          
002620*    RULE - PROCESS-PURCHASE: AMOUNT MUST BE POSITIVE, PIN MUST           
002630*    VALIDATE, LIMIT (WHEN SET) MUST NOT BE EXCEEDED, THEN A              
002640*    TRANSFER IS POSTED CARD-ACCT -> PAYEE'S FIRST ACCOUNT.               
002650 2100-PROCESS-PURCHASE.                                                   
002660     PERFORM 2000-VALIDATE-PIN THRU 2000-VALIDATE-PIN-EXIT                
002670     IF WS-CARD-REJECTED                                                  
002680         GO TO 2100-PROCESS-PURCHASE-EXIT                                 
002690     END-IF                                                               
002700     IF LK-RESULT-VALID NOT = 'Y'                                         
002710         SET WS-CARD-REJECTED TO TRUE                                     
002720         MOVE 'invalid PIN' TO WS-CARD-MESSAGE                            
002730         GO TO 2100-PROCESS-PURCHASE-EXIT                                 
002740     END-IF                                                               
002750     IF LK-AMOUNT NOT > 0                                                 
002760         SET WS-CARD-REJECTED TO TRUE                                     
002770         MOVE 'amount must be greater than zero'                          
002780             TO WS-CARD-MESSAGE                                           
002790         GO TO 2100-PROCESS-PURCHASE-EXIT                                 
002800     END-IF                                                               
002810     IF WS-T-CARD-LIMIT (WS-CARD-IDX) > 0                                 
002820         AND LK-AMOUNT > WS-T-CARD-LIMIT (WS-CARD-IDX)                    
002830         SET WS-CARD-REJECTED TO TRUE                                     
002840         MOVE 'amount exceeds the card limit' TO WS-CARD-MESSAGE          
002850         GO TO 2100-PROCESS-PURCHASE-EXIT                                 
002860     END-IF                                                               
002870     STRING 'Purchase of goods from ' DELIMITED BY SIZE                   
002880         LK-PAYEE-FIRST-NAME DELIMITED BY SIZE                            
002890         INTO WS-DESCRIPTION-TEXT                                         
002900     PERFORM 1150-FIND-PAYEE-FIRST-ACCOUNT                                
002910     CALL 'ACCOUNT-LEDGER-POST' USING 'TRANSFER  ' SPACES SPACES          
002920         SPACES WS-T-CARD-ACCT-NUMBER (WS-CARD-IDX)                       
002930         WS-PAYEE-FIRST-ACCT LK-AMOUNT SPACES WS-ACCT-RETURN-CODE         
002940         WS-ACCT-MESSAGE                                                  
002950     IF WS-ACCT-RETURN-CODE NOT = 0                                       
002960         SET WS-CARD-REJECTED TO TRUE                                     
002970         MOVE WS-ACCT-MESSAGE TO WS-CARD-MESSAGE                          
002980     END-IF.                                                              
002990 2100-PROCESS-PURCHASE-EXIT.                                              
003000     EXIT.                                                                
003010                                                                          
003020*    RULE - SET-LIMIT/UNSET-LIMIT: BAD PIN REJECTS BOTH; ONLY             
003030*    SET-LIMIT ALSO REJECTS A NON-POSITIVE LIMIT.                         
003040 2200-SET-LIMIT.                                                          
003050     PERFORM 2000-VALIDATE-PIN THRU 2000-VALIDATE-PIN-EXIT                
003060     IF WS-CARD-REJECTED                                                  
003070         GO TO 2200-SET-LIMIT-EXIT                                        
003080     END-IF                                                               
003090     IF LK-RESULT-VALID NOT = 'Y'                                         
003100         SET WS-CARD-REJECTED TO TRUE                                     
003110         MOVE 'invalid PIN' TO WS-CARD-MESSAGE                            
003120         GO TO 2200-SET-LIMIT-EXIT                                        
003130     END-IF                                                               
003140     IF LK-NEW-LIMIT NOT > 0                                              
003150         SET WS-CARD-REJECTED TO TRUE                                     
003160         MOVE LK-NEW-LIMIT TO WS-NEW-LIMIT-RAW                            
003170         STRING 'limit ' DELIMITED BY SIZE                                
003180             WS-NEW-LIMIT-DISPLAY DELIMITED BY SIZE                       
003190             ' must be greater than zero' DELIMITED BY SIZE               
003200             INTO WS-CARD-MESSAGE                                         
003210         GO TO 2200-SET-LIMIT-EXIT                                        
003220     END-IF                                                               
003230     MOVE LK-NEW-LIMIT TO WS-T-CARD-LIMIT (WS-CARD-IDX).                  
003240 2200-SET-LIMIT-EXIT.                                                     
003250     EXIT.                                                                
003260                                                                          
003270 2300-UNSET-LIMIT.                                                        
003280     PERFORM 2000-VALIDATE-PIN THRU 2000-VALIDATE-PIN-EXIT                
003290     IF WS-CARD-REJECTED                                                  
003300         GO TO 2300-UNSET-LIMIT-EXIT                                      
003310     END-IF                                                               
003320     IF LK-RESULT-VALID NOT = 'Y'                                         
003330         SET WS-CARD-REJECTED TO TRUE                                     
003340         MOVE 'invalid PIN' TO WS-CARD-MESSAGE                            
003350         GO TO 2300-UNSET-LIMIT-EXIT                                      
003360     END-IF                                                               
003370     MOVE 0 TO WS-T-CARD-LIMIT (WS-CARD-IDX).                             
003380 2300-UNSET-LIMIT-EXIT.                                                   
003390     EXIT.                                                                
003400                                                                          
003410 2400-GET-CVV.                                                            
003420     PERFORM 2000-VALIDATE-PIN THRU 2000-VALIDATE-PIN-EXIT                
003430     IF WS-CARD-REJECTED                                                  
003440         GO TO 2400-GET-CVV-EXIT                                          
003450     END-IF                                                               
003460     IF LK-RESULT-VALID NOT = 'Y'                                         
003470         SET WS-CARD-REJECTED TO TRUE                                     
003480         MOVE 'invalid PIN' TO WS-CARD-MESSAGE                            
003490         GO TO 2400-GET-CVV-EXIT                                          
003500     END-IF                                                               
003510     MOVE WS-T-CARD-CVV (WS-CARD-IDX) TO LK-RESULT-CVV.                   
003520 2400-GET-CVV-EXIT.                                                       
003530     EXIT.                                                                
003540                                                                          
003550*    RULE - GET-CARD-BENEFIT-LEVEL: NO PIN CHECK - THIS IS A              
003560*    STRAIGHT PASSTHROUGH TO THE CARD OWNER'S OWN BENEFIT-LEVEL           
003570*    CLASSIFICATION OVER IN FIB.CUST02.                                   
003580 2500-GET-BENEFIT-LEVEL.                                                  
003590     PERFORM 1200-FIND-CARD                                               
003600     IF WS-CARD-IDX = 0                                                   
003610         SET WS-CARD-REJECTED TO TRUE                                     
003620         MOVE 'card is not found' TO WS-CARD-MESSAGE                      
003630         GO TO 2500-GET-BENEFIT-LEVEL-EXIT                                
003640     END-IF                                                               
003650     CALL 'CUSTOMER-BENEFIT-CLASS' USING 'GET-BENFIT'                     
003660         WS-T-CARD-OWNER-ID (WS-CARD-IDX) SPACES SPACES SPACES            
003670         WS-BENE-DUMMY-BALANCE LK-RESULT-TIER                             
003680         WS-BENE-RETURN-CODE WS-BENE-MESSAGE                              
003690     IF WS-BENE-RETURN-CODE NOT = 0                                       
003700         SET WS-CARD-REJECTED TO TRUE                                     
003710         MOVE WS-BENE-MESSAGE TO WS-CARD-MESSAGE                          
003720     END-IF.                                                              
003730 2500-GET-BENEFIT-LEVEL-EXIT.                                             
003740     EXIT.                                                                
003750                                                                          
