000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    INVOICE-LIFECYCLE.                                        
000120 AUTHOR.        R. Q. VILLANUEVA.                                         
000130 INSTALLATION.  FIB RETAIL BANKING - LEDGER SYSTEMS UNIT.                 
000140 DATE-WRITTEN.  1992-06-02.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*****************************************************************         
000180*   MAINTENANCE LOG                                             *         
000190*   ---------------                                             *         
000200*   1992-06-02  RQV  ORIGINAL PROGRAM (REQ FIB-1005) - ACCEPT,   *        
000210*                    REJECT AND PAY ONLY, NO TAX                 *        
000220*   1997-09-23  RQV  ADDED 2000-GET-TAX-AMOUNT AGAINST NEW       *        
000230*                    INV-TAX-PCT FIELD (REQ 2790) - NOTE THE     *        
000240*                    TAX AMOUNT IS NOT PART OF THE AFFORDABILITY *        
000250*                    CHECK IN 2100-ACCEPT-INVOICE, ONLY THE PAY  *        
000260*   2009-11-30  DDP  INVOICE NUMBERS NOW PULLED FROM FIB.SEQ001  *        
000270*                    INSTEAD OF THE OLD RANDOM-DIGIT GENERATOR   *        
000280*                    (REQ FIB-5100)                              *        
000290*   2011-04-19  DDP  ADDED 2150-GET-TOTAL-AMOUNT (AMOUNT PLUS    *        
000300*                    TAX) - TELLERS WERE HAND-ADDING THE TWO     *        
000310*                    CALLS' RESULTS THEMSELVES (REQ FIB-5340)    *        
000320*   2013-03-04  DDP  PERFORM OF 2200/2300/2400 NOW CARRIES                
000330*               THRU ...-EXIT - A REJECTED OR ALREADY-PAID                
000340*               INVOICE WAS FALLING THROUGH INTO THE NEXT                 
000350*               PARAGRAPH INSTEAD OF RETURNING TO THE                     
000360*               CALLER (REQ FIB-6010)                                     
000370*****************************************************************         
000380 ENVIRONMENT DIVISION.                                                    
000390 CONFIGURATION SECTION.                                                   
000400 SPECIAL-NAMES.                                                           
000410     C01 IS TOP-OF-FORM                                                   
000420     CLASS FIB-CURRENCY-CLASS IS "E" THRU "G", "U"                        
000430     UPSI-0 IS FIB-INVC-DEBUG-SW.                                         
000440 INPUT-OUTPUT SECTION.                                                    
000450 FILE-CONTROL.                                                            
000460     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMAST                             
000470         ORGANIZATION IS LINE SEQUENTIAL                                  
000480         FILE STATUS IS WS-ACCT-FILE-STATUS.                              
000490 DATA DIVISION.                                                           
000500 FILE SECTION.                                                            
000510 FD  ACCOUNT-MASTER                                                       
000520     LABEL RECORDS ARE STANDARD.                                          
000530 01  ACCOUNT-MASTER-REC.                                                  
000540     COPY FIB.ACCT01.                                                     
000550 WORKING-STORAGE SECTION.                                                 
000560 77  WS-ACCT-FILE-STATUS            PIC X(2).                             
000570 77  WS-ACCT-TABLE-COUNT            PIC 9(4) COMP VALUE 0.                
000580 77  WS-INVC-RETURN-CODE            PIC 9(1) COMP VALUE 0.                
000590     88  WS-INVC-OK                     VALUE 0.                          
000600     88  WS-INVC-REJECTED               VALUE 1.                          
000610 77  WS-INVC-MESSAGE                PIC X(60) VALUE SPACES.               
000620 77  WS-EXCH-RETURN-CODE            PIC 9(1).                             
000630 77  WS-EXCH-MESSAGE                PIC X(60).                            
000640 77  WS-CONVERTED-BALANCE           PIC S9(9)V99.                         
000650 77  WS-ACCT-RETURN-CODE            PIC 9(1).                             
000660 77  WS-ACCT-MESSAGE                PIC X(60).                            
000670                                                                          
000680 01  WS-ACCOUNT-TABLE-AREA.                                               
000690     05  WS-ACCT-ENTRY OCCURS 1 TO 500 TIMES                              
000700             DEPENDING ON WS-ACCT-TABLE-COUNT                             
000710             INDEXED BY WS-ACCT-IDX.                                      
000720         10  WS-T-ACCT-NUMBER            PIC X(18).                       
000730         10  WS-T-ACCT-CURRENCY          PIC X(3).                        
000740         10  WS-T-ACCT-BALANCE           PIC S9(9)V99.                    
000750                                                                          
000760*    TAX WORK AREA / REDEFINES PAIR - RAW SIGNED FIGURE VS. THE           
000770*    EDITED PICTURE, SAME HABIT AS FIB.CARD01's LIMIT AREA.               
000780 01  WS-TAX-AMOUNT-AREA-1.                                                
000790     05  WS-TAX-AMOUNT-RAW           PIC S9(9)V99.                        
000800 01  WS-TAX-AMOUNT-AREA-2 REDEFINES WS-TAX-AMOUNT-AREA-1.                 
000810     05  WS-TAX-AMOUNT-DISPLAY       PIC -(9)9.99.                        
000820                                                                          
000830*    TOTAL-AMOUNT WORK AREA - SEPARATE REDEFINE PAIR SO THE               
000840*    LINKAGE RESULT FIELD ITSELF NEVER CARRIES AN EDITED VALUE.           
000850 01  WS-TOTAL-AMOUNT-AREA-1.                                              
000860     05  WS-TOTAL-AMOUNT-RAW         PIC S9(9)V99.                        
000870 01  WS-TOTAL-AMOUNT-AREA-2 REDEFINES WS-TOTAL-AMOUNT-AREA-1.             
000880     05  WS-TOTAL-AMOUNT-DISPLAY     PIC -(9)9.99.                        
000890                                                                          
000900*    NEW-INVOICE-NUMBER WORK AREA / REDEFINES PAIR - RAW COMP             
000910*    SEQUENCE NUMBER VS. THE ZONED PICTURE IT IS EDITED INTO,             
000920*    SAME HABIT AS THE NEW-ACCOUNT-NUMBER PAIR IN FIB.ACCT02.             
000930 01  WS-NEW-INVC-AREA-1.                                                  
000940     05  WS-NEW-INVC-SEQ-COMP        PIC 9(7) COMP.                       
000950 01  WS-NEW-INVC-AREA-2 REDEFINES WS-NEW-INVC-AREA-1.                     
000960     05  FILLER                      PIC X(4).                            
000970 01  WS-NEW-INVC-NUMBER-AREA.                                             
000980     05  WS-NEW-INVC-SEQ-DISPLAY     PIC 9(7).                            
000990                                                                          
001000 LINKAGE SECTION.                                                         
001010 01  LK-INVC-FUNCTION               PIC X(10).                            
001020     88  LK-FUNC-NEW-INVOICE              VALUE 'NEW-INVC  '.             
001030     88  LK-FUNC-GET-TAX                  VALUE 'GET-TAX   '.             
001040     88  LK-FUNC-GET-TOTAL                VALUE 'GET-TOTAL '.             
001050     88  LK-FUNC-ACCEPT                   VALUE 'ACCEPT    '.             
001060     88  LK-FUNC-REJECT                   VALUE 'REJECT    '.             
001070     88  LK-FUNC-PAY                       VALUE 'PAY       '.            
001080     COPY FIB.SEQ001.                                                     
001090 01  LK-FROM-ID                     PIC X(10).                            
001100 01  LK-TO-ID                       PIC X(10).                            
001110 01  LK-PAYER-ACCT                  PIC X(18).                            
001120 01  LK-PAYEE-ACCT                  PIC X(18).                            
001130 01  LK-AMOUNT                      PIC S9(9)V99.                         
001140 01  LK-CURRENCY                    PIC X(3).                             
001150 01  LK-TAX-PCT                     PIC S9V9999.                          
001160 01  LK-INVOICE-STATUS              PIC X(12).                            
001170     88  LK-STATUS-UNACCEPTED            VALUE 'UNACCEPTED  '.            
001180     88  LK-STATUS-FALLING-DUE           VALUE 'FALLING-DUE '.            
001190     88  LK-STATUS-PAID                  VALUE 'PAID        '.            
001200     88  LK-STATUS-REJECTED              VALUE 'REJECTED    '.            
001210 01  LK-NEW-INVOICE-NUMBER          PIC X(7).                             
001220 01  LK-RESULT-AMOUNT                PIC S9(9)V99.                        
001230 01  LK-RETURN-CODE                 PIC 9(1).                             
001240 01  LK-MESSAGE                     PIC X(60).                            
001250                                                                          
001260 PROCEDURE DIVISION USING LK-INVC-FUNCTION FIB-SEQUENCE-CONTROL           
001270         LK-FROM-ID LK-TO-ID LK-PAYER-ACCT LK-PAYEE-ACCT                  
001280         LK-AMOUNT LK-CURRENCY LK-TAX-PCT LK-INVOICE-STATUS               
001290         LK-NEW-INVOICE-NUMBER LK-RESULT-AMOUNT LK-RETURN-CODE            
001300         LK-MESSAGE.                                                      
001310                                                                          
001320 0000-INVC-CONTROL.                                                       
001330     IF WS-ACCT-TABLE-COUNT = 0                                           
001340         PERFORM 1000-LOAD-ACCOUNT-TABLE                                  
001350     END-IF                                                               
001360     MOVE 0 TO WS-INVC-RETURN-CODE                                        
001370     MOVE SPACES TO WS-INVC-MESSAGE                                       
001380     EVALUATE TRUE                                                        
001390         WHEN LK-FUNC-NEW-INVOICE                                         
001400             PERFORM 2000-NEW-INVOICE                                     
001410         WHEN LK-FUNC-GET-TAX                                             
001420             PERFORM 2100-GET-TAX-AMOUNT                                  
001430         WHEN LK-FUNC-GET-TOTAL                                           
001440             PERFORM 2150-GET-TOTAL-AMOUNT                                
001450         WHEN LK-FUNC-ACCEPT                                              
001460             PERFORM 2200-ACCEPT-INVOICE THRU 2200-ACCEPT-INVOICE-        
001470         WHEN LK-FUNC-REJECT                                              
001480             PERFORM 2300-REJECT-INVOICE THRU 2300-REJECT-INVOICE-        
001490         WHEN LK-FUNC-PAY                                                 
001500             PERFORM 2400-PAY-INVOICE THRU 2400-PAY-INVOICE-EXIT          
001510     END-EVALUATE                                                         
001520     MOVE WS-INVC-RETURN-CODE TO LK-RETURN-CODE                           
001530     MOVE WS-INVC-MESSAGE TO LK-MESSAGE                                   
001540     GOBACK.                                                              
001550                                                                          
001560 1000-LOAD-ACCOUNT-TABLE.                                                 
001570     OPEN INPUT ACCOUNT-MASTER                                            
001580     IF WS-ACCT-FILE-STATUS NOT = '00'                                    
001590         DISPLAY 'FIB.INVC02 - CANNOT OPEN ACCTMAST, STATUS='             
001600             WS-ACCT-FILE-STATUS                                          
001610         STOP RUN                                                         
001620     END-IF                                                               
001630     PERFORM 1010-LOAD-ACCOUNT-RECORD                                     
001640         UNTIL WS-ACCT-FILE-STATUS = '10'                                 
001650     CLOSE ACCOUNT-MASTER.                                                
001660                                                                          
001670 1010-LOAD-ACCOUNT-RECORD.                                                
001680     READ ACCOUNT-MASTER                                                  
001690         AT END                                                           
001700             MOVE '10' TO WS-ACCT-FILE-STATUS                             
001710         NOT AT END                                                       
001720             ADD 1 TO WS-ACCT-TABLE-COUNT                                 
001730             SET WS-ACCT-IDX TO WS-ACCT-TABLE-COUNT                       
001740             MOVE ACCT-NUMBER TO WS-T-ACCT-NUMBER (WS-ACCT-IDX)           
001750             MOVE ACCT-CURRENCY                                           
001760                 TO WS-T-ACCT-CURRENCY (WS-ACCT-IDX)                      
001770             MOVE ACCT-BALANCE TO WS-T-ACCT-BALANCE (WS-ACCT-IDX)         
001780     END-READ.                                                            
001790                                                                          
001800 1100-FIND-ACCOUNT.                                                       
001810     SET WS-ACCT-IDX TO 1                                                 
001820     SEARCH WS-ACCT-ENTRY                                                 
001830         AT END                                                           
001840             SET WS-ACCT-IDX TO 0                                         
001850         WHEN WS-T-ACCT-NUMBER (WS-ACCT-IDX) = LK-PAYER-ACCT              
001860             CONTINUE                                                     
001870     END-SEARCH.                                                          
001880                                                                          
001890*    RULE - CONSTRUCTION: STATUS STARTS UNACCEPTED, THE INVOICE           
001900*    NUMBER COMES FROM THE SEQUENCE COUNTER, NOT A RANDOM-DIGIT           
001910*    CALL (SEE FIB.SEQ001).                                               
001920 2000-NEW-INVOICE.                                                        
001930     ADD 1 TO SEQ-NEXT-INVOICE-NBR                                        
001940     MOVE SEQ-NEXT-INVOICE-NBR TO WS-NEW-INVC-SEQ-DISPLAY                 
001950     MOVE WS-NEW-INVC-SEQ-DISPLAY TO LK-NEW-INVOICE-NUMBER                
001960     SET LK-STATUS-UNACCEPTED TO TRUE.                                    
001970 2000-NEW-INVOICE-EXIT.                                                   
001980     EXIT.                                                                
001990                                                                          
002000*    RULE - GET-TAX-AMOUNT = AMOUNT * TAX-PERCENTAGE; THE PAID            
002010*    TOTAL IS AMOUNT + TAX-AMOUNT (RETURNED ON A SEPARATE CALL).          
002020 2100-GET-TAX-AMOUNT.                                                     
002030     COMPUTE WS-TAX-AMOUNT-RAW ROUNDED =                                  
002040         LK-AMOUNT * LK-TAX-PCT                                           
002050     MOVE WS-TAX-AMOUNT-RAW TO LK-RESULT-AMOUNT.                          
002060 2100-GET-TAX-AMOUNT-EXIT.                                                
002070     EXIT.                                                                
002080*    RULE - GET-TOTAL-AMOUNT = AMOUNT + TAX-AMOUNT (WHAT THE              
002090*    PAYER ACTUALLY OWES ON THE INVOICE - NOT USED BY ACCEPT'S            
002100*    OWN AFFORDABILITY CHECK, WHICH STAYS NET-OF-TAX PER FIB-4402)        
002110 2150-GET-TOTAL-AMOUNT.                                                   
002120    COMPUTE WS-TAX-AMOUNT-RAW ROUNDED =                                   
002130        LK-AMOUNT * LK-TAX-PCT                                            
002140    COMPUTE WS-TOTAL-AMOUNT-RAW ROUNDED =                                 
002150        LK-AMOUNT + WS-TAX-AMOUNT-RAW                                     
002160    MOVE WS-TOTAL-AMOUNT-RAW TO LK-RESULT-AMOUNT.                         
002170 2150-GET-TOTAL-AMOUNT-EXIT.                                              
002180    EXIT.                                                                 
002190                                                                          
002200                                                                          
002210*    RULE - ACCEPT: REJECT IF THE PAYER'S BALANCE, CONVERTED              
002220*    INTO THE INVOICE CURRENCY, IS LESS THAN THE NET AMOUNT -             
002230*    TAX IS DELIBERATELY EXCLUDED FROM THIS CHECK; REJECT IF              
002240*    STATUS IS NOT UNACCEPTED; ELSE RECORD THE PAYER'S ACCOUNT            
002250*    AND MOVE TO FALLING-DUE.                                             
002260 2200-ACCEPT-INVOICE.                                                     
002270     IF NOT LK-STATUS-UNACCEPTED                                          
002280         SET WS-INVC-REJECTED TO TRUE                                     
002290         MOVE 'invoice is already accepted' TO WS-INVC-MESSAGE            
002300         GO TO 2200-ACCEPT-INVOICE-EXIT                                   
002310     END-IF                                                               
002320     PERFORM 1100-FIND-ACCOUNT                                            
002330     IF WS-ACCT-IDX = 0                                                   
002340         SET WS-INVC-REJECTED TO TRUE                                     
002350         MOVE 'payer account is not found' TO WS-INVC-MESSAGE             
002360         GO TO 2200-ACCEPT-INVOICE-EXIT                                   
002370     END-IF                                                               
002380     CALL 'EXCHANGE-RATE-ENGINE' USING 'CONVERT   '                       
002390         WS-T-ACCT-CURRENCY (WS-ACCT-IDX) LK-CURRENCY                     
002400         WS-T-ACCT-BALANCE (WS-ACCT-IDX) ZEROS                            
002410         WS-CONVERTED-BALANCE WS-EXCH-RETURN-CODE WS-EXCH-MESSAGE         
002420     IF WS-EXCH-RETURN-CODE NOT = 0                                       
002430         SET WS-INVC-REJECTED TO TRUE                                     
002440         MOVE WS-EXCH-MESSAGE TO WS-INVC-MESSAGE                          
002450         GO TO 2200-ACCEPT-INVOICE-EXIT                                   
002460     END-IF                                                               
002470     IF WS-CONVERTED-BALANCE < LK-AMOUNT                                  
002480         SET WS-INVC-REJECTED TO TRUE                                     
002490         MOVE 'Not enough money on the account.'                          
002500             TO WS-INVC-MESSAGE                                           
002510         GO TO 2200-ACCEPT-INVOICE-EXIT                                   
002520     END-IF                                                               
002530     SET LK-STATUS-FALLING-DUE TO TRUE.                                   
002540 2200-ACCEPT-INVOICE-EXIT.                                                
002550     EXIT.                                                                
002560                                                                          
002570*    RULE - REJECT: REJECT IF ALREADY REJECTED OR PAID; ELSE SET          
002580*    REJECTED - ALLOWED FROM EITHER UNACCEPTED OR FALLING-DUE.            
002590 2300-REJECT-INVOICE.                                                     
002600     IF LK-STATUS-REJECTED OR LK-STATUS-PAID                              
002610         SET WS-INVC-REJECTED TO TRUE                                     
002620         MOVE 'invoice cannot be rejected in its current state'           
002630             TO WS-INVC-MESSAGE                                           
002640         GO TO 2300-REJECT-INVOICE-EXIT                                   
002650     END-IF                                                               
002660     SET LK-STATUS-REJECTED TO TRUE.                                      
002670 2300-REJECT-INVOICE-EXIT.                                                
002680     EXIT.                                                                
002690                                                                          
002700*    RULE - PAY: REJECT IF STATUS IS NOT FALLING-DUE; ELSE                
002710*    TRANSFER THE NET AMOUNT (NOT TAX-INCLUSIVE) FROM THE PAYER           
002720*    TO THE PAYEE AND SET PAID.  A TRANSFER FAILURE LEAVES THE            
002730*    STATUS AT FALLING-DUE.                                               
002740 2400-PAY-INVOICE.                                                        
002750     IF NOT LK-STATUS-FALLING-DUE                                         
002760         SET WS-INVC-REJECTED TO TRUE                                     
002770         MOVE 'invoice is not falling due' TO WS-INVC-MESSAGE             
002780         GO TO 2400-PAY-INVOICE-EXIT                                      
002790     END-IF                                                               
002800     CALL 'ACCOUNT-LEDGER-POST' USING 'TRANSFER  ' SPACES                 
002810         SPACES LK-CURRENCY LK-PAYER-ACCT LK-PAYEE-ACCT                   
002820         LK-AMOUNT SPACES WS-ACCT-RETURN-CODE WS-ACCT-MESSAGE             
002830     IF WS-ACCT-RETURN-CODE NOT = 0                                       
002840         SET WS-INVC-REJECTED TO TRUE                                     
002850         MOVE WS-ACCT-MESSAGE TO WS-INVC-MESSAGE                          
002860         GO TO 2400-PAY-INVOICE-EXIT                                      
002870     END-IF                                                               
002880     SET LK-STATUS-PAID TO TRUE.                                          
002890 2400-PAY-INVOICE-EXIT.                                                   
002900     EXIT.                                                                
002910                                                                          
