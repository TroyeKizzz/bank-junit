000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    EXCHANGE-RATE-ENGINE.                                     
000120 AUTHOR.        R. Q. VILLANUEVA.                                         
000130 INSTALLATION.  FIB RETAIL BANKING - LEDGER SYSTEMS UNIT.                 
000140 DATE-WRITTEN.  1992-05-19.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*****************************************************************         
000180*   MAINTENANCE LOG                                             *         
000190*   ---------------                                             *         
000200*   1992-05-19  RQV  ORIGINAL PROGRAM (REQ FIB-1006) - RATE      *        
000210*                    TABLE LOOKUP, CONVERT, CHANGE-RATE          *        
000220*   1994-08-30  RQV  ADDED DISABLE-RATE/ENABLE-RATE PARAGRAPHS   *        
000230*                    (REQ FIB-1610)                              *        
000240*   1996-02-11  MOB  GET-RATE NOW DISTINGUISHES "NOT DEFINED"    *        
000250*                    FROM "DISABLED" IN WS-EXCH-MESSAGE (2015)   *        
000260*   1998-12-14  RQV  Y2K REVIEW - NO DATE ARITHMETIC IN THIS     *        
000270*                    PROGRAM, NO CHANGE REQUIRED                 *        
000280*   2000-04-17  RQV  CHANGE-RATE NO LONGER TOUCHES THE DISABLED  *        
000290*                    FLAG - TREASURY WANTED THE TWO SEPARATE     *        
000300*                    (REQ FIB-3105)                              *        
000310*   2009-11-30  DDP  CONVERTED TO CALLED SUBPROGRAM FORM SO      *        
000320*                    FIB.ACCT02/FIB.CUST02/FIB.INVC02 SHARE ONE  *        
000330*                    IN-MEMORY RATE TABLE FOR THE RUN (5100)     *        
000340*   2013-03-04  DDP  PERFORM OF 2000/2100/2200/2300 NOW                   
000350*               CARRIES THRU ...-EXIT - A DISABLED RATE OR                
000360*               BAD CONVERSION WAS FALLING THROUGH INTO THE               
000370*               NEXT PARAGRAPH INSTEAD OF RETURNING TO THE                
000380*               CALLER (REQ FIB-6010)                                     
000390*   2013-03-25  DDP  EXCHRATE NOW READS FIB.RATE01 FIELDED                
000400*               INSTEAD OF A RAW X(27) LINE PARSED BY HAND -              
000410*               1000/1100-LOAD-RATE-RECORD DROPPED THE SEED-LINE          
000420*               REDEFINES PAIR (REQ FIB-6050)                             
000430*   2013-03-25  DDP  ADDED THE NEW-RATE AND CONVERTED-AMOUNT              
000440*               RAW/DISPLAY REDEFINES PAIRS AND WIRED UP THE              
000450*               LONG-IDLE FIB-EXCH-DEBUG-SW TO TRACE A CONVERT            
000460*               (REQ FIB-6050)                                            
000470*****************************************************************         
000480 ENVIRONMENT DIVISION.                                                    
000490 CONFIGURATION SECTION.                                                   
000500 SPECIAL-NAMES.                                                           
000510     C01 IS TOP-OF-FORM                                                   
000520     CLASS FIB-CURRENCY-CLASS IS "E" THRU "G", "U"                        
000530     UPSI-0 IS FIB-EXCH-DEBUG-SW.                                         
000540 INPUT-OUTPUT SECTION.                                                    
000550 FILE-CONTROL.                                                            
000560     SELECT EXCHANGE-RATES ASSIGN TO EXCHRATE                             
000570         ORGANIZATION IS LINE SEQUENTIAL                                  
000580         FILE STATUS IS WS-RATE-FILE-STATUS.                              
000590 DATA DIVISION.                                                           
000600 FILE SECTION.                                                            
000610 FD  EXCHANGE-RATES                                                       
000620     LABEL RECORDS ARE STANDARD.                                          
000630     COPY FIB.RATE01.                                                     
000640 WORKING-STORAGE SECTION.                                                 
000650 77  WS-RATE-FILE-STATUS               PIC X(2).                          
000660 77  WS-RATE-TABLE-COUNT               PIC 9(2) COMP VALUE 0.             
000670 77  WS-RATE-SUB                       PIC 9(2) COMP VALUE 0.             
000680 77  WS-EXCH-RETURN-CODE               PIC 9(1) COMP VALUE 0.             
000690     88  WS-EXCH-OK                        VALUE 0.                       
000700     88  WS-EXCH-REJECTED                  VALUE 1.                       
000710 77  WS-EXCH-MESSAGE                   PIC X(60) VALUE SPACES.            
000720 77  WS-COMPUTE-AMOUNT-1                PIC S9(11)V9999 VALUE 0.          
000730                                                                          
000740 01  WS-RATE-TABLE-AREA.                                                  
000750     05  WS-RATE-ENTRY OCCURS 1 TO 20 TIMES                               
000760             DEPENDING ON WS-RATE-TABLE-COUNT                             
000770             INDEXED BY WS-RATE-IDX.                                      
000780         10  WS-RATE-FROM               PIC X(3).                         
000790         10  WS-RATE-TO                 PIC X(3).                         
000800         10  WS-RATE-VALUE              PIC S9V9999.                      
000810         10  WS-RATE-DISABLED-SW        PIC X(1).                         
000820             88  WS-RATE-ENTRY-DISABLED     VALUE 'Y'.                    
000830             88  WS-RATE-ENTRY-ENABLED      VALUE 'N'.                    
000840                                                                          
000850*    NEW-RATE WORK AREA / REDEFINES PAIR - RAW SIGNED FIGURE VS.          
000860*    THE EDITED PICTURE USED WHEN A REJECTED CHANGE-RATE NEEDS            
000870*    THE BAD VALUE IN ITS MESSAGE, SAME HABIT AS FIB.INVC02's             
000880*    TAX-AMOUNT PAIR.                                                     
000890 01  WS-NEW-RATE-AREA-1.                                                  
000900     05  WS-NEW-RATE-RAW                PIC S9V9999.                      
000910 01  WS-NEW-RATE-AREA-2 REDEFINES WS-NEW-RATE-AREA-1.                     
000920     05  WS-NEW-RATE-DISPLAY            PIC -9.9999.                      
000930                                                                          
000940*    CONVERTED-AMOUNT WORK AREA / REDEFINES PAIR - RAW SIGNED             
000950*    FIGURE VS. THE EDITED PICTURE THE DEBUG TRACE DISPLAYS.              
000960 01  WS-CONVERTED-AMOUNT-AREA-1.                                          
000970     05  WS-CONVERTED-AMOUNT-RAW        PIC S9(9)V99 VALUE 0.             
000980 01  WS-CONVERTED-AMOUNT-AREA-2                                           
000990     REDEFINES WS-CONVERTED-AMOUNT-AREA-1.                                
001000     05  WS-CONVERTED-AMOUNT-DISPLAY    PIC -(9)9.99.                     
001010                                                                          
001020*    RATE-TABLE-COUNT WORK AREA / REDEFINES PAIR - RAW COMP               
001030*    COUNT VS. THE ZONED PICTURE THE LOAD-TABLE START-UP                  
001040*    MESSAGE DISPLAYS, SAME HABIT AS THE NEW-ACCOUNT-NUMBER               
001050*    PAIR IN FIB.ACCT02.                                                  
001060 01  WS-RATE-COUNT-AREA-1.                                                
001070     05  WS-RATE-COUNT-COMP             PIC 9(2) COMP.                    
001080 01  WS-RATE-COUNT-AREA-2 REDEFINES WS-RATE-COUNT-AREA-1.                 
001090     05  FILLER                         PIC X(2).                         
001100 01  WS-RATE-COUNT-DISPLAY-AREA.                                          
001110     05  WS-RATE-COUNT-DISPLAY          PIC 9(2).                         
001120 LINKAGE SECTION.                                                         
001130 01  LK-EXCH-FUNCTION                  PIC X(10).                         
001140     88  LK-FUNC-GET-RATE                  VALUE 'GET-RATE  '.            
001150     88  LK-FUNC-CONVERT                   VALUE 'CONVERT   '.            
001160     88  LK-FUNC-CHANGE-RATE               VALUE 'CHANGE-RTE'.            
001170     88  LK-FUNC-DISABLE-RATE              VALUE 'DISABLE   '.            
001180     88  LK-FUNC-ENABLE-RATE               VALUE 'ENABLE    '.            
001190 01  LK-FROM-CURRENCY                  PIC X(3).                          
001200 01  LK-TO-CURRENCY                    PIC X(3).                          
001210 01  LK-AMOUNT-IN                      PIC S9(9)V99.                      
001220 01  LK-NEW-RATE                       PIC S9V9999.                       
001230 01  LK-RESULT-AMOUNT                  PIC S9(9)V99.                      
001240 01  LK-RETURN-CODE                    PIC 9(1).                          
001250 01  LK-MESSAGE                        PIC X(60).                         
001260                                                                          
001270 PROCEDURE DIVISION USING LK-EXCH-FUNCTION LK-FROM-CURRENCY               
001280         LK-TO-CURRENCY LK-AMOUNT-IN LK-NEW-RATE                          
001290         LK-RESULT-AMOUNT LK-RETURN-CODE LK-MESSAGE.                      
001300                                                                          
001310 0000-EXCHANGE-CONTROL.                                                   
001320     IF WS-RATE-TABLE-COUNT = 0                                           
001330         PERFORM 1000-LOAD-RATE-TABLE                                     
001340     END-IF                                                               
001350     MOVE 0 TO WS-EXCH-RETURN-CODE                                        
001360     MOVE SPACES TO WS-EXCH-MESSAGE                                       
001370     EVALUATE TRUE                                                        
001380         WHEN LK-FUNC-GET-RATE                                            
001390             PERFORM 2000-GET-RATE THRU 2000-GET-RATE-EXIT                
001400         WHEN LK-FUNC-CONVERT                                             
001410             PERFORM 2100-CONVERT THRU 2100-CONVERT-EXIT                  
001420         WHEN LK-FUNC-CHANGE-RATE                                         
001430             PERFORM 2200-CHANGE-RATE THRU 2200-CHANGE-RATE-EXIT          
001440         WHEN LK-FUNC-DISABLE-RATE                                        
001450             PERFORM 2300-DISABLE-RATE THRU 2300-DISABLE-RATE-EXIT        
001460         WHEN LK-FUNC-ENABLE-RATE                                         
001470             PERFORM 2400-ENABLE-RATE THRU 2400-ENABLE-RATE-EXIT          
001480     END-EVALUATE                                                         
001490     MOVE WS-EXCH-RETURN-CODE TO LK-RETURN-CODE                           
001500     MOVE WS-EXCH-MESSAGE TO LK-MESSAGE                                   
001510     GOBACK.                                                              
001520                                                                          
001530*    SEEDED, NON-SYMMETRIC TABLE - EUR/USD/GBP ONLY.  A SHOP              
001540*    THAT NEEDED MORE PAIRS WOULD WIDEN EXCHRATE, NOT THIS                
001550*    PARAGRAPH - THE LOAD LOOP IS PAIR-COUNT AGNOSTIC.                    
001560 1000-LOAD-RATE-TABLE.                                                    
001570     OPEN INPUT EXCHANGE-RATES                                            
001580     IF WS-RATE-FILE-STATUS NOT = '00'                                    
001590         DISPLAY 'FIB.EXCH01 - CANNOT OPEN EXCHRATE, STATUS='             
001600             WS-RATE-FILE-STATUS                                          
001610         STOP RUN                                                         
001620     END-IF                                                               
001630     PERFORM 1100-LOAD-RATE-RECORD                                        
001640         UNTIL WS-RATE-FILE-STATUS = '10'                                 
001650     CLOSE EXCHANGE-RATES                                                 
001660     MOVE WS-RATE-TABLE-COUNT TO WS-RATE-COUNT-COMP                       
001670     MOVE WS-RATE-COUNT-COMP TO WS-RATE-COUNT-DISPLAY                     
001680     IF FIB-EXCH-DEBUG-SW                                                 
001690         DISPLAY 'FIB.EXCH01 - RATE PAIRS LOADED = '                      
001700             WS-RATE-COUNT-DISPLAY                                        
001710     END-IF.                                                              
001720                                                                          
001730 1100-LOAD-RATE-RECORD.                                                   
001740     READ EXCHANGE-RATES                                                  
001750         AT END                                                           
001760             MOVE '10' TO WS-RATE-FILE-STATUS                             
001770         NOT AT END                                                       
001780             ADD 1 TO WS-RATE-TABLE-COUNT                                 
001790             SET WS-RATE-IDX TO WS-RATE-TABLE-COUNT                       
001800             MOVE RATE-FROM TO WS-RATE-FROM (WS-RATE-IDX)                 
001810             MOVE RATE-TO TO WS-RATE-TO (WS-RATE-IDX)                     
001820             MOVE RATE-VALUE TO WS-RATE-VALUE (WS-RATE-IDX)               
001830             MOVE RATE-DISABLED-FLAG                                      
001840                 TO WS-RATE-DISABLED-SW (WS-RATE-IDX)                     
001850     END-READ.                                                            
001860                                                                          
001870*    RULE 16 - GET-RATE(FROM,TO): SAME-CURRENCY IS ALWAYS 1.0             
001880*    AND NEVER TOUCHES THE TABLE; A DISABLED PAIR REPORTS                 
001890*    "DISABLED", NOT "UNDEFINED".                                         
001900 2000-GET-RATE.                                                           
001910     MOVE 1 TO LK-NEW-RATE                                                
001920     IF LK-FROM-CURRENCY = LK-TO-CURRENCY                                 
001930         MOVE 1 TO WS-RATE-VALUE (1)                                      
001940         GO TO 2000-GET-RATE-EXIT                                         
001950     END-IF                                                               
001960     PERFORM 2050-FIND-RATE-ENTRY                                         
001970     IF WS-RATE-IDX = 0                                                   
001980         SET WS-EXCH-REJECTED TO TRUE                                     
001990         MOVE 'exchange rate is not defined' TO WS-EXCH-MESSAGE           
002000         GO TO 2000-GET-RATE-EXIT                                         
002010     END-IF                                                               
002020     IF WS-RATE-ENTRY-DISABLED (WS-RATE-IDX)                              
002030         SET WS-EXCH-REJECTED TO TRUE                                     
002040         STRING 'exchange ' DELIMITED BY SIZE                             
002050             LK-FROM-CURRENCY DELIMITED BY SIZE                           
002060             '->' DELIMITED BY SIZE                                       
002070             LK-TO-CURRENCY DELIMITED BY SIZE                             
002080             ' is disabled' DELIMITED BY SIZE                             
002090             INTO WS-EXCH-MESSAGE                                         
002100     END-IF.                                                              
002110 2000-GET-RATE-EXIT.                                                      
002120     EXIT.                                                                
002130                                                                          
002140 2050-FIND-RATE-ENTRY.                                                    
002150     SET WS-RATE-IDX TO 1                                                 
002160     SEARCH WS-RATE-ENTRY                                                 
002170         AT END                                                           
002180             SET WS-RATE-IDX TO 0                                         
002190         WHEN WS-RATE-FROM (WS-RATE-IDX) = LK-FROM-CURRENCY               
002200             AND WS-RATE-TO (WS-RATE-IDX) = LK-TO-CURRENCY                
002210             CONTINUE                                                     
002220     END-SEARCH.                                                          
002230                                                                          
002240*    RULE 1/2 - CONVERT MULTIPLIES BY THE LOOKED-UP RATE AND              
002250*    ROUNDS HALF-UP TO 2 DECIMALS; REJECTS A NEGATIVE AMOUNT.             
002260 2100-CONVERT.                                                            
002270     IF LK-AMOUNT-IN < 0                                                  
002280         SET WS-EXCH-REJECTED TO TRUE                                     
002290         MOVE 'amount must not be negative' TO WS-EXCH-MESSAGE            
002300         GO TO 2100-CONVERT-EXIT                                          
002310     END-IF                                                               
002320     PERFORM 2000-GET-RATE THRU 2000-GET-RATE-EXIT                        
002330     IF WS-EXCH-REJECTED                                                  
002340         GO TO 2100-CONVERT-EXIT                                          
002350     END-IF                                                               
002360     IF LK-FROM-CURRENCY = LK-TO-CURRENCY                                 
002370         MOVE LK-AMOUNT-IN TO LK-RESULT-AMOUNT                            
002380     ELSE                                                                 
002390         COMPUTE WS-COMPUTE-AMOUNT-1 ROUNDED =                            
002400             LK-AMOUNT-IN * WS-RATE-VALUE (WS-RATE-IDX)                   
002410         MOVE WS-COMPUTE-AMOUNT-1 TO WS-CONVERTED-AMOUNT-RAW              
002420         MOVE WS-CONVERTED-AMOUNT-RAW TO LK-RESULT-AMOUNT                 
002430         IF FIB-EXCH-DEBUG-SW                                             
002440             DISPLAY 'FIB.EXCH01 - CONVERT ' LK-FROM-CURRENCY             
002450                 '->' LK-TO-CURRENCY ' = '                                
002460                 WS-CONVERTED-AMOUNT-DISPLAY                              
002470         END-IF                                                           
002480     END-IF.                                                              
002490 2100-CONVERT-EXIT.                                                       
002500     EXIT.                                                                
002510                                                                          
002520*    RULE 16 - CHANGE-RATE REQUIRES THE PAIR TO ALREADY EXIST             
002530*    AND THE NEW RATE TO BE NON-NEGATIVE; DOES NOT TOUCH THE              
002540*    DISABLED FLAG.                                                       
002550 2200-CHANGE-RATE.                                                        
002560     IF LK-NEW-RATE < 0                                                   
002570         SET WS-EXCH-REJECTED TO TRUE                                     
002580         MOVE LK-NEW-RATE TO WS-NEW-RATE-RAW                              
002590         STRING 'new rate ' DELIMITED BY SIZE                             
002600             WS-NEW-RATE-DISPLAY DELIMITED BY SIZE                        
002610             ' must not be negative' DELIMITED BY SIZE                    
002620             INTO WS-EXCH-MESSAGE                                         
002630         GO TO 2200-CHANGE-RATE-EXIT                                      
002640     END-IF                                                               
002650     PERFORM 2050-FIND-RATE-ENTRY                                         
002660     IF WS-RATE-IDX = 0                                                   
002670         SET WS-EXCH-REJECTED TO TRUE                                     
002680         MOVE 'exchange rate is not defined' TO WS-EXCH-MESSAGE           
002690     ELSE                                                                 
002700         MOVE LK-NEW-RATE TO WS-RATE-VALUE (WS-RATE-IDX)                  
002710     END-IF.                                                              
002720 2200-CHANGE-RATE-EXIT.                                                   
002730     EXIT.                                                                
002740                                                                          
002750*    RULE 16 - IDEMPOTENCY-GUARDED, SAME-CURRENCY REJECTED.               
002760 2300-DISABLE-RATE.                                                       
002770     IF LK-FROM-CURRENCY = LK-TO-CURRENCY                                 
002780         SET WS-EXCH-REJECTED TO TRUE                                     
002790         MOVE 'cannot disable a same-currency pair'                       
002800             TO WS-EXCH-MESSAGE                                           
002810         GO TO 2300-DISABLE-RATE-EXIT                                     
002820     END-IF                                                               
002830     PERFORM 2050-FIND-RATE-ENTRY                                         
002840     IF WS-RATE-IDX = 0                                                   
002850         SET WS-EXCH-REJECTED TO TRUE                                     
002860         MOVE 'exchange rate is not defined' TO WS-EXCH-MESSAGE           
002870     ELSE                                                                 
002880         IF WS-RATE-ENTRY-DISABLED (WS-RATE-IDX)                          
002890             SET WS-EXCH-REJECTED TO TRUE                                 
002900             MOVE 'rate pair is already disabled'                         
002910                 TO WS-EXCH-MESSAGE                                       
002920         ELSE                                                             
002930             SET WS-RATE-ENTRY-DISABLED (WS-RATE-IDX) TO TRUE             
002940         END-IF                                                           
002950     END-IF.                                                              
002960 2300-DISABLE-RATE-EXIT.                                                  
002970     EXIT.                                                                
002980                                                                          
002990 2400-ENABLE-RATE.                                                        
003000     PERFORM 2050-FIND-RATE-ENTRY                                         
003010     IF WS-RATE-IDX = 0                                                   
003020         SET WS-EXCH-REJECTED TO TRUE                                     
003030         MOVE 'exchange rate is not defined' TO WS-EXCH-MESSAGE           
003040     ELSE                                                                 
003050         IF WS-RATE-ENTRY-ENABLED (WS-RATE-IDX)                           
003060             SET WS-EXCH-REJECTED TO TRUE                                 
003070             MOVE 'rate pair is already enabled'                          
003080                 TO WS-EXCH-MESSAGE                                       
003090         ELSE                                                             
003100             SET WS-RATE-ENTRY-ENABLED (WS-RATE-IDX) TO TRUE              
003110         END-IF                                                           
003120     END-IF.                                                              
003130 2400-ENABLE-RATE-EXIT.                                                   
003140     EXIT.                                                                
003150                                                                          
