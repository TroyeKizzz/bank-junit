000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    BRANCH-TELLER-CHANNEL.                                    
000120 AUTHOR.        D. D. PRZYBYLSKI.                                         
000130 INSTALLATION.  FIB RETAIL BANKING - LEDGER SYSTEMS UNIT.                 
000140 DATE-WRITTEN.  1990-03-05.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*****************************************************************         
000180*   MAINTENANCE LOG                                             *         
000190*   ---------------                                             *         
000200*   1990-03-05  DDP  ORIGINAL PROGRAM (REQ FIB-0310) - OPEN-     *        
000210*                    HOURS CHECK AND BRANCH CASH HANDLING ONLY   *        
000220*   1996-11-02  DDP  RE-KEYED TO THE 7-DAY HOURS TABLE ADDED TO  *        
000230*                    FIB.BRCH01 (REQ FIB-2201) - CALLER NOW      *        
000240*                    SUPPLIES THE WEEKDAY, EXTRACTED UPSTREAM    *        
000250*                    FROM THE TRANSACTION FEED (REQ FIB-2201)    *        
000260*   2003-06-18  RQV  ADDED 2100/2200 APPOINTMENT BOOKING AND     *        
000270*                    CANCELLATION AGAINST FIB.APPT01 (REQ 3340)  *        
000280*   2007-10-22  DDP  ADDED 2500/2600 APPOINTMENT FEE LOOKUP AND  *        
000290*                    COLLECTION AGAINST FIB.TIER01 (REQ FIB-4802)*        
000300*   2011-01-11  DDP  PAY-APPOINTMENT-COST NOW VERIFIES THE       *        
000310*                    ACCOUNT BELONGS TO THE CUSTOMER BEFORE      *        
000320*                    TOUCHING IT (REQ FIB-5210)                  *        
000330*   2013-03-04  DDP  PERFORM OF 2000/2100/2300/2400/2500/2600             
000340*               NOW CARRIES THRU ...-EXIT - A REJECTED                    
000350*               BOOKING OR WITHDRAWAL WAS FALLING THROUGH                 
000360*               INTO THE NEXT PARAGRAPH INSTEAD OF RETURNING              
000370*               TO THE CALLER (REQ FIB-6010)                              
000380*****************************************************************         
000390 ENVIRONMENT DIVISION.                                                    
000400 CONFIGURATION SECTION.                                                   
000410 SPECIAL-NAMES.                                                           
000420     C01 IS TOP-OF-FORM                                                   
000430     CLASS FIB-CURRENCY-CLASS IS "E" THRU "G", "U"                        
000440     UPSI-0 IS FIB-BRCH-DEBUG-SW.                                         
000450 INPUT-OUTPUT SECTION.                                                    
000460 FILE-CONTROL.                                                            
000470     SELECT BRANCH-MASTER ASSIGN TO BRCHMAST                              
000480         ORGANIZATION IS LINE SEQUENTIAL                                  
000490         FILE STATUS IS WS-BR-FILE-STATUS.                                
000500     SELECT APPOINTMENT-MASTER ASSIGN TO APPTMAST                         
000510         ORGANIZATION IS LINE SEQUENTIAL                                  
000520         FILE STATUS IS WS-APPT-FILE-STATUS.                              
000530     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMAST                             
000540         ORGANIZATION IS LINE SEQUENTIAL                                  
000550         FILE STATUS IS WS-ACCT-FILE-STATUS.                              
000560 DATA DIVISION.                                                           
000570 FILE SECTION.                                                            
000580 FD  BRANCH-MASTER                                                        
000590     LABEL RECORDS ARE STANDARD.                                          
000600 01  BRANCH-MASTER-REC.                                                   
000610     COPY FIB.BRCH01.                                                     
000620 FD  APPOINTMENT-MASTER                                                   
000630     LABEL RECORDS ARE STANDARD.                                          
000640 01  APPOINTMENT-MASTER-REC.                                              
000650     COPY FIB.APPT01.                                                     
000660 FD  ACCOUNT-MASTER                                                       
000670     LABEL RECORDS ARE STANDARD.                                          
000680 01  ACCOUNT-MASTER-REC.                                                  
000690     COPY FIB.ACCT01.                                                     
000700 WORKING-STORAGE SECTION.                                                 
000710 77  WS-BR-FILE-STATUS              PIC X(2).                             
000720 77  WS-BR-TABLE-COUNT              PIC 9(4) COMP VALUE 0.                
000730 77  WS-APPT-FILE-STATUS            PIC X(2).                             
000740 77  WS-APPT-TABLE-COUNT            PIC 9(4) COMP VALUE 0.                
000750 77  WS-ACCT-FILE-STATUS            PIC X(2).                             
000760 77  WS-ACCT-TABLE-COUNT            PIC 9(4) COMP VALUE 0.                
000770 77  WS-BR-RETURN-CODE              PIC 9(1) COMP VALUE 0.                
000780     88  WS-BR-OK                       VALUE 0.                          
000790     88  WS-BR-REJECTED                 VALUE 1.                          
000800 77  WS-BR-MESSAGE                  PIC X(60) VALUE SPACES.               
000810 77  WS-CUST-RETURN-CODE            PIC 9(1).                             
000820 77  WS-CUST-MESSAGE                PIC X(60).                            
000830 77  WS-CUST-BENEFIT-TIER           PIC X(8).                             
000840 77  WS-CUST-BALANCE                PIC S9(11)V99.                        
000850 77  WS-ACCT-RETURN-CODE            PIC 9(1).                             
000860 77  WS-ACCT-MESSAGE                PIC X(60).                            
000870 77  WS-MINUTES-OF-DAY              PIC 9(5) COMP.                        
000880 77  WS-OPEN-MINUTES                PIC 9(5) COMP.                        
000890 77  WS-CLOSE-MINUTES               PIC 9(5) COMP.                        
000900 77  WS-NOTIFY-TEXT                 PIC X(200) VALUE SPACES.              
000910                                                                          
000920 01  WS-BRANCH-TABLE-AREA.                                                
000930     05  WS-BR-ENTRY OCCURS 1 TO 100 TIMES                                
000940             DEPENDING ON WS-BR-TABLE-COUNT                               
000950             INDEXED BY WS-BR-IDX.                                        
000960         10  WS-T-BR-LOCATION            PIC X(40).                       
000970         10  WS-T-BR-BALANCE             PIC S9(9)V99.                    
000980         10  WS-T-BR-WEEKDAY-HOURS OCCURS 7 TIMES                         
000990                 INDEXED BY WS-BR-DAY-IDX.                                
001000             15  WS-T-BR-OPEN-HOUR       PIC 9(2).                        
001010             15  WS-T-BR-CLOSE-HOUR      PIC 9(2).                        
001020                                                                          
001030 01  WS-APPOINTMENT-TABLE-AREA.                                           
001040     05  WS-APPT-ENTRY OCCURS 1 TO 2000 TIMES                             
001050             DEPENDING ON WS-APPT-TABLE-COUNT                             
001060             INDEXED BY WS-APPT-IDX.                                      
001070         10  WS-T-APPT-CUSTOMER-ID       PIC X(10).                       
001080         10  WS-T-APPT-START-STAMP       PIC 9(12).                       
001090         10  WS-T-APPT-END-STAMP         PIC 9(12).                       
001100         10  WS-T-APPT-BRANCH-LOC        PIC X(40).                       
001110         10  WS-T-APPT-CANCEL-FLAG       PIC X(1).                        
001120             88  WS-T-APPT-IS-CANCELLED      VALUE 'Y'.                   
001130             88  WS-T-APPT-IS-ACTIVE         VALUE 'N'.                   
001140                                                                          
001150 01  WS-ACCOUNT-TABLE-AREA.                                               
001160     05  WS-ACCT-ENTRY OCCURS 1 TO 500 TIMES                              
001170             DEPENDING ON WS-ACCT-TABLE-COUNT                             
001180             INDEXED BY WS-ACCT-IDX.                                      
001190         10  WS-T-ACCT-NUMBER            PIC X(18).                       
001200         10  WS-T-ACCT-OWNER-ID          PIC X(10).                       
001210                                                                          
001220*    APPOINTMENT-TIMESTAMP WORK AREA - PACKED CCYYMMDDHHMN VS.            
001230*    ITS BROKEN-OUT DATE/HOUR/MINUTE FIELDS - THE OPEN-HOURS              
001240*    CHECK ONLY EVER NEEDS THE HOUR.                                      
001250 01  WS-APPT-STAMP-AREA-1.                                                
001260     05  WS-STAMP-CCYYMMDD           PIC 9(8).                            
001270     05  WS-STAMP-HH                 PIC 9(2).                            
001280     05  WS-STAMP-MN                 PIC 9(2).                            
001290 01  WS-APPT-STAMP-AREA-2 REDEFINES WS-APPT-STAMP-AREA-1.                 
001300     05  WS-STAMP-FULL               PIC 9(12).                           
001310                                                                          
001320*    APPOINTMENT-END WORK AREA - END STAMP IS ALWAYS START + 1            
001330*    HOUR; THIS REDEFINE LETS 24 ROLL OVER INTO THE NEXT DAY              
001340*    WITHOUT A FULL DATE ROUTINE (THIS SHOP NEVER BOOKS 23:XX).           
001350 01  WS-APPT-END-AREA-1.                                                  
001360     05  WS-END-CCYYMMDD             PIC 9(8).                            
001370     05  WS-END-HH                   PIC 9(2).                            
001380     05  WS-END-MN                   PIC 9(2).                            
001390 01  WS-APPT-END-AREA-2 REDEFINES WS-APPT-END-AREA-1.                     
001400     05  WS-END-STAMP                PIC 9(12).                           
001410                                                                          
001420*    TILL-BALANCE WORK AREA - SIGNED WORKING FIGURE VS. EDITED            
001430*    DISPLAY, SAME HABIT USED FOR THE ATM TILL IN FIB.ATM002.             
001440 01  WS-TILL-BALANCE-AREA-1.                                              
001450     05  WS-TILL-BALANCE-RAW         PIC S9(9)V99.                        
001460 01  WS-TILL-BALANCE-AREA-2 REDEFINES WS-TILL-BALANCE-AREA-1.             
001470     05  WS-TILL-BALANCE-DISPLAY     PIC -(9)9.99.                        
001480                                                                          
001490 LINKAGE SECTION.                                                         
001500 01  LK-BRCH-FUNCTION               PIC X(10).                            
001510     88  LK-FUNC-IS-OPEN                  VALUE 'IS-OPEN   '.             
001520     88  LK-FUNC-BOOK-APPT                VALUE 'BOOK-APPT '.             
001530     88  LK-FUNC-CANCEL-APPT              VALUE 'CANCEL-APT'.             
001540     88  LK-FUNC-BR-WITHDRAW              VALUE 'BR-WDRAW  '.             
001550     88  LK-FUNC-BR-DEPOSIT               VALUE 'BR-DEPOSIT'.             
001560     88  LK-FUNC-GET-APPT-COST            VALUE 'GET-COST  '.             
001570     88  LK-FUNC-PAY-APPT-COST            VALUE 'PAY-COST  '.             
001580 01  LK-BRANCH-LOCATION             PIC X(40).                            
001590 01  LK-CUSTOMER-ID                 PIC X(10).                            
001600 01  LK-TIMESTAMP                   PIC 9(12).                            
001610 01  LK-WEEKDAY                     PIC 9(1).                             
001620 01  LK-ACCT-NUMBER                 PIC X(18).                            
001630 01  LK-AMOUNT                      PIC S9(9)V99.                         
001640 01  LK-CURRENCY                    PIC X(3).                             
001650 01  LK-RESULT-OPEN-FLAG            PIC X(1).                             
001660 01  LK-RESULT-COST                 PIC S9(9)V99.                         
001670 01  LK-RETURN-CODE                 PIC 9(1).                             
001680 01  LK-MESSAGE                     PIC X(60).                            
001690                                                                          
001700 PROCEDURE DIVISION USING LK-BRCH-FUNCTION LK-BRANCH-LOCATION             
001710         LK-CUSTOMER-ID LK-TIMESTAMP LK-WEEKDAY LK-ACCT-NUMBER            
001720         LK-AMOUNT LK-CURRENCY LK-RESULT-OPEN-FLAG                        
001730         LK-RESULT-COST LK-RETURN-CODE LK-MESSAGE.                        
001740                                                                          
001750 0000-BRCH-CONTROL.                                                       
001760     IF WS-BR-TABLE-COUNT = 0                                             
001770         PERFORM 1000-LOAD-BRANCH-TABLE                                   
001780     END-IF                                                               
001790     IF WS-APPT-TABLE-COUNT = 0                                           
001800         PERFORM 1100-LOAD-APPOINTMENT-TABLE                              
001810     END-IF                                                               
001820     IF WS-ACCT-TABLE-COUNT = 0                                           
001830         PERFORM 1200-LOAD-ACCOUNT-TABLE                                  
001840     END-IF                                                               
001850     MOVE 0 TO WS-BR-RETURN-CODE                                          
001860     MOVE SPACES TO WS-BR-MESSAGE                                         
001870     PERFORM 1300-FIND-BRANCH                                             
001880     IF WS-BR-IDX = 0                                                     
001890         SET WS-BR-REJECTED TO TRUE                                       
001900         MOVE 'branch is not found' TO WS-BR-MESSAGE                      
001910     ELSE                                                                 
001920         EVALUATE TRUE                                                    
001930             WHEN LK-FUNC-IS-OPEN                                         
001940                 PERFORM 2000-IS-OPEN THRU 2000-IS-OPEN-EXIT              
001950             WHEN LK-FUNC-BOOK-APPT                                       
001960                 PERFORM 2100-BOOK-APPOINTMENT THRU 2100-BOOK-APPO        
001970             WHEN LK-FUNC-CANCEL-APPT                                     
001980                 PERFORM 2200-CANCEL-APPOINTMENT                          
001990             WHEN LK-FUNC-BR-WITHDRAW                                     
002000                 PERFORM 2300-BRANCH-WITHDRAW THRU 2300-BRANCH-WIT        
002010             WHEN LK-FUNC-BR-DEPOSIT                                      
002020                 PERFORM 2400-BRANCH-DEPOSIT THRU 2400-BRANCH-DEPO        
002030             WHEN LK-FUNC-GET-APPT-COST                                   
002040                 PERFORM 2500-GET-APPOINTMENT-COST THRU 2500-GET-A        
002050             WHEN LK-FUNC-PAY-APPT-COST                                   
002060                 PERFORM 2600-PAY-APPOINTMENT-COST THRU 2600-PAY-A        
002070         END-EVALUATE                                                     
002080     END-IF                                                               
002090     MOVE WS-BR-RETURN-CODE TO LK-RETURN-CODE                             
002100     MOVE WS-BR-MESSAGE TO LK-MESSAGE                                     
002110     GOBACK.                                                              
002120                                                                          
002130 1000-LOAD-BRANCH-TABLE.                                                  
002140     OPEN INPUT BRANCH-MASTER                                             
002150     IF WS-BR-FILE-STATUS NOT = '00'                                      
002160         DISPLAY 'FIB.BRCH02 - CANNOT OPEN BRCHMAST, STATUS='             
002170             WS-BR-FILE-STATUS                                            
002180         STOP RUN                                                         
002190     END-IF                                                               
002200     PERFORM 1010-LOAD-BRANCH-RECORD                                      
002210         UNTIL WS-BR-FILE-STATUS = '10'                                   
002220     CLOSE BRANCH-MASTER.                                                 
002230                                                                          
002240 1010-LOAD-BRANCH-RECORD.                                                 
002250     READ BRANCH-MASTER                                                   
002260         AT END                                                           
002270             MOVE '10' TO WS-BR-FILE-STATUS                               
002280         NOT AT END                                                       
002290             ADD 1 TO WS-BR-TABLE-COUNT                                   
002300             SET WS-BR-IDX TO WS-BR-TABLE-COUNT                           
002310             MOVE BR-LOCATION TO WS-T-BR-LOCATION (WS-BR-IDX)             
002320             MOVE BR-BALANCE TO WS-T-BR-BALANCE (WS-BR-IDX)               
002330             SET WS-BR-DAY-IDX TO 1                                       
002340             PERFORM 1011-LOAD-ONE-DAYS-HOURS 7 TIMES                     
002350     END-READ.                                                            
002360                                                                          
002370 1011-LOAD-ONE-DAYS-HOURS.                                                
002380     MOVE BR-OPEN-HOUR (WS-BR-DAY-IDX)                                    
002390         TO WS-T-BR-OPEN-HOUR (WS-BR-IDX WS-BR-DAY-IDX)                   
002400     MOVE BR-CLOSE-HOUR (WS-BR-DAY-IDX)                                   
002410         TO WS-T-BR-CLOSE-HOUR                                            
002420             (WS-BR-IDX WS-BR-DAY-IDX)                                    
002430     SET WS-BR-DAY-IDX UP BY 1.                                           
002440                                                                          
002450 1100-LOAD-APPOINTMENT-TABLE.                                             
002460     OPEN INPUT APPOINTMENT-MASTER                                        
002470     IF WS-APPT-FILE-STATUS NOT = '00'                                    
002480         DISPLAY 'FIB.BRCH02 - CANNOT OPEN APPTMAST, STATUS='             
002490             WS-APPT-FILE-STATUS                                          
002500         STOP RUN                                                         
002510     END-IF                                                               
002520     PERFORM 1110-LOAD-APPOINTMENT-RECORD                                 
002530         UNTIL WS-APPT-FILE-STATUS = '10'                                 
002540     CLOSE APPOINTMENT-MASTER.                                            
002550                                                                          
002560 1110-LOAD-APPOINTMENT-RECORD.                                            
002570     READ APPOINTMENT-MASTER                                              
002580         AT END                                                           
002590             MOVE '10' TO WS-APPT-FILE-STATUS                             
002600         NOT AT END                                                       
002610             IF APPT-IS-ACTIVE                                            
002620                 ADD 1 TO WS-APPT-TABLE-COUNT                             
002630                 SET WS-APPT-IDX TO WS-APPT-TABLE-COUNT                   
002640                 MOVE APPT-CUSTOMER-ID                                    
002650                     TO WS-T-APPT-CUSTOMER-ID (WS-APPT-IDX)               
002660                 MOVE APPT-START-STAMP                                    
002670                     TO WS-T-APPT-START-STAMP (WS-APPT-IDX)               
002680                 MOVE APPT-END-STAMP                                      
002690                     TO WS-T-APPT-END-STAMP (WS-APPT-IDX)                 
002700                 MOVE APPT-BRANCH-LOC                                     
002710                     TO WS-T-APPT-BRANCH-LOC (WS-APPT-IDX)                
002720                 MOVE 'N' TO WS-T-APPT-CANCEL-FLAG (WS-APPT-IDX)          
002730             END-IF                                                       
002740     END-READ.                                                            
002750                                                                          
002760 1200-LOAD-ACCOUNT-TABLE.                                                 
002770     OPEN INPUT ACCOUNT-MASTER                                            
002780     IF WS-ACCT-FILE-STATUS NOT = '00'                                    
002790         DISPLAY 'FIB.BRCH02 - CANNOT OPEN ACCTMAST, STATUS='             
002800             WS-ACCT-FILE-STATUS                                          
002810         STOP RUN                                                         
002820     END-IF                                                               
002830     PERFORM 1210-LOAD-ACCOUNT-RECORD                                     
002840         UNTIL WS-ACCT-FILE-STATUS = '10'                                 
002850     CLOSE ACCOUNT-MASTER.                                                
002860                                                                          
002870 1210-LOAD-ACCOUNT-RECORD.                                                
002880     READ ACCOUNT-MASTER                                                  
002890         AT END                                                           
002900             MOVE '10' TO WS-ACCT-FILE-STATUS                             
002910         NOT AT END                                                       
002920             ADD 1 TO WS-ACCT-TABLE-COUNT                                 
002930             SET WS-ACCT-IDX TO WS-ACCT-TABLE-COUNT                       
002940             MOVE ACCT-NUMBER TO WS-T-ACCT-NUMBER (WS-ACCT-IDX)           
002950             MOVE ACCT-OWNER-ID                                           
002960                 TO WS-T-ACCT-OWNER-ID (WS-ACCT-IDX)                      
002970     END-READ.                                                            
002980                                                                          
002990 1300-FIND-BRANCH.                                                        
003000     SET WS-BR-IDX TO 1                                                   
003010     SEARCH WS-BR-ENTRY                                                   
003020         AT END                                                           
003030             SET WS-BR-IDX TO 0                                           
003040         WHEN WS-T-BR-LOCATION (WS-BR-IDX) = LK-BRANCH-LOCATION           
003050             CONTINUE                                                     
003060     END-SEARCH.                                                          
003070                                                                          
003080*    RULE - IS-OPEN: LOOK UP THE WEEKDAY (SUPPLIED BY THE                 
003090*    CALLER, WHO CARRIES IT ON THE TRANSACTION EXTRACT); A 0-0            
003100*    HOURS PAIR MEANS CLOSED ALL DAY; OTHERWISE COMPARE THE               
003110*    WHOLE-HOUR BOUNDARY - THE TIMESTAMP'S OWN MINUTE IS                  
003120*    IGNORED, EXACTLY AS THE ORIGINAL CHECK DID.                          
003130 2000-IS-OPEN.                                                            
003140     MOVE LK-TIMESTAMP TO WS-APPT-STAMP-AREA-1                            
003150     SET WS-BR-DAY-IDX TO LK-WEEKDAY                                      
003160     MOVE 'N' TO LK-RESULT-OPEN-FLAG                                      
003170     IF WS-T-BR-OPEN-HOUR (WS-BR-IDX WS-BR-DAY-IDX) = 0                   
003180         AND WS-T-BR-CLOSE-HOUR (WS-BR-IDX WS-BR-DAY-IDX) = 0             
003190         GO TO 2000-IS-OPEN-EXIT                                          
003200     END-IF                                                               
003210     COMPUTE WS-OPEN-MINUTES =                                            
003220         WS-T-BR-OPEN-HOUR (WS-BR-IDX WS-BR-DAY-IDX) * 60                 
003230     COMPUTE WS-CLOSE-MINUTES =                                           
003240         WS-T-BR-CLOSE-HOUR (WS-BR-IDX WS-BR-DAY-IDX) * 60                
003250     MOVE WS-STAMP-HH TO WS-MINUTES-OF-DAY                                
003260     MULTIPLY 60 BY WS-MINUTES-OF-DAY                                     
003270     IF WS-OPEN-MINUTES NOT > WS-MINUTES-OF-DAY                           
003280         AND WS-MINUTES-OF-DAY NOT > WS-CLOSE-MINUTES                     
003290         MOVE 'Y' TO LK-RESULT-OPEN-FLAG                                  
003300     END-IF.                                                              
003310 2000-IS-OPEN-EXIT.                                                       
003320     EXIT.                                                                
003330                                                                          
003340*    RULE - BOOK-APPOINTMENT: REJECT IF THE BRANCH IS CLOSED AT           
003350*    THE REQUESTED TIMESTAMP; ELSE THE END STAMP IS START PLUS            
003360*    ONE HOUR AND THE NEW ROW IS APPENDED TO THE APPOINTMENT              
003370*    TABLE.                                                               
003380 2100-BOOK-APPOINTMENT.                                                   
003390     PERFORM 2000-IS-OPEN THRU 2000-IS-OPEN-EXIT                          
003400     IF LK-RESULT-OPEN-FLAG NOT = 'Y'                                     
003410         SET WS-BR-REJECTED TO TRUE                                       
003420         MOVE 'branch is closed at that time' TO WS-BR-MESSAGE            
003430         GO TO 2100-BOOK-APPOINTMENT-EXIT                                 
003440     END-IF                                                               
003450     MOVE LK-TIMESTAMP TO WS-END-STAMP                                    
003460     MOVE WS-STAMP-HH TO WS-END-HH                                        
003470     ADD 1 TO WS-END-HH                                                   
003480     IF WS-END-HH = 24                                                    
003490         MOVE 0 TO WS-END-HH                                              
003500     END-IF                                                               
003510     ADD 1 TO WS-APPT-TABLE-COUNT                                         
003520     SET WS-APPT-IDX TO WS-APPT-TABLE-COUNT                               
003530     MOVE LK-CUSTOMER-ID TO WS-T-APPT-CUSTOMER-ID (WS-APPT-IDX)           
003540     MOVE LK-TIMESTAMP TO WS-T-APPT-START-STAMP (WS-APPT-IDX)             
003550     MOVE WS-END-STAMP TO WS-T-APPT-END-STAMP (WS-APPT-IDX)               
003560     MOVE LK-BRANCH-LOCATION                                              
003570         TO WS-T-APPT-BRANCH-LOC (WS-APPT-IDX)                            
003580     MOVE 'N' TO WS-T-APPT-CANCEL-FLAG (WS-APPT-IDX).                     
003590 2100-BOOK-APPOINTMENT-EXIT.                                              
003600     EXIT.                                                                
003610                                                                          
003620*    RULE - CANCEL-APPOINTMENT: FIND THE FIRST ROW MATCHING BOTH          
003630*    THE TIMESTAMP AND THE CUSTOMER; NONE FOUND IS A REJECTION;           
003640*    OTHERWISE THE ROW IS MARKED CANCELLED AND DROPPED FROM THE           
003650*    ACTIVE TABLE (THE MASTER REWRITE AT END-OF-RUN OMITS IT).            
003660 2200-CANCEL-APPOINTMENT.                                                 
003670     SET WS-APPT-IDX TO 1                                                 
003680     SEARCH WS-APPT-ENTRY                                                 
003690         AT END                                                           
003700             SET WS-BR-REJECTED TO TRUE                                   
003710             MOVE 'No appointment found.' TO WS-BR-MESSAGE                
003720         WHEN WS-T-APPT-START-STAMP (WS-APPT-IDX) = LK-TIMESTAMP          
003730             AND WS-T-APPT-CUSTOMER-ID (WS-APPT-IDX)                      
003740                 = LK-CUSTOMER-ID                                         
003750             SET WS-T-APPT-IS-CANCELLED (WS-APPT-IDX) TO TRUE             
003760     END-SEARCH.                                                          
003770 2200-CANCEL-APPOINTMENT-EXIT.                                            
003780     EXIT.                                                                
003790                                                                          
003800*    RULE - BRANCH-WITHDRAW: REJECT IF THE ACCOUNT'S OWN BALANCE          
003810*    IS SHORT OF THE AMOUNT, OR IF THE SUPPLIED CURRENCY DOES             
003820*    NOT MATCH THE ACCOUNT'S OWN CURRENCY; NO CONVERSION HAPPENS          
003830*    AT THE TELLER WINDOW - THE CURRENCIES MUST ALREADY AGREE.            
003840*    ACCOUNT-LEDGER-POST'S OWN WITHDRAW ALREADY ENFORCES THE              
003850*    BALANCE CHECK, SO IT IS NOT DUPLICATED HERE.                         
003860 2300-BRANCH-WITHDRAW.                                                    
003870     CALL 'ACCOUNT-LEDGER-POST' USING 'WITHDRAW  ' SPACES                 
003880         SPACES LK-CURRENCY LK-ACCT-NUMBER SPACES LK-AMOUNT               
003890         SPACES WS-ACCT-RETURN-CODE WS-ACCT-MESSAGE                       
003900     IF WS-ACCT-RETURN-CODE NOT = 0                                       
003910         SET WS-BR-REJECTED TO TRUE                                       
003920         MOVE WS-ACCT-MESSAGE TO WS-BR-MESSAGE                            
003930         GO TO 2300-BRANCH-WITHDRAW-EXIT                                  
003940     END-IF                                                               
003950     SUBTRACT LK-AMOUNT FROM WS-T-BR-BALANCE (WS-BR-IDX).                 
003960 2300-BRANCH-WITHDRAW-EXIT.                                               
003970     EXIT.                                                                
003980                                                                          
003990*    RULE - BRANCH-DEPOSIT: REJECT IF THE SUPPLIED CURRENCY DOES          
004000*    NOT MATCH THE ACCOUNT'S OWN CURRENCY; NO REJECTION ON THE            
004010*    AMOUNT ITSELF - ACCOUNT-LEDGER-POST OWNS THAT VALIDATION.            
004020 2400-BRANCH-DEPOSIT.                                                     
004030     CALL 'ACCOUNT-LEDGER-POST' USING 'DEPOSIT   ' SPACES                 
004040         SPACES LK-CURRENCY LK-ACCT-NUMBER SPACES LK-AMOUNT               
004050         SPACES WS-ACCT-RETURN-CODE WS-ACCT-MESSAGE                       
004060     IF WS-ACCT-RETURN-CODE NOT = 0                                       
004070         SET WS-BR-REJECTED TO TRUE                                       
004080         MOVE WS-ACCT-MESSAGE TO WS-BR-MESSAGE                            
004090         GO TO 2400-BRANCH-DEPOSIT-EXIT                                   
004100     END-IF                                                               
004110     ADD LK-AMOUNT TO WS-T-BR-BALANCE (WS-BR-IDX).                        
004120 2400-BRANCH-DEPOSIT-EXIT.                                                
004130     EXIT.                                                                
004140                                                                          
004150*    RULE - GET-APPOINTMENT-COST: BY THE CUSTOMER'S CURRENT               
004160*    BENEFIT LEVEL - GOLD 10.00 EUR, SILVER 20.00 EUR, PLATINUM           
004170*    NO FEE.  ALWAYS QUOTED IN EUR REGARDLESS OF ACCOUNT.                 
004180 2500-GET-APPOINTMENT-COST.                                               
004190     CALL 'CUSTOMER-BENEFIT-CLASS' USING 'GET-BENFIT'                     
004200         LK-CUSTOMER-ID 'EUR' SPACES SPACES WS-CUST-BALANCE               
004210         WS-CUST-BENEFIT-TIER WS-CUST-RETURN-CODE WS-CUST-MESSAGE         
004220     IF WS-CUST-RETURN-CODE NOT = 0                                       
004230         SET WS-BR-REJECTED TO TRUE                                       
004240         MOVE WS-CUST-MESSAGE TO WS-BR-MESSAGE                            
004250         GO TO 2500-GET-APPOINTMENT-COST-EXIT                             
004260     END-IF                                                               
004270     EVALUATE WS-CUST-BENEFIT-TIER                                        
004280         WHEN 'SILVER  '                                                  
004290             MOVE 20.00 TO LK-RESULT-COST                                 
004300         WHEN 'GOLD    '                                                  
004310             MOVE 10.00 TO LK-RESULT-COST                                 
004320         WHEN 'PLATINUM'                                                  
004330             MOVE 0 TO LK-RESULT-COST                                     
004340     END-EVALUATE.                                                        
004350 2500-GET-APPOINTMENT-COST-EXIT.                                          
004360     EXIT.                                                                
004370                                                                          
004380*    RULE - PAY-APPOINTMENT-COST: REJECT IF THE ACCOUNT IS NOT            
004390*    ONE OF THE CUSTOMER'S OWN; ELSE WITHDRAW THE COST FROM THE           
004400*    ACCOUNT (ALWAYS EUR) AND CREDIT THE BRANCH TILL.                     
004410 2600-PAY-APPOINTMENT-COST.                                               
004420     SET WS-ACCT-IDX TO 1                                                 
004430     SEARCH WS-ACCT-ENTRY                                                 
004440         AT END                                                           
004450             SET WS-BR-REJECTED TO TRUE                                   
004460             MOVE 'account is not found' TO WS-BR-MESSAGE                 
004470             GO TO 2600-PAY-APPOINTMENT-COST-EXIT                         
004480         WHEN WS-T-ACCT-NUMBER (WS-ACCT-IDX) = LK-ACCT-NUMBER             
004490             CONTINUE                                                     
004500     END-SEARCH                                                           
004510     IF WS-T-ACCT-OWNER-ID (WS-ACCT-IDX) NOT = LK-CUSTOMER-ID             
004520         SET WS-BR-REJECTED TO TRUE                                       
004530         MOVE 'account does not belong to the customer'                   
004540             TO WS-BR-MESSAGE                                             
004550         GO TO 2600-PAY-APPOINTMENT-COST-EXIT                             
004560     END-IF                                                               
004570     CALL 'ACCOUNT-LEDGER-POST' USING 'WITHDRAW  ' SPACES                 
004580         SPACES 'EUR' LK-ACCT-NUMBER SPACES LK-AMOUNT SPACES              
004590         WS-ACCT-RETURN-CODE WS-ACCT-MESSAGE                              
004600     IF WS-ACCT-RETURN-CODE NOT = 0                                       
004610         SET WS-BR-REJECTED TO TRUE                                       
004620         MOVE WS-ACCT-MESSAGE TO WS-BR-MESSAGE                            
004630         GO TO 2600-PAY-APPOINTMENT-COST-EXIT                             
004640     END-IF                                                               
004650     ADD LK-AMOUNT TO WS-T-BR-BALANCE (WS-BR-IDX).                        
004660 2600-PAY-APPOINTMENT-COST-EXIT.                                          
004670     EXIT.                                                                
004680                                                                          
