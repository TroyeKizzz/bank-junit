000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    CUSTOMER-BENEFIT-CLASS.                                   
000120 AUTHOR.        M. OKONKWO-BELL.                                          
000130 INSTALLATION.  FIB RETAIL BANKING - LEDGER SYSTEMS UNIT.                 
000140 DATE-WRITTEN.  1987-06-01.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
000170*****************************************************************         
000180*   MAINTENANCE LOG                                             *         
000190*   ---------------                                             *         
000200*   1987-06-01  MOB  ORIGINAL PROGRAM (REQ FIB-0030) - MESSAGE   *        
000210*                    LOG APPEND/RETRIEVE ONLY                    *        
000220*   1994-02-01  RQV  ADDED 2100-GET-BENEFIT-LEVEL AGAINST NEW    *        
000230*                    FIB.TIER01 TABLE (REQ FIB-1500)             *        
000240*   1998-12-14  RQV  Y2K REVIEW - NO DATE FIELDS TOUCHED, NO     *        
000250*                    CHANGE REQUIRED                             *        
000260*   2007-10-22  DDP  GET-TOTAL-BALANCE NOW CALLS FIB.EXCH01      *        
000270*                    PER ACCOUNT INSTEAD OF ASSUMING EUR (4802)  *        
000280*   2013-03-04  DDP  PERFORM OF 2000/2100/2200 NOW CARRIES                
000290*               THRU ...-EXIT - A REJECTED BALANCE LOOKUP OR              
000300*               NOTIFICATION WAS FALLING THROUGH INTO THE                 
000310*               NEXT PARAGRAPH INSTEAD OF RETURNING TO THE                
000320*               CALLER (REQ FIB-6010)                                     
000330*****************************************************************         
000340 ENVIRONMENT DIVISION.                                                    
000350 CONFIGURATION SECTION.                                                   
000360 SPECIAL-NAMES.                                                           
000370     C01 IS TOP-OF-FORM                                                   
000380     CLASS FIB-CURRENCY-CLASS IS "E" THRU "G", "U"                        
000390     UPSI-0 IS FIB-CUST-DEBUG-SW.                                         
000400 INPUT-OUTPUT SECTION.                                                    
000410 FILE-CONTROL.                                                            
000420     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMAST                            
000430         ORGANIZATION IS LINE SEQUENTIAL                                  
000440         FILE STATUS IS WS-CUST-FILE-STATUS.                              
000450     SELECT ACCOUNT-MASTER ASSIGN TO ACCTMAST                             
000460         ORGANIZATION IS LINE SEQUENTIAL                                  
000470         FILE STATUS IS WS-ACCT-FILE-STATUS.                              
000480 DATA DIVISION.                                                           
000490 FILE SECTION.                                                            
000500 FD  CUSTOMER-MASTER                                                      
000510     LABEL RECORDS ARE STANDARD.                                          
000520 01  CUSTOMER-MASTER-REC.                                                 
000530     COPY FIB.CUST01.                                                     
000540 FD  ACCOUNT-MASTER                                                       
000550     LABEL RECORDS ARE STANDARD.                                          
000560 01  ACCOUNT-MASTER-REC.                                                  
000570     COPY FIB.ACCT01.                                                     
000580 WORKING-STORAGE SECTION.                                                 
000590     COPY FIB.TIER01.                                                     
000600 77  WS-CUST-FILE-STATUS            PIC X(2).                             
000610 77  WS-ACCT-FILE-STATUS            PIC X(2).                             
000620 77  WS-CUST-TABLE-COUNT            PIC 9(4) COMP VALUE 0.                
000630 77  WS-ACCT-TABLE-COUNT            PIC 9(4) COMP VALUE 0.                
000640 77  WS-CUST-RETURN-CODE            PIC 9(1) COMP VALUE 0.                
000650     88  WS-CUST-OK                     VALUE 0.                          
000660     88  WS-CUST-REJECTED               VALUE 1.                          
000670 77  WS-CUST-MESSAGE                PIC X(60) VALUE SPACES.               
000680 77  WS-TOTAL-BALANCE-EUR           PIC S9(11)V99 VALUE 0.                
000690 77  WS-CONVERTED-AMOUNT            PIC S9(9)V99 VALUE 0.                 
000700 77  WS-EXCH-RETURN-CODE            PIC 9(1).                             
000710 77  WS-EXCH-MESSAGE                PIC X(60).                            
000720 77  WS-DUMMY-RATE                  PIC S9V9999 VALUE 0.                  
000730                                                                          
000740 01  WS-CUSTOMER-TABLE-AREA.                                              
000750     05  WS-CUST-ENTRY OCCURS 1 TO 500 TIMES                              
000760             DEPENDING ON WS-CUST-TABLE-COUNT                             
000770             INDEXED BY WS-CUST-IDX.                                      
000780         10  WS-T-CUST-ID                PIC X(10).                       
000790         10  WS-T-CUST-FIRST-NAME        PIC X(30).                       
000800         10  WS-T-CUST-LAST-NAME         PIC X(30).                       
000810         10  WS-T-CUST-EMAIL             PIC X(60).                       
000820         10  WS-T-CUST-ACCOUNT-COUNT     PIC 9(3).                        
000830         10  WS-T-CUST-ACCOUNT-NUMS OCCURS 1 TO 20 TIMES                  
000840                 DEPENDING ON WS-T-CUST-ACCOUNT-COUNT                     
000850                 INDEXED BY WS-T-ACCT-IDX.                                
000860             15  WS-T-CUST-ACCOUNT-NUM   PIC X(18).                       
000870         10  WS-T-CUST-MESSAGE-COUNT     PIC 9(4).                        
000880         10  WS-T-CUST-MESSAGES OCCURS 1 TO 40 TIMES                      
000890                 DEPENDING ON WS-T-CUST-MESSAGE-COUNT                     
000900                 INDEXED BY WS-T-MSG-IDX.                                 
000910             15  WS-T-CUST-MESSAGE-TEXT  PIC X(200).                      
000920                                                                          
000930 01  WS-ACCOUNT-TABLE-AREA.                                               
000940     05  WS-ACCT-ENTRY OCCURS 1 TO 500 TIMES                              
000950             DEPENDING ON WS-ACCT-TABLE-COUNT                             
000960             INDEXED BY WS-ACCT-IDX.                                      
000970         10  WS-T-ACCT-NUMBER            PIC X(18).                       
000980         10  WS-T-ACCT-CURRENCY          PIC X(3).                        
000990         10  WS-T-ACCT-BALANCE           PIC S9(9)V99.                    
001000                                                                          
001010*    BENEFIT-LEVEL RETURN AREA / REDEFINES PAIR - RAW TIER INDEX          
001020*    VS. ITS DISPLAY NAME, SAME HABIT AS FIB.CARD01's LIMIT PAIR.         
001030 01  WS-TIER-RETURN-AREA-1.                                               
001040     05  WS-TIER-RETURN-IDX             PIC 9(1) COMP.                    
001050 01  WS-TIER-RETURN-AREA-2 REDEFINES WS-TIER-RETURN-AREA-1.               
001060     05  FILLER                         PIC X(1).                         
001070                                                                          
001080 LINKAGE SECTION.                                                         
001090 01  LK-CUST-FUNCTION               PIC X(10).                            
001100     88  LK-FUNC-GET-TOTAL-BAL          VALUE 'GET-TOTBAL'.               
001110     88  LK-FUNC-GET-BENEFIT             VALUE 'GET-BENFIT'.              
001120     88  LK-FUNC-NOTIFY                  VALUE 'NOTIFY    '.              
001130 01  LK-CUST-ID                     PIC X(10).                            
001140 01  LK-TARGET-CURRENCY             PIC X(3).                             
001150 01  LK-NOTIFY-TYPE                 PIC X(6).                             
001160     88  LK-NOTIFY-EMAIL                 VALUE 'EMAIL '.                  
001170     88  LK-NOTIFY-SMS                   VALUE 'SMS   '.                  
001180 01  LK-MESSAGE-TEXT                PIC X(200).                           
001190 01  LK-RESULT-BALANCE              PIC S9(11)V99.                        
001200 01  LK-RESULT-TIER                 PIC X(8).                             
001210 01  LK-RETURN-CODE                 PIC 9(1).                             
001220 01  LK-MESSAGE                     PIC X(60).                            
001230                                                                          
001240 PROCEDURE DIVISION USING LK-CUST-FUNCTION LK-CUST-ID                     
001250         LK-TARGET-CURRENCY LK-NOTIFY-TYPE LK-MESSAGE-TEXT                
001260         LK-RESULT-BALANCE LK-RESULT-TIER LK-RETURN-CODE                  
001270         LK-MESSAGE.                                                      
001280                                                                          
001290 0000-CUSTOMER-CONTROL.                                                   
001300     IF WS-CUST-TABLE-COUNT = 0                                           
001310         PERFORM 1000-LOAD-CUSTOMER-TABLE                                 
001320         PERFORM 1100-LOAD-ACCOUNT-TABLE                                  
001330         PERFORM 1200-LOAD-TIER-TABLE                                     
001340     END-IF                                                               
001350     MOVE 0 TO WS-CUST-RETURN-CODE                                        
001360     MOVE SPACES TO WS-CUST-MESSAGE                                       
001370     EVALUATE TRUE                                                        
001380         WHEN LK-FUNC-GET-TOTAL-BAL                                       
001390             PERFORM 2000-GET-TOTAL-BALANCE THRU 2000-GET-TOTAL-BA        
001400         WHEN LK-FUNC-GET-BENEFIT                                         
001410             PERFORM 2100-GET-BENEFIT-LEVEL THRU 2100-GET-BENEFIT-        
001420         WHEN LK-FUNC-NOTIFY                                              
001430             PERFORM 2200-NOTIFY-CUSTOMER THRU 2200-NOTIFY-CUSTOME        
001440     END-EVALUATE                                                         
001450     MOVE WS-CUST-RETURN-CODE TO LK-RETURN-CODE                           
001460     MOVE WS-CUST-MESSAGE TO LK-MESSAGE                                   
001470     GOBACK.                                                              
001480                                                                          
001490 1000-LOAD-CUSTOMER-TABLE.                                                
001500     OPEN INPUT CUSTOMER-MASTER                                           
001510     IF WS-CUST-FILE-STATUS NOT = '00'                                    
001520         DISPLAY 'FIB.CUST02 - CANNOT OPEN CUSTMAST, STATUS='             
001530             WS-CUST-FILE-STATUS                                          
001540         STOP RUN                                                         
001550     END-IF                                                               
001560     PERFORM 1010-LOAD-CUSTOMER-RECORD                                    
001570         UNTIL WS-CUST-FILE-STATUS = '10'                                 
001580     CLOSE CUSTOMER-MASTER.                                               
001590                                                                          
001600 1010-LOAD-CUSTOMER-RECORD.                                               
001610     READ CUSTOMER-MASTER                                                 
001620         AT END                                                           
001630             MOVE '10' TO WS-CUST-FILE-STATUS                             
001640         NOT AT END                                                       
001650             ADD 1 TO WS-CUST-TABLE-COUNT                                 
001660             SET WS-CUST-IDX TO WS-CUST-TABLE-COUNT                       
001670             MOVE CUST-ID TO WS-T-CUST-ID (WS-CUST-IDX)                   
001680             MOVE CUST-FIRST-NAME                                         
001690                 TO WS-T-CUST-FIRST-NAME (WS-CUST-IDX)                    
001700             MOVE CUST-LAST-NAME                                          
001710                 TO WS-T-CUST-LAST-NAME (WS-CUST-IDX)                     
001720             MOVE CUST-EMAIL TO WS-T-CUST-EMAIL (WS-CUST-IDX)             
001730             MOVE CUST-ACCOUNT-COUNT                                      
001740                 TO WS-T-CUST-ACCOUNT-COUNT (WS-CUST-IDX)                 
001750             MOVE CUST-MESSAGE-COUNT                                      
001760                 TO WS-T-CUST-MESSAGE-COUNT (WS-CUST-IDX)                 
001770     END-READ.                                                            
001780                                                                          
001790 1100-LOAD-ACCOUNT-TABLE.                                                 
001800     OPEN INPUT ACCOUNT-MASTER                                            
001810     IF WS-ACCT-FILE-STATUS NOT = '00'                                    
001820         DISPLAY 'FIB.CUST02 - CANNOT OPEN ACCTMAST, STATUS='             
001830             WS-ACCT-FILE-STATUS                                          
001840         STOP RUN                                                         
001850     END-IF                                                               
001860     PERFORM 1110-LOAD-ACCOUNT-RECORD                                     
001870         UNTIL WS-ACCT-FILE-STATUS = '10'                                 
001880     CLOSE ACCOUNT-MASTER.                                                
001890                                                                          
001900 1110-LOAD-ACCOUNT-RECORD.                                                
001910     READ ACCOUNT-MASTER                                                  
001920         AT END                                                           
001930             MOVE '10' TO WS-ACCT-FILE-STATUS                             
001940         NOT AT END                                                       
001950             ADD 1 TO WS-ACCT-TABLE-COUNT                                 
001960             SET WS-ACCT-IDX TO WS-ACCT-TABLE-COUNT                       
001970             MOVE ACCT-NUMBER TO WS-T-ACCT-NUMBER (WS-ACCT-IDX)           
001980             MOVE ACCT-CURRENCY                                           
001990                 TO WS-T-ACCT-CURRENCY (WS-ACCT-IDX)                      
002000             MOVE ACCT-BALANCE TO WS-T-ACCT-BALANCE (WS-ACCT-IDX)         
002010     END-READ.                                                            
002020                                                                          
002030*    TIER TABLE IS A LITERAL SEED, NOT A FILE - THE THREE ROWS            
002040*    NEVER CHANGE WITHIN A RUN.                                           
002050 1200-LOAD-TIER-TABLE.                                                    
002060     MOVE 'SILVER  '   TO TIER-NAME (1)                                   
002070     MOVE 0             TO TIER-MIN-BALANCE-EUR (1)                       
002080     MOVE .02           TO TIER-FEE-PCT (1)                               
002090     MOVE 700           TO TIER-FRAUD-THRESHOLD-EUR (1)                   
002100     MOVE .15           TO TIER-INTEREST-PCT (1)                          
002110     MOVE 20.00         TO TIER-APPT-COST-EUR (1)                         
002120     MOVE 'GOLD    '   TO TIER-NAME (2)                                   
002130     MOVE 5000.00       TO TIER-MIN-BALANCE-EUR (2)                       
002140     MOVE .01           TO TIER-FEE-PCT (2)                               
002150     MOVE 7000          TO TIER-FRAUD-THRESHOLD-EUR (2)                   
002160     MOVE .10           TO TIER-INTEREST-PCT (2)                          
002170     MOVE 10.00         TO TIER-APPT-COST-EUR (2)                         
002180     MOVE 'PLATINUM'   TO TIER-NAME (3)                                   
002190     MOVE 10000.00      TO TIER-MIN-BALANCE-EUR (3)                       
002200     MOVE 0             TO TIER-FEE-PCT (3)                               
002210     MOVE 30000         TO TIER-FRAUD-THRESHOLD-EUR (3)                   
002220     MOVE .05           TO TIER-INTEREST-PCT (3)                          
002230     MOVE 0             TO TIER-APPT-COST-EUR (3).                        
002240                                                                          
002250 1300-FIND-CUSTOMER.                                                      
002260     SET WS-CUST-IDX TO 1                                                 
002270     SEARCH WS-CUST-ENTRY                                                 
002280         AT END                                                           
002290             SET WS-CUST-IDX TO 0                                         
002300         WHEN WS-T-CUST-ID (WS-CUST-IDX) = LK-CUST-ID                     
002310             CONTINUE                                                     
002320     END-SEARCH.                                                          
002330                                                                          
002340*    RULE - GET-TOTAL-BALANCE: SUM EVERY OWNED ACCOUNT, EACH              
002350*    CONVERTED INTO THE TARGET CURRENCY VIA FIB.EXCH01.                   
002360 2000-GET-TOTAL-BALANCE.                                                  
002370     PERFORM 1300-FIND-CUSTOMER                                           
002380     IF WS-CUST-IDX = 0                                                   
002390         SET WS-CUST-REJECTED TO TRUE                                     
002400         MOVE 'customer is not found' TO WS-CUST-MESSAGE                  
002410         GO TO 2000-GET-TOTAL-BALANCE-EXIT                                
002420     END-IF                                                               
002430     MOVE 0 TO WS-TOTAL-BALANCE-EUR                                       
002440     PERFORM 2010-ADD-ONE-ACCOUNT-BALANCE                                 
002450         VARYING WS-T-ACCT-IDX FROM 1 BY 1                                
002460         UNTIL WS-T-ACCT-IDX >                                            
002470             WS-T-CUST-ACCOUNT-COUNT (WS-CUST-IDX)                        
002480     MOVE WS-TOTAL-BALANCE-EUR TO LK-RESULT-BALANCE.                      
002490 2000-GET-TOTAL-BALANCE-EXIT.                                             
002500     EXIT.                                                                
002510                                                                          
002520 2010-ADD-ONE-ACCOUNT-BALANCE.                                            
002530     SET WS-ACCT-IDX TO 1                                                 
002540     SEARCH WS-ACCT-ENTRY                                                 
002550         AT END                                                           
002560             CONTINUE                                                     
002570         WHEN WS-T-ACCT-NUMBER (WS-ACCT-IDX) =                            
002580                 WS-T-CUST-ACCOUNT-NUM (WS-CUST-IDX WS-T-ACCT-IDX)        
002590             CALL 'EXCHANGE-RATE-ENGINE' USING 'CONVERT   '               
002600                 WS-T-ACCT-CURRENCY (WS-ACCT-IDX) LK-TARGET-CURREN        
002610                 WS-T-ACCT-BALANCE (WS-ACCT-IDX) WS-DUMMY-RATE            
002620                 WS-CONVERTED-AMOUNT WS-EXCH-RETURN-CODE                  
002630                 WS-EXCH-MESSAGE                                          
002640             IF WS-EXCH-RETURN-CODE = 0                                   
002650                 ADD WS-CONVERTED-AMOUNT TO WS-TOTAL-BALANCE-EUR          
002660             END-IF                                                       
002670     END-SEARCH.                                                          
002680                                                                          
002690*    RULE - GET-BENEFIT-LEVEL: CLASSIFY THE EUR-EQUIVALENT NET            
002700*    WORTH AGAINST THE THREE TIER ROWS, HIGHEST QUALIFYING WINS.          
002710 2100-GET-BENEFIT-LEVEL.                                                  
002720     MOVE 'EUR' TO LK-TARGET-CURRENCY                                     
002730     PERFORM 2000-GET-TOTAL-BALANCE THRU 2000-GET-TOTAL-BALANCE-EX        
002740     IF WS-CUST-REJECTED                                                  
002750         GO TO 2100-GET-BENEFIT-LEVEL-EXIT                                
002760     END-IF                                                               
002770     SET WS-TIER-RETURN-IDX TO 1                                          
002780     IF WS-TOTAL-BALANCE-EUR >= TIER-MIN-BALANCE-EUR (3)                  
002790         SET WS-TIER-RETURN-IDX TO 3                                      
002800     ELSE                                                                 
002810         IF WS-TOTAL-BALANCE-EUR >= TIER-MIN-BALANCE-EUR (2)              
002820             SET WS-TIER-RETURN-IDX TO 2                                  
002830         END-IF                                                           
002840     END-IF                                                               
002850     MOVE TIER-NAME (WS-TIER-RETURN-IDX) TO LK-RESULT-TIER.               
002860 2100-GET-BENEFIT-LEVEL-EXIT.                                             
002870     EXIT.                                                                
002880                                                                          
002890*    RULE - NOTIFY: EMAIL TYPE REQUIRES A NON-BLANK EMAIL, SMS            
002900*    NEVER VALIDATES THE PHONE.  APPEND IN ORDER, OLDEST FIRST.           
002910 2200-NOTIFY-CUSTOMER.                                                    
002920     PERFORM 1300-FIND-CUSTOMER                                           
002930     IF WS-CUST-IDX = 0                                                   
002940         SET WS-CUST-REJECTED TO TRUE                                     
002950         MOVE 'customer is not found' TO WS-CUST-MESSAGE                  
002960         GO TO 2200-NOTIFY-CUSTOMER-EXIT                                  
002970     END-IF                                                               
002980     IF LK-NOTIFY-EMAIL                                                   
002990         AND WS-T-CUST-EMAIL (WS-CUST-IDX) = SPACES                       
003000         SET WS-CUST-REJECTED TO TRUE                                     
003010         MOVE 'Email is not set for the customer.'                        
003020             TO WS-CUST-MESSAGE                                           
003030         GO TO 2200-NOTIFY-CUSTOMER-EXIT                                  
003040     END-IF                                                               
003050     ADD 1 TO WS-T-CUST-MESSAGE-COUNT (WS-CUST-IDX)                       
003060     SET WS-T-MSG-IDX                                                     
003070         TO WS-T-CUST-MESSAGE-COUNT (WS-CUST-IDX)                         
003080     MOVE LK-MESSAGE-TEXT TO                                              
003090         WS-T-CUST-MESSAGE-TEXT (WS-CUST-IDX WS-T-MSG-IDX).               
003100 2200-NOTIFY-CUSTOMER-EXIT.                                               
003110     EXIT.                                                                
003120                                                                          
